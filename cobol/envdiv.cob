000100*****************************************************************
000110*                                                               *
000120*            ENVIRONMENT DIVISION COMMON BLOCK                 *
000130*     Logistics / Transportation / Procurement Batch Suite     *
000140*                                                               *
000150*****************************************************************
000160*
000170*    Author.          R. A. Hollis, 14/06/1987.
000180*    Installation.    Applewood Logistics Services - Data Proc.
000190*    Security.        Internal use only - Operations distribution.
000200*
000210*    Remarks.         Common CONFIGURATION SECTION entries copied
000220*                     into every program of the nightly logistics
000230*                     batch suite (transportation/SLA, job-order,
000240*                     and PR-to-PO procurement syncs).  Serves the
000250*                     printer top-of-form channel, the UPSI batch
000260*                     re-run switch and the alphabetic class test
000270*                     used when normalising free-form status text.
000280*
000290* Changes:
000300* 14/06/1987 rah - Created for the LG suite start-of-day set.
000310* 03/11/1991 rah - Added UPSI-0 test-mode switch for re-runs.
000320* 22/01/1999 dkw - Y2K review - no date fields here, n/c.
000330* 09/08/2026 tjm - REQ-4471 added LG-ALPHA class for status text.
000340*
000350 CONFIGURATION SECTION.
000360 SOURCE-COMPUTER.        IBM-4381.
000370 OBJECT-COMPUTER.        IBM-4381.
000380 SPECIAL-NAMES.
000390     C01                 IS TOP-OF-FORM
000400     UPSI-0              ON  STATUS IS LG-RERUN-SWITCH-ON
000410                         OFF STATUS IS LG-RERUN-SWITCH-OFF
000420     CLASS LG-ALPHA      IS "A" THRU "Z" "a" THRU "z".

000100*****************************************************************
000110*   FILE STATUS TO MESSAGE LOOKUP  -  SHARED UTILITY COPYBOOK   *
000120*****************************************************************
000130* Borrowed into any paragraph that must report a non-zero file
000140* status; REPLACING substitutes the caller's status and message
000150* fields so one copybook serves every program in the suite.
000160*
000170* 22/01/1999 dkw - Created for the LG suite file-open guards.
000180* 09/08/2026 tjm - REQ-4471 re-keyed message text for this suite.
000190*
000200     EVALUATE ==FS==
000210         WHEN "00"
000220             MOVE "STATUS OK"               TO ==MSG==
000230         WHEN "10"
000240             MOVE "END OF FILE"             TO ==MSG==
000250         WHEN "23"
000260             MOVE "RECORD NOT FOUND"        TO ==MSG==
000270         WHEN "35"
000280             MOVE "FILE NOT FOUND"          TO ==MSG==
000290         WHEN "37"
000300             MOVE "OPEN MODE CONFLICT"      TO ==MSG==
000310         WHEN OTHER
000320             MOVE "UNEXPECTED FILE STATUS"  TO ==MSG==
000330     END-EVALUATE

000100*****************************************************************
000110*                                                               *
000120*   RECORD LAYOUT  -  TRANSPORTATION DETAIL OUTPUT              *
000130*        (U1 cleaned transportation detail, one per accepted    *
000140*         TR-RECORD)                                            *
000150*                                                               *
000160*****************************************************************
000170* Record length 350 bytes, line sequential.
000180*
000190* 09/08/2026 tjm - REQ-4471 Created for the LGTRSYN rewrite.
000200*
000210 01  LG-TO-RECORD.
000220     03  TO-JOB-ORDER-NO          PIC X(15).
000230     03  TO-COMPANY               PIC X(20).
000240     03  TO-PROJECT               PIC X(30).
000250     03  TO-REQUESTER             PIC X(25).
000260     03  TO-REQUEST-DATE          PIC X(10).
000270     03  TO-REQUEST-DATE-R REDEFINES TO-REQUEST-DATE.
000280         05  TO-REQ-CCYY         PIC X(04).
000290         05  FILLER              PIC X(01).
000300         05  TO-REQ-MM           PIC X(02).
000310         05  FILLER              PIC X(01).
000320         05  TO-REQ-DD           PIC X(02).
000330     03  TO-SUPPLIER              PIC X(25).
000340     03  TO-EQUIPMENT-1           PIC X(20).
000350     03  TO-EQUIPMENT-2           PIC X(20).
000360     03  TO-EQUIPMENT-3           PIC X(20).
000370     03  TO-EQUIPMENT-4           PIC X(20).
000380     03  TO-EQUIPMENT-5           PIC X(20).
000390     03  TO-EQUIPMENT-TABLE REDEFINES TO-EQUIPMENT-1.
000400         05  TO-EQUIPMENT-OCC    PIC X(20) OCCURS 5 TIMES.
000410     03  TO-RENT-TYPE             PIC X(10).
000420     03  TO-TOTAL-AMOUNT          PIC S9(9)V99.
000430     03  TO-ACTUAL-DATE           PIC X(10).
000440     03  TO-DURATION              PIC S9(4)V9.
000450     03  TO-STATUS                PIC X(20).
000460     03  TO-PENDING-WITH          PIC X(20).
000470     03  TO-REMARKS               PIC X(40).
000480     03  FILLER                   PIC X(09).

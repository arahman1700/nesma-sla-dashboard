000100*****************************************************************
000110*                                                               *
000120*   RECORD LAYOUT  -  JOB-ORDERS EXTRACT                       *
000130*        (Logistics Equipment Jobs, Completion / Payment)       *
000140*                                                               *
000150*****************************************************************
000160* Record length 256 bytes, line sequential, arrival order.
000170* Supplied nightly by the Logistics Desk extract job LOG-EXT-02.
000180*
000190* 11/03/1988 rah - Created.
000200* 05/09/1994 rah - Added Invoice-Applicable/Invoice-Received group
000210*                  when Finance took over payment tracking.
000220* 22/01/1999 dkw - Y2K review - dates already ccyy-mm-dd.
000230* 09/08/2026 tjm - REQ-4472 added date REDEFINES for the job-order
000240*                  and payments KPI rewrite.
000250*
000260 01  LG-JO-RECORD.
000270     03  JO-ID                    PIC 9(06).
000280     03  JO-JOB-ORDER-NO          PIC X(15).
000290     03  JO-JOB-ORDER-DATE        PIC X(10).
000300     03  JO-JOB-ORDER-DATE-R REDEFINES JO-JOB-ORDER-DATE.
000310         05  JO-ORD-CCYY         PIC X(04).
000320         05  FILLER              PIC X(01).
000330         05  JO-ORD-MM           PIC X(02).
000340         05  FILLER              PIC X(01).
000350         05  JO-ORD-DD           PIC X(02).
000360     03  JO-PROJECT               PIC X(30).
000370     03  JO-REQUESTER             PIC X(25).
000380     03  JO-EQUIPMENT-TYPE        PIC X(20).
000390     03  JO-REQUESTED-DATE        PIC X(10).
000400     03  JO-REQUESTED-DATE-R REDEFINES JO-REQUESTED-DATE.
000410         05  JO-REQ-CCYY         PIC X(04).
000420         05  FILLER              PIC X(01).
000430         05  JO-REQ-MM           PIC X(02).
000440         05  FILLER              PIC X(01).
000450         05  JO-REQ-DD           PIC X(02).
000460     03  JO-PERFORMED             PIC X(03).
000470         88  JO-PERFORMED-YES    VALUE "Yes" "YES" "yes".
000480         88  JO-PERFORMED-NO     VALUE "No" "NO" "no".
000490     03  JO-COMPLETION-DATE       PIC X(10).
000500     03  JO-COMPLETION-DATE-R REDEFINES JO-COMPLETION-DATE.
000510         05  JO-CMP-CCYY         PIC X(04).
000520         05  FILLER              PIC X(01).
000530         05  JO-CMP-MM           PIC X(02).
000540         05  FILLER              PIC X(01).
000550         05  JO-CMP-DD           PIC X(02).
000560     03  JO-COMPLETION-DAYS       PIC S9(4)V9.
000570     03  JO-SUPPLIER              PIC X(25).
000580     03  JO-COST                  PIC S9(9)V99.
000590     03  JO-INVOICE-APPLICABLE    PIC X(03).
000600         88  JO-INV-APPL-YES     VALUE "Yes" "YES" "yes".
000610         88  JO-INV-APPL-NO      VALUE "No" "NO" "no".
000620     03  JO-INVOICE-RECEIVED      PIC X(03).
000630         88  JO-INV-RECV-YES     VALUE "Yes" "YES" "yes".
000640         88  JO-INV-RECV-NO      VALUE "No" "NO" "no".
000650     03  JO-INVOICE-RECV-DAYS     PIC S9(4)V9.
000660     03  JO-PAYMENT-STATUS        PIC X(20).
000670         88  JO-PMT-PAID         VALUE "Paid".
000680         88  JO-PMT-PENDING      VALUE "Pending Approval"
000690             "Pending" "Under Review".
000700     03  JO-PAYMENT-CYCLE-DAYS    PIC S9(4)V9.
000710     03  JO-COMMENTS              PIC X(40).
000720     03  FILLER                   PIC X(10).

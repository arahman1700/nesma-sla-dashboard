000100*****************************************************************
000110*                                                               *
000120*        TRANSPORTATION  &  PAYMENTS  NIGHTLY SYNC              *
000130*                                                               *
000140*****************************************************************
000150*
000160 IDENTIFICATION          DIVISION.
000170*================================
000180*
000190     PROGRAM-ID.          LGTRSYN.
000200*
000210     AUTHOR.              R. A. HOLLIS.
000220*
000230     INSTALLATION.        APPLEWOOD LOGISTICS - DATA PROC.
000240*
000250     DATE-WRITTEN.        14/06/1987.
000260*
000270     DATE-COMPILED.
000280*
000290     SECURITY.            INTERNAL USE ONLY - OPS DISTRIBUTION.
000300*
000310*    Remarks.             Reads the Transport Desk's nightly
000320*                         equipment-rental job-order extract,
000330*                         cleans and normalises it, writes the
000340*                         Transportation detail and the Payments
000350*                         detail (orders with total amount above
000360*                         zero), and prints the run-summary counts
000370*                         used by the morning ops meeting.
000380*
000390*    Called Modules.      None.
000400*
000410*    Functions Used.      None.
000420*
000430*    Files Used.
000440*                         TRANSIN.     Transport tracking extract.
000450*                         TRANSOUT.    Transportation detail out.
000460*                         PAYMTOUT.    Payments detail output.
000470*
000480*    Error Messages Used.
000490*                         LG001 - LG003.
000500*
000510* CHANGE LOG
000520* 14/06/1987 rah - 1.0.00 Created - first cut of the nightly sync.
000530* 02/09/1987 rah -        Added Rent-Type default of "Daily".
000540* 19/02/1993 rah -        Supplier-202 exclusion added after
000550*                         Finance found mis-keyed dates in field.
000560* 11/05/1994 rah -        Equipment distinct count widened to all
000570*                         five slots, was slot 1 only.
000580* 30/11/1995 lpw -        Added Payments pass and PAYMTOUT file.
000590* 08/02/1996 lpw -        Invoice-Received driven off norm status.
000600*                         status, not raw text.
000610* 22/01/1999 dkw -        Y2K review - dates carry century, n/c.
000620*                         century (ccyy-mm-dd), no change needed.
000630* 17/03/2003 krn -        Project/Supplier distinct tables widened
000640*                         100 to 200 entries - Gulf expansion.
000650* 14/07/2008 krn -        Run-summary prints grand payment total.
000660* 09/08/2026 tjm - 2.0.00 REQ-4471 Rewrote for flat-extract feed;
000670*                         superseded the old Transport Desk
000680*                         manual spreadsheet hand-off.
000690*
000700 ENVIRONMENT             DIVISION.
000710*================================
000720*
000730 COPY "ENVDIV.COB".
000740*
000750 INPUT-OUTPUT            SECTION.
000760 FILE-CONTROL.
000770*
000780     SELECT TRANSPORT-IN       ASSIGN TO "TRANSIN"
000790                                ORGANIZATION IS LINE SEQUENTIAL
000800                                FILE STATUS  IS WS-TR-STATUS.
000810*
000820     SELECT TRANSPORT-OUT-FILE ASSIGN TO "TRANSOUT"
000830                                ORGANIZATION IS LINE SEQUENTIAL
000840                                FILE STATUS  IS WS-TO-STATUS.
000850*
000860     SELECT PAYMENTS-OUT-FILE  ASSIGN TO "PAYMTOUT"
000870                                ORGANIZATION IS LINE SEQUENTIAL
000880                                FILE STATUS  IS WS-PM-STATUS.
000890*
000900 DATA                    DIVISION.
000910*================================
000920*
000930 FILE SECTION.
000940*
000950 FD  TRANSPORT-IN
000960     LABEL RECORDS ARE STANDARD
000970     RECORDING MODE IS F.
000980 COPY "WSLGTR.COB".
000990*
001000 FD  TRANSPORT-OUT-FILE
001010     LABEL RECORDS ARE STANDARD
001020     RECORDING MODE IS F.
001030 COPY "WSLGTO.COB".
001040*
001050 FD  PAYMENTS-OUT-FILE
001060     LABEL RECORDS ARE STANDARD
001070     RECORDING MODE IS F.
001080 COPY "WSLGPO.COB".
001090*
001100 WORKING-STORAGE SECTION.
001110*-----------------------
001120 77  WS-PROG-NAME             PIC X(20) VALUE "LGTRSYN (2.0.00)".
001130*
001140 01  WS-RUN-DATE               PIC 9(08).
001150*
001160 01  WS-FILE-STATUSES.
001170     03  WS-TR-STATUS          PIC XX.
001180     03  WS-TO-STATUS          PIC XX.
001190     03  WS-PM-STATUS          PIC XX.
001200*
001210 01  WS-SWITCHES.
001220     03  WS-FOUND-PJ-SW        PIC X         VALUE "N".
001230     03  WS-FOUND-SP-SW        PIC X         VALUE "N".
001240     03  WS-FOUND-EQ-SW        PIC X         VALUE "N".
001250*
001260 01  WS-COUNTERS.
001270     03  WS-TR-READ-CNT        PIC S9(7)     COMP.
001280     03  WS-TR-SKIP-CNT        PIC S9(7)     COMP.
001290     03  WS-TO-WRITE-CNT       PIC S9(7)     COMP.
001300     03  WS-PM-WRITE-CNT       PIC S9(7)     COMP.
001310     03  WS-PROJECT-COUNT      PIC S9(4)     COMP.
001320     03  WS-SUPPLIER-COUNT     PIC S9(4)     COMP.
001330     03  WS-EQUIPMENT-COUNT    PIC S9(4)     COMP.
001340*
001350 01  WS-SUBSCRIPTS.
001360     03  WS-SUB-PJ             PIC S9(4)     COMP.
001370     03  WS-SUB-SP             PIC S9(4)     COMP.
001380     03  WS-SUB-EQ             PIC S9(4)     COMP.
001390     03  WS-EQUIP-SLOT-SUB     PIC S9(4)     COMP.
001400     03  WS-PRICE-SLOT-SUB     PIC S9(4)     COMP.
001410*
001420 01  WS-AMOUNTS.
001430     03  WS-TOTAL-AMOUNT       PIC S9(9)V99  COMP-3.
001440     03  WS-GRAND-PAYMT-TOTAL  PIC S9(11)V99 COMP-3.
001450*
001460 01  WS-STATUS-WORK.
001470     03  WS-STATUS-UC          PIC X(20).
001480     03  WS-NORM-STATUS        PIC X(20).
001490         88  WS-NORM-IS-DONE       VALUE "Done".
001500         88  WS-NORM-IS-INPROGRESS VALUE "In Progress".
001510         88  WS-NORM-IS-NOTDONE    VALUE "Not Done".
001520*
001530 01  WS-CASE-FOLD-TABLE.
001540     03  WS-LOWER-ALPHABET     PIC X(26)  VALUE
001550         "abcdefghijklmnopqrstuvwxyz".
001560     03  WS-UPPER-ALPHABET     PIC X(26)  VALUE
001570         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001580*
001590 01  WS-DISTINCT-PROJECT-TABLE.
001600     03  WS-PROJECT-ENTRY      PIC X(30)  OCCURS 200 TIMES.
001610*
001620 01  WS-DISTINCT-SUPPLIER-TABLE.
001630     03  WS-SUPPLIER-ENTRY     PIC X(25)  OCCURS 200 TIMES.
001640*
001650 01  WS-DISTINCT-EQUIPMENT-TABLE.
001660     03  WS-EQUIPMENT-ENTRY    PIC X(20)  OCCURS 200 TIMES.
001670*
001680 01  WS-ERROR-WORK.
001690     03  WS-ERR-MSG            PIC X(25)  VALUE SPACES.
001700*
001710 01  LG001                     PIC X(40)  VALUE
001720     "LG001 TRANSPORT-IN OPEN ERROR STATUS = ".
001730 01  LG002                     PIC X(40)  VALUE
001740     "LG002 TRANSPORT-OUT OPEN ERROR STATUS = ".
001750 01  LG003                     PIC X(40)  VALUE
001760     "LG003 PAYMTOUT OPEN ERROR STATUS = ".
001770*
001780 PROCEDURE               DIVISION.
001790*=================================
001800*
001810 AA000-MAIN-LINE.
001820     PERFORM AA010-INITIALISE      THRU AA010-EXIT.
001830     PERFORM AA020-OPEN-FILES      THRU AA020-EXIT.
001840     PERFORM BB010-PROCESS-RECORDS THRU BB010-EXIT.
001850     PERFORM AA030-CLOSE-FILES     THRU AA030-EXIT.
001860     PERFORM AA040-WRITE-SUMMARY   THRU AA040-EXIT.
001870     STOP RUN.
001880*
001890 AA010-INITIALISE.
001900     ACCEPT  WS-RUN-DATE FROM DATE YYYYMMDD.
001910     MOVE    ZERO  TO WS-TR-READ-CNT  WS-TR-SKIP-CNT
001920                       WS-TO-WRITE-CNT WS-PM-WRITE-CNT
001930                       WS-PROJECT-COUNT WS-SUPPLIER-COUNT
001940                       WS-EQUIPMENT-COUNT.
001950     MOVE    ZERO  TO WS-GRAND-PAYMT-TOTAL.
001960 AA010-EXIT.
001970     EXIT.
001980*
001990 AA020-OPEN-FILES.
002000     OPEN    INPUT  TRANSPORT-IN.
002010     IF      WS-TR-STATUS NOT = "00"
002020             COPY "LGFSTAT.CPY" REPLACING ==FS==   BY WS-TR-STATUS
002030                                          ==MSG==  BY WS-ERR-MSG
002040             DISPLAY LG001 WS-TR-STATUS SPACE WS-ERR-MSG
002050             STOP RUN
002060     END-IF.
002070     OPEN    OUTPUT TRANSPORT-OUT-FILE.
002080     IF      WS-TO-STATUS NOT = "00"
002090             COPY "LGFSTAT.CPY" REPLACING ==FS==   BY WS-TO-STATUS
002100                                          ==MSG==  BY WS-ERR-MSG
002110             DISPLAY LG002 WS-TO-STATUS SPACE WS-ERR-MSG
002120             STOP RUN
002130     END-IF.
002140     OPEN    OUTPUT PAYMENTS-OUT-FILE.
002150     IF      WS-PM-STATUS NOT = "00"
002160             COPY "LGFSTAT.CPY" REPLACING ==FS==   BY WS-PM-STATUS
002170                                          ==MSG==  BY WS-ERR-MSG
002180             DISPLAY LG003 WS-PM-STATUS SPACE WS-ERR-MSG
002190             STOP RUN
002200     END-IF.
002210 AA020-EXIT.
002220     EXIT.
002230*
002240 AA030-CLOSE-FILES.
002250     CLOSE   TRANSPORT-IN TRANSPORT-OUT-FILE PAYMENTS-OUT-FILE.
002260 AA030-EXIT.
002270     EXIT.
002280*
002290 AA040-WRITE-SUMMARY.
002300     DISPLAY "LGTRSYN RUN SUMMARY - " WS-RUN-DATE.
002310     DISPLAY "  TRANSPORT RECORDS READ    : " WS-TR-READ-CNT.
002320     DISPLAY "  TRANSPORT RECORDS SKIPPED : " WS-TR-SKIP-CNT.
002330     DISPLAY "  TRANSPORT DETAIL WRITTEN  : " WS-TO-WRITE-CNT.
002340     DISPLAY "  PAYMENT DETAIL WRITTEN    : " WS-PM-WRITE-CNT.
002350     DISPLAY "  GRAND PAYMENT TOTAL (SAR): " WS-GRAND-PAYMT-TOTAL.
002360     DISPLAY "  DISTINCT PROJECTS         : " WS-PROJECT-COUNT.
002370     DISPLAY "  DISTINCT SUPPLIERS        : " WS-SUPPLIER-COUNT.
002380     DISPLAY "  DISTINCT EQUIPMENT ITEMS  : " WS-EQUIPMENT-COUNT.
002390 AA040-EXIT.
002400     EXIT.
002410*
002420 BB010-PROCESS-RECORDS.
002430     READ    TRANSPORT-IN
002440             AT END GO TO BB010-EXIT
002450     END-READ.
002460     ADD     1 TO WS-TR-READ-CNT.
002470     IF      TR-JOB-ORDER-NO = SPACES AND TR-PROJECT = SPACES
002480             ADD  1 TO WS-TR-SKIP-CNT
002490             GO TO BB010-PROCESS-RECORDS
002500     END-IF.
002510     PERFORM BB020-DERIVE-TOTAL       THRU BB020-EXIT.
002520     PERFORM BB030-NORMALISE-STATUS   THRU BB030-EXIT.
002530     PERFORM BB040-WRITE-TRANSPORT-OUT THRU BB040-EXIT.
002540     PERFORM BB050-TRACK-FILTERS      THRU BB050-EXIT.
002550     IF      WS-TOTAL-AMOUNT > ZERO
002560             PERFORM BB060-WRITE-PAYMENT-OUT THRU BB060-EXIT
002570     END-IF.
002580     GO TO   BB010-PROCESS-RECORDS.
002590 BB010-EXIT.
002600     EXIT.
002610*
002620*    R1 - total amount derivation.
002630 BB020-DERIVE-TOTAL.
002640     IF      TR-TOTAL-AMOUNT NOT NUMERIC OR TR-TOTAL-AMOUNT = ZERO
002650             PERFORM BB021-SUM-PRICE-SLOTS THRU BB021-EXIT
002660     ELSE
002670             MOVE TR-TOTAL-AMOUNT TO WS-TOTAL-AMOUNT
002680     END-IF.
002690 BB020-EXIT.
002700     EXIT.
002710*
002720 BB021-SUM-PRICE-SLOTS.
002730     MOVE    ZERO TO WS-TOTAL-AMOUNT.
002740     PERFORM BB022-ADD-ONE-PRICE-SLOT
002750             VARYING WS-PRICE-SLOT-SUB FROM 1 BY 1
002760             UNTIL   WS-PRICE-SLOT-SUB > 5.
002770 BB021-EXIT.
002780     EXIT.
002790*
002800 BB022-ADD-ONE-PRICE-SLOT.
002810     IF      TR-PRICE-OCC (WS-PRICE-SLOT-SUB) NUMERIC
002820             ADD TR-PRICE-OCC (WS-PRICE-SLOT-SUB)
002830                 TO WS-TOTAL-AMOUNT
002840     END-IF.
002850 BB022-EXIT.
002860     EXIT.
002870*
002880*    R2 - status normalisation (U1 variant).
002890 BB030-NORMALISE-STATUS.
002900     MOVE    TR-STATUS TO WS-STATUS-UC.
002910     INSPECT WS-STATUS-UC CONVERTING WS-LOWER-ALPHABET
002920                                   TO WS-UPPER-ALPHABET.
002930     EVALUATE WS-STATUS-UC
002940         WHEN "DONE"
002950             MOVE "Done"          TO WS-NORM-STATUS
002960         WHEN "COMPLETED"
002970             MOVE "Done"          TO WS-NORM-STATUS
002980         WHEN "COMPLETE"
002990             MOVE "Done"          TO WS-NORM-STATUS
003000         WHEN "IN PROGRESS"
003010             MOVE "In Progress"   TO WS-NORM-STATUS
003020         WHEN "INPROGRESS"
003030             MOVE "In Progress"   TO WS-NORM-STATUS
003040         WHEN "PENDING"
003050             MOVE "In Progress"   TO WS-NORM-STATUS
003060         WHEN "NOT DONE"
003070             MOVE "Not Done"      TO WS-NORM-STATUS
003080         WHEN "CANCELLED"
003090             MOVE "Not Done"      TO WS-NORM-STATUS
003100         WHEN "CANCELED"
003110             MOVE "Not Done"      TO WS-NORM-STATUS
003120         WHEN SPACES
003130             MOVE "In Progress"   TO WS-NORM-STATUS
003140         WHEN OTHER
003150             MOVE TR-STATUS       TO WS-NORM-STATUS
003160     END-EVALUATE.
003170 BB030-EXIT.
003180     EXIT.
003190*
003200 BB040-WRITE-TRANSPORT-OUT.
003210     INITIALIZE LG-TO-RECORD.
003220     MOVE    TR-JOB-ORDER-NO TO TO-JOB-ORDER-NO.
003230     MOVE    TR-COMPANY      TO TO-COMPANY.
003240     IF      TR-PROJECT = SPACES
003250             MOVE "Unknown" TO TO-PROJECT
003260     ELSE
003270             MOVE TR-PROJECT TO TO-PROJECT
003280     END-IF.
003290     MOVE    TR-REQUESTER    TO TO-REQUESTER.
003300     MOVE    TR-REQUEST-DATE TO TO-REQUEST-DATE.
003310     IF      TR-SUPPLIER = SPACES
003320             MOVE "Unknown" TO TO-SUPPLIER
003330     ELSE
003340             MOVE TR-SUPPLIER TO TO-SUPPLIER
003350     END-IF.
003360     MOVE    TR-EQUIPMENT-TABLE TO TO-EQUIPMENT-TABLE.
003370     IF      TR-RENT-TYPE = SPACES
003380             MOVE "Daily" TO TO-RENT-TYPE
003390     ELSE
003400             MOVE TR-RENT-TYPE TO TO-RENT-TYPE
003410     END-IF.
003420     MOVE    WS-TOTAL-AMOUNT TO TO-TOTAL-AMOUNT.
003430     MOVE    TR-ACTUAL-DATE  TO TO-ACTUAL-DATE.
003440     MOVE    TR-DURATION     TO TO-DURATION.
003450     MOVE    WS-NORM-STATUS  TO TO-STATUS.
003460     MOVE    TR-PENDING-WITH TO TO-PENDING-WITH.
003470     MOVE    TR-REMARKS      TO TO-REMARKS.
003480     WRITE   LG-TO-RECORD.
003490     ADD     1 TO WS-TO-WRITE-CNT.
003500 BB040-EXIT.
003510     EXIT.
003520*
003530 BB050-TRACK-FILTERS.
003540     PERFORM BB051-TRACK-PROJECT  THRU BB051-EXIT.
003550     IF      TR-SUPPLIER (1:3) NOT = "202"
003560             PERFORM BB052-TRACK-SUPPLIER THRU BB052-EXIT
003570     END-IF.
003580     PERFORM BB053-TRACK-ONE-EQUIP-SLOT
003590             VARYING WS-EQUIP-SLOT-SUB FROM 1 BY 1
003600             UNTIL   WS-EQUIP-SLOT-SUB > 5.
003610 BB050-EXIT.
003620     EXIT.
003630*
003640*    R6 - distinct project count (filter value list).
003650 BB051-TRACK-PROJECT.
003660     IF      TR-PROJECT = SPACES
003670             GO TO BB051-EXIT
003680     END-IF.
003690     MOVE    "N" TO WS-FOUND-PJ-SW.
003700     PERFORM BB901-SCAN-PROJECT-SLOT
003710             VARYING WS-SUB-PJ FROM 1 BY 1
003720             UNTIL   WS-SUB-PJ > WS-PROJECT-COUNT
003730                  OR WS-FOUND-PJ-SW = "Y".
003740     IF      WS-FOUND-PJ-SW = "N" AND WS-PROJECT-COUNT < 200
003750             ADD  1 TO WS-PROJECT-COUNT
003760             MOVE TR-PROJECT
003770                  TO WS-PROJECT-ENTRY (WS-PROJECT-COUNT)
003780     END-IF.
003790 BB051-EXIT.
003800     EXIT.
003810*
003820 BB901-SCAN-PROJECT-SLOT.
003830     IF      TR-PROJECT = WS-PROJECT-ENTRY (WS-SUB-PJ)
003840             MOVE "Y" TO WS-FOUND-PJ-SW
003850     END-IF.
003860 BB901-EXIT.
003870     EXIT.
003880*
003890*    R6 - distinct supplier count, "202.." mis-keyed dates excl.
003900 BB052-TRACK-SUPPLIER.
003910     IF      TR-SUPPLIER = SPACES
003920             GO TO BB052-EXIT
003930     END-IF.
003940     MOVE    "N" TO WS-FOUND-SP-SW.
003950     PERFORM BB902-SCAN-SUPPLIER-SLOT
003960             VARYING WS-SUB-SP FROM 1 BY 1
003970             UNTIL   WS-SUB-SP > WS-SUPPLIER-COUNT
003980                  OR WS-FOUND-SP-SW = "Y".
003990     IF      WS-FOUND-SP-SW = "N" AND WS-SUPPLIER-COUNT < 200
004000             ADD  1 TO WS-SUPPLIER-COUNT
004010             MOVE TR-SUPPLIER
004020                  TO WS-SUPPLIER-ENTRY (WS-SUPPLIER-COUNT)
004030     END-IF.
004040 BB052-EXIT.
004050     EXIT.
004060*
004070 BB902-SCAN-SUPPLIER-SLOT.
004080     IF      TR-SUPPLIER = WS-SUPPLIER-ENTRY (WS-SUB-SP)
004090             MOVE "Y" TO WS-FOUND-SP-SW
004100     END-IF.
004110 BB902-EXIT.
004120     EXIT.
004130*
004140*    Distinct equipment description count, one equipment slot.
004150 BB053-TRACK-ONE-EQUIP-SLOT.
004160     IF      TR-EQUIPMENT-OCC (WS-EQUIP-SLOT-SUB) = SPACES
004170             GO TO BB053-EXIT
004180     END-IF.
004190     MOVE    "N" TO WS-FOUND-EQ-SW.
004200     PERFORM BB903-SCAN-EQUIPMENT-SLOT
004210             VARYING WS-SUB-EQ FROM 1 BY 1
004220             UNTIL   WS-SUB-EQ > WS-EQUIPMENT-COUNT
004230                  OR WS-FOUND-EQ-SW = "Y".
004240     IF      WS-FOUND-EQ-SW = "N" AND WS-EQUIPMENT-COUNT < 200
004250             ADD  1 TO WS-EQUIPMENT-COUNT
004260             MOVE TR-EQUIPMENT-OCC (WS-EQUIP-SLOT-SUB)
004270                  TO WS-EQUIPMENT-ENTRY (WS-EQUIPMENT-COUNT)
004280     END-IF.
004290 BB053-EXIT.
004300     EXIT.
004310*
004320 BB903-SCAN-EQUIPMENT-SLOT.
004330     IF      TR-EQUIPMENT-OCC (WS-EQUIP-SLOT-SUB)
004340                  = WS-EQUIPMENT-ENTRY (WS-SUB-EQ)
004350             MOVE "Y" TO WS-FOUND-EQ-SW
004360     END-IF.
004370 BB903-EXIT.
004380     EXIT.
004390*
004400*    R3 - payment status derivation plus payment detail write.
004410 BB060-WRITE-PAYMENT-OUT.
004420     INITIALIZE LG-PM-RECORD.
004430     MOVE    TR-JOB-ORDER-NO TO PM-JOB-ORDER-NO.
004440     MOVE    TR-COMPANY      TO PM-COMPANY.
004450     MOVE    TO-PROJECT      TO PM-PROJECT.
004460     MOVE    TR-REQUESTER    TO PM-REQUESTER.
004470     MOVE    TR-REQUEST-DATE TO PM-REQUEST-DATE.
004480     MOVE    TO-SUPPLIER     TO PM-SUPPLIER.
004490     MOVE    TR-EQUIPMENT-1  TO PM-EQUIPMENT-1.
004500     MOVE    WS-TOTAL-AMOUNT TO PM-TOTAL-AMOUNT.
004510     IF      WS-NORM-IS-DONE
004520             MOVE "Paid"    TO PM-PAYMENT-STATUS
004530             MOVE "Yes"     TO PM-INVOICE-RECEIVED
004540     ELSE
004550             MOVE "Pending" TO PM-PAYMENT-STATUS
004560             MOVE "No"      TO PM-INVOICE-RECEIVED
004570     END-IF.
004580     MOVE    TR-DURATION     TO PM-DURATION.
004590     MOVE    TR-DURATION     TO PM-INVOICE-RECV-DAYS.
004600     ADD     TR-DURATION 30  GIVING PM-PAYMENT-CYCLE-DAYS.
004610     WRITE   LG-PM-RECORD.
004620     ADD     1 TO WS-PM-WRITE-CNT.
004630     ADD     WS-TOTAL-AMOUNT TO WS-GRAND-PAYMT-TOTAL.
004640 BB060-EXIT.
004650     EXIT.

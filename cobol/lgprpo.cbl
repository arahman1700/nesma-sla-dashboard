000100*****************************************************************
000110*                                                               *
000120*        PR  TO  PO   PROCUREMENT  SYNC                        *
000130*                                                               *
000140*****************************************************************
000150*
000160 IDENTIFICATION          DIVISION.
000170*================================
000180*
000190     PROGRAM-ID.          LGPRPO.
000200*
000210     AUTHOR.              D. K. WREN.
000220*
000230     INSTALLATION.        APPLEWOOD LOGISTICS - DATA PROC.
000240*
000250     DATE-WRITTEN.        14/08/1991.
000260*
000270     DATE-COMPILED.
000280*
000290     SECURITY.            INTERNAL USE ONLY - OPS DISTRIBUTION.
000300*
000310*    Remarks.             Reads the Procurement Desk's nightly
000320*                         PR-to-PO extract, produces the 2025
000330*                         approval/return scorecard, the monthly
000340*                         Jan-Dec return-rate breakdown, the
000350*                         PR-to-PO timing averages and the
000360*                         distinct project/vendor/year filter
000370*                         lists used to populate the Procurement
000380*                         dashboard drop-downs.
000390*
000400*    Called Modules.      None.
000410*
000420*    Functions Used.      None.
000430*
000440*    Files Used.
000450*                         PRIN.        PR-to-PO extract.
000460*                         PRRPT.       PR-to-PO print file.
000470*
000480* CHANGE LOG
000490* 14/08/1991 dkw - 1.0.00 Created - PR/PO status breakdown only.
000500* 09/11/1993 dkw -        Added PR-to-PO timing averages at the
000510*                         request of the Procurement Desk.
000520* 04/04/1997 dkw -        Monthly Jan-Dec return-rate section
000530*                         added for the annual procurement review.
000540* 22/01/1999 dkw -        Y2K review - dates already ccyy-mm-dd.
000550* 15/06/2008 krn -        Distinct project/vendor/year filter
000560*                         lists added for the dashboard rewrite.
000570* 09/08/2026 tjm - 2.0.00 REQ-4474 Rewrote for flat-extract feed;
000580*                         reference-year logic now uses
000590*                         submission-date-else-approved-date.
000600* 09/08/2026 tjm -        REQ-4474 Widened the detail line to
000610*                         carry all 20 PR-to-PO fields, per the
000620*                         Procurement year-end audit request.
000630*
000640 ENVIRONMENT             DIVISION.
000650*================================
000660*
000670 COPY "ENVDIV.COB".
000680*
000690 INPUT-OUTPUT            SECTION.
000700 FILE-CONTROL.
000710*
000720     SELECT PR-IN               ASSIGN TO "PRIN"
000730                                ORGANIZATION IS LINE SEQUENTIAL
000740                                FILE STATUS  IS WS-PR-STATUS.
000750*
000760     SELECT PR-REPORT-FILE      ASSIGN TO "PRRPT"
000770                                ORGANIZATION IS LINE SEQUENTIAL
000780                                FILE STATUS  IS WS-RP-STATUS.
000790*
000800 DATA                    DIVISION.
000810*================================
000820*
000830 FILE SECTION.
000840*
000850 FD  PR-IN
000860     LABEL RECORDS ARE STANDARD
000870     RECORDING MODE IS F.
000880 COPY "WSLGPR.COB".
000890*
000900 FD  PR-REPORT-FILE
000910     LABEL RECORDS ARE STANDARD
000920     RECORDING MODE IS F.
000930 01  RQ-RPT-RECORD             PIC X(132).
000940*
000950*    Second record form, same file, for the detail pass-through
000960*    line only - wider than the summary/breakdown columns above.
000970 01  RQ-DETAIL-RECORD          PIC X(250).
000980*
000990 WORKING-STORAGE SECTION.
001000*-----------------------
001010 77  WS-PROG-NAME             PIC X(20) VALUE "LGPRPO (2.0.00)".
001020*
001030 01  WS-RUN-DATE               PIC 9(08).
001040*
001050 01  WS-FILE-STATUSES.
001060     03  WS-PR-STATUS          PIC XX.
001070     03  WS-RP-STATUS          PIC XX.
001080*
001090 01  WS-ERROR-WORK.
001100     03  WS-ERR-MSG            PIC X(25)  VALUE SPACES.
001110*
001120 01  LG007                     PIC X(40)  VALUE
001130     "LG007 PR-IN OPEN ERROR STATUS = ".
001140 01  LG008                     PIC X(40)  VALUE
001150     "LG008 PR-REPORT OPEN ERROR STATUS = ".
001160*
001170 01  WS-COUNTERS.
001180     03  WS-PR-READ-CNT        PIC S9(7)     COMP.
001190     03  WS-APPROVED-2025-CNT  PIC S9(7)     COMP.
001200     03  WS-RETURNED-2025-CNT  PIC S9(7)     COMP.
001210     03  WS-PTP-DAYS-CNT       PIC S9(7)     COMP.
001220     03  WS-PTP-WITHIN30-CNT   PIC S9(7)     COMP.
001230     03  WS-PTP-AFTER30-CNT    PIC S9(7)     COMP.
001240     03  WS-PTP-WITH-PO-CNT    PIC S9(7)     COMP.
001250     03  WS-STATUS-COUNT       PIC S9(4)     COMP.
001260     03  WS-PROJECT-COUNT      PIC S9(4)     COMP.
001270     03  WS-VENDOR-COUNT       PIC S9(4)     COMP.
001280     03  WS-YEAR-COUNT         PIC S9(4)     COMP.
001290*
001300 01  WS-SUBSCRIPTS.
001310     03  WS-SUB-1              PIC S9(4)     COMP.
001320     03  WS-SUB-2              PIC S9(4)     COMP.
001330     03  WS-PASS-CNT           PIC S9(4)     COMP.
001340*
001350 01  WS-SWITCHES.
001360     03  WS-FOUND-ST-SW        PIC X         VALUE "N".
001370     03  WS-FOUND-PJ-SW        PIC X         VALUE "N".
001380     03  WS-FOUND-VN-SW        PIC X         VALUE "N".
001390     03  WS-FOUND-YR-SW        PIC X         VALUE "N".
001400*
001410 01  WS-REFERENCE-DATE-WORK.
001420     03  WS-REF-DATE           PIC X(10).
001430     03  WS-REF-DATE-R REDEFINES WS-REF-DATE.
001440         05  WS-REF-CCYY       PIC X(04).
001450         05  FILLER            PIC X(01).
001460         05  WS-REF-MM         PIC X(02).
001470         05  FILLER            PIC X(01).
001480         05  WS-REF-DD         PIC X(02).
001490     03  WS-REF-MONTH-NUM      PIC S9(2)     COMP.
001500*
001510 01  WS-PTP-SUM                PIC S9(9)V9   COMP.
001520 01  WS-PTP-AVG-DAYS           PIC S9(4)V9.
001530 01  WS-RETURN-RATE-2025       PIC S9(3)V9.
001540*
001550*    Status breakdown table (raw non-blank status values).
001560 01  WS-STATUS-TABLE.
001570     03  WS-ST-ENTRY OCCURS 50 TIMES.
001580         05  WS-ST-NAME        PIC X(12).
001590         05  WS-ST-CNT         PIC S9(7)     COMP.
001600*
001610*    Monthly (2025) Jan-Dec breakdown, fixed 12-entry table.
001620 01  WS-MONTH-TABLE.
001630     03  WS-MO-ENTRY OCCURS 12 TIMES.
001640         05  WS-MO-APPROVED    PIC S9(7)     COMP.
001650         05  WS-MO-RETURNED    PIC S9(7)     COMP.
001660         05  WS-MO-REJECTED    PIC S9(7)     COMP.
001670         05  WS-MO-RETURN-RATE PIC S9(3)V9.
001680*
001690*    Distinct filter-list tables.
001700 01  WS-PROJECT-TABLE.
001710     03  WS-PJ-ENTRY           PIC X(30)   OCCURS 200 TIMES.
001720 01  WS-PJ-HOLD                PIC X(30).
001730*
001740 01  WS-VENDOR-TABLE.
001750     03  WS-VN-ENTRY           PIC X(30)   OCCURS 200 TIMES.
001760 01  WS-VN-HOLD                PIC X(30).
001770*
001780 01  WS-YEAR-TABLE.
001790     03  WS-YR-ENTRY           PIC X(04)   OCCURS 60 TIMES.
001800 01  WS-YR-HOLD                PIC X(04).
001810*
001820 01  WS-EDIT-FIELDS.
001830     03  WS-ED-CNT             PIC ZZZ,ZZ9.
001840     03  WS-ED-RATE            PIC ZZ9.9.
001850     03  WS-ED-DAYS            PIC ZZZ9.9.
001860*
001870 01  WS-PRINT-LINE.
001880     03  WS-PL-COL1            PIC X(32).
001890     03  WS-PL-COL2            PIC X(20).
001900     03  WS-PL-COL3            PIC X(20).
001910     03  WS-PL-COL4            PIC X(20).
001920     03  WS-PL-COL5            PIC X(20).
001930     03  FILLER                PIC X(20).
001940*
001950*    Detail line - one per PR, all 20 extract fields carried
001960*    through to the report (U5 full pass-through requirement).
001970 01  WS-DETAIL-LINE.
001980     03  DL-PR-NUM             PIC X(12).
001990     03  DL-PROJECT            PIC X(18).
002000     03  DL-PROJECT-NO         PIC X(12).
002010     03  DL-DESCRIPTION        PIC X(20).
002020     03  DL-STATUS             PIC X(12).
002030     03  DL-PR-CLOSED          PIC X(03).
002040     03  DL-SUBMISSION-DATE    PIC X(10).
002050     03  DL-PENDING-WITH       PIC X(12).
002060     03  DL-APPROVED-DATE      PIC X(10).
002070     03  DL-PR-VALUE           PIC ZZZ,ZZZ,ZZ9.99-.
002080     03  DL-PO-NUM             PIC X(12).
002090     03  DL-PO-TYPE            PIC X(12).
002100     03  DL-VENDOR             PIC X(18).
002110     03  DL-CURRENCY           PIC X(03).
002120     03  DL-PO-VALUE           PIC ZZZ,ZZZ,ZZ9.99-.
002130     03  DL-PO-STATUS          PIC X(12).
002140     03  DL-PO-APPR-DATE       PIC X(10).
002150     03  DL-SAVING-AMOUNT      PIC ZZZ,ZZZ,ZZ9.99-.
002160     03  DL-PR-TO-PO-DAYS      PIC ZZZ9-.
002170     03  DL-AGENT              PIC X(12).
002180     03  FILLER                PIC X(12).
002190*
002200 PROCEDURE               DIVISION.
002210*=================================
002220*
002230 AA000-MAIN-LINE.
002240     PERFORM AA010-INITIALISE      THRU AA010-EXIT.
002250     PERFORM AA020-OPEN-FILES      THRU AA020-EXIT.
002260     PERFORM BB010-PROCESS-RECORDS THRU BB010-EXIT.
002270     PERFORM CC010-COMPUTE-STATS   THRU CC010-EXIT.
002280     PERFORM DD010-WRITE-REPORT    THRU DD010-EXIT.
002290     PERFORM AA030-CLOSE-FILES     THRU AA030-EXIT.
002300     STOP RUN.
002310*
002320 AA010-INITIALISE.
002330     ACCEPT  WS-RUN-DATE FROM DATE YYYYMMDD.
002340     MOVE    ZERO TO WS-PR-READ-CNT WS-APPROVED-2025-CNT
002350                      WS-RETURNED-2025-CNT WS-PTP-DAYS-CNT
002360                      WS-PTP-WITHIN30-CNT WS-PTP-AFTER30-CNT
002370                      WS-PTP-WITH-PO-CNT WS-STATUS-COUNT
002380                      WS-PROJECT-COUNT WS-VENDOR-COUNT
002390                      WS-YEAR-COUNT WS-PTP-SUM.
002400     PERFORM AA011-ZERO-MONTH-TABLE
002410             VARYING WS-SUB-1 FROM 1 BY 1
002420             UNTIL   WS-SUB-1 > 12.
002430 AA010-EXIT.
002440     EXIT.
002450*
002460 AA011-ZERO-MONTH-TABLE.
002470     MOVE    ZERO TO WS-MO-APPROVED (WS-SUB-1)
002480                      WS-MO-RETURNED (WS-SUB-1)
002490                      WS-MO-REJECTED (WS-SUB-1)
002500                      WS-MO-RETURN-RATE (WS-SUB-1).
002510 AA011-EXIT.
002520     EXIT.
002530*
002540 AA020-OPEN-FILES.
002550     OPEN    INPUT  PR-IN.
002560     IF      WS-PR-STATUS NOT = "00"
002570             COPY "LGFSTAT.CPY" REPLACING ==FS==   BY WS-PR-STATUS
002580                                          ==MSG==  BY WS-ERR-MSG
002590             DISPLAY LG007 WS-PR-STATUS SPACE WS-ERR-MSG
002600             STOP RUN
002610     END-IF.
002620     OPEN    OUTPUT PR-REPORT-FILE.
002630     IF      WS-RP-STATUS NOT = "00"
002640             COPY "LGFSTAT.CPY" REPLACING ==FS==   BY WS-RP-STATUS
002650                                          ==MSG==  BY WS-ERR-MSG
002660             DISPLAY LG008 WS-RP-STATUS SPACE WS-ERR-MSG
002670             STOP RUN
002680     END-IF.
002690 AA020-EXIT.
002700     EXIT.
002710*
002720 AA030-CLOSE-FILES.
002730     CLOSE   PR-IN PR-REPORT-FILE.
002740 AA030-EXIT.
002750     EXIT.
002760*
002770*    U5 - all rows accepted, no filter.
002780 BB010-PROCESS-RECORDS.
002790     READ    PR-IN
002800             AT END GO TO BB010-EXIT
002810     END-READ.
002820     ADD     1 TO WS-PR-READ-CNT.
002830     IF      RQ-STATUS NOT = SPACES
002840             PERFORM BB020-TRACK-STATUS THRU BB020-EXIT
002850     END-IF.
002860     PERFORM BB030-SELECT-REF-DATE THRU BB030-EXIT.
002870     IF      WS-REF-DATE NOT = SPACES
002880             PERFORM BB040-YEAR-2025-TEST THRU BB040-EXIT
002890     END-IF.
002900     IF      RQ-PO-NUM NOT = SPACES
002910         AND RQ-PR-TO-PO-DAYS NUMERIC
002920         AND RQ-PR-TO-PO-DAYS NOT = ZERO
002930             PERFORM BB050-TRACK-PTP-TIMING THRU BB050-EXIT
002940     END-IF.
002950     IF      RQ-PROJECT NOT = SPACES
002960             PERFORM BB060-TRACK-PROJECT THRU BB060-EXIT
002970     END-IF.
002980     IF      RQ-VENDOR NOT = SPACES
002990             PERFORM BB070-TRACK-VENDOR THRU BB070-EXIT
003000     END-IF.
003010     PERFORM DD070-WRITE-ONE-DETAIL THRU DD070-EXIT.
003020     GO TO   BB010-PROCESS-RECORDS.
003030 BB010-EXIT.
003040     EXIT.
003050*
003060*    Status breakdown - raw non-blank status count.
003070 BB020-TRACK-STATUS.
003080     MOVE    "N" TO WS-FOUND-ST-SW.
003090     PERFORM BB901-SCAN-STATUS
003100             VARYING WS-SUB-1 FROM 1 BY 1
003110             UNTIL   WS-SUB-1 > WS-STATUS-COUNT
003120                  OR WS-FOUND-ST-SW = "Y".
003130     IF      WS-FOUND-ST-SW = "N" AND WS-STATUS-COUNT < 50
003140             ADD  1 TO WS-STATUS-COUNT
003150             MOVE RQ-STATUS TO WS-ST-NAME (WS-STATUS-COUNT)
003160             ADD  1 TO WS-ST-CNT (WS-STATUS-COUNT)
003170     END-IF.
003180 BB020-EXIT.
003190     EXIT.
003200*
003210 BB901-SCAN-STATUS.
003220     IF      RQ-STATUS = WS-ST-NAME (WS-SUB-1)
003230             MOVE "Y" TO WS-FOUND-ST-SW
003240             ADD  1   TO WS-ST-CNT (WS-SUB-1)
003250     END-IF.
003260 BB901-EXIT.
003270     EXIT.
003280*
003290*    Reference date = submission_date if present, else approved.
003300 BB030-SELECT-REF-DATE.
003310     IF      RQ-SUBMISSION-DATE NOT = SPACES
003320             MOVE RQ-SUBMISSION-DATE TO WS-REF-DATE
003330     ELSE
003340             MOVE RQ-APPROVED-DATE   TO WS-REF-DATE
003350     END-IF.
003360 BB030-EXIT.
003370     EXIT.
003380*
003390*    2025 selection plus distinct-year tracking.
003400 BB040-YEAR-2025-TEST.
003410     PERFORM BB080-TRACK-YEAR THRU BB080-EXIT.
003420     IF      WS-REF-CCYY = "2025"
003430         IF  RQ-STATUS = "APPROVED"
003440             ADD  1 TO WS-APPROVED-2025-CNT
003450             PERFORM BB041-MONTH-APPROVED THRU BB041-EXIT
003460         END-IF
003470         IF  RQ-STATUS = "RETURNED"
003480             ADD  1 TO WS-RETURNED-2025-CNT
003490             PERFORM BB042-MONTH-RETURNED THRU BB042-EXIT
003500         END-IF
003510         IF  RQ-STATUS = "REJECTED"
003520             PERFORM BB043-MONTH-REJECTED THRU BB043-EXIT
003530         END-IF
003540     END-IF.
003550 BB040-EXIT.
003560     EXIT.
003570*
003580*    Month index 1-12 from reference-date chars 6-7, else skip.
003590 BB041-MONTH-APPROVED.
003600     MOVE    WS-REF-MM TO WS-REF-MONTH-NUM.
003610     IF      WS-REF-MONTH-NUM NUMERIC
003620         AND WS-REF-MONTH-NUM > 0 AND WS-REF-MONTH-NUM < 13
003630             ADD 1 TO WS-MO-APPROVED (WS-REF-MONTH-NUM)
003640     END-IF.
003650 BB041-EXIT.
003660     EXIT.
003670*
003680 BB042-MONTH-RETURNED.
003690     MOVE    WS-REF-MM TO WS-REF-MONTH-NUM.
003700     IF      WS-REF-MONTH-NUM NUMERIC
003710         AND WS-REF-MONTH-NUM > 0 AND WS-REF-MONTH-NUM < 13
003720             ADD 1 TO WS-MO-RETURNED (WS-REF-MONTH-NUM)
003730     END-IF.
003740 BB042-EXIT.
003750     EXIT.
003760*
003770 BB043-MONTH-REJECTED.
003780     MOVE    WS-REF-MM TO WS-REF-MONTH-NUM.
003790     IF      WS-REF-MONTH-NUM NUMERIC
003800         AND WS-REF-MONTH-NUM > 0 AND WS-REF-MONTH-NUM < 13
003810             ADD 1 TO WS-MO-REJECTED (WS-REF-MONTH-NUM)
003820     END-IF.
003830 BB043-EXIT.
003840     EXIT.
003850*
003860*    Distinct reference-year tracking (descending later).
003870 BB080-TRACK-YEAR.
003880     MOVE    "N" TO WS-FOUND-YR-SW.
003890     PERFORM BB902-SCAN-YEAR
003900             VARYING WS-SUB-1 FROM 1 BY 1
003910             UNTIL   WS-SUB-1 > WS-YEAR-COUNT
003920                  OR WS-FOUND-YR-SW = "Y".
003930     IF      WS-FOUND-YR-SW = "N" AND WS-YEAR-COUNT < 60
003940             ADD  1 TO WS-YEAR-COUNT
003950             MOVE WS-REF-CCYY TO WS-YR-ENTRY (WS-YEAR-COUNT)
003960     END-IF.
003970 BB080-EXIT.
003980     EXIT.
003990*
004000 BB902-SCAN-YEAR.
004010     IF      WS-REF-CCYY = WS-YR-ENTRY (WS-SUB-1)
004020             MOVE "Y" TO WS-FOUND-YR-SW
004030     END-IF.
004040 BB902-EXIT.
004050     EXIT.
004060*
004070*    PR-to-PO timing accumulation.
004080 BB050-TRACK-PTP-TIMING.
004090     ADD     1 TO WS-PTP-WITH-PO-CNT.
004100     ADD     1 TO WS-PTP-DAYS-CNT.
004110     ADD     RQ-PR-TO-PO-DAYS TO WS-PTP-SUM.
004120     IF      RQ-PR-TO-PO-DAYS NOT > 30
004130             ADD 1 TO WS-PTP-WITHIN30-CNT
004140     ELSE
004150             ADD 1 TO WS-PTP-AFTER30-CNT
004160     END-IF.
004170 BB050-EXIT.
004180     EXIT.
004190*
004200*    Distinct project filter list.
004210 BB060-TRACK-PROJECT.
004220     MOVE    "N" TO WS-FOUND-PJ-SW.
004230     PERFORM BB903-SCAN-PROJECT
004240             VARYING WS-SUB-1 FROM 1 BY 1
004250             UNTIL   WS-SUB-1 > WS-PROJECT-COUNT
004260                  OR WS-FOUND-PJ-SW = "Y".
004270     IF      WS-FOUND-PJ-SW = "N" AND WS-PROJECT-COUNT < 200
004280             ADD  1 TO WS-PROJECT-COUNT
004290             MOVE RQ-PROJECT TO WS-PJ-ENTRY (WS-PROJECT-COUNT)
004300     END-IF.
004310 BB060-EXIT.
004320     EXIT.
004330*
004340 BB903-SCAN-PROJECT.
004350     IF      RQ-PROJECT = WS-PJ-ENTRY (WS-SUB-1)
004360             MOVE "Y" TO WS-FOUND-PJ-SW
004370     END-IF.
004380 BB903-EXIT.
004390     EXIT.
004400*
004410*    Distinct vendor filter list.
004420 BB070-TRACK-VENDOR.
004430     MOVE    "N" TO WS-FOUND-VN-SW.
004440     PERFORM BB904-SCAN-VENDOR
004450             VARYING WS-SUB-1 FROM 1 BY 1
004460             UNTIL   WS-SUB-1 > WS-VENDOR-COUNT
004470                  OR WS-FOUND-VN-SW = "Y".
004480     IF      WS-FOUND-VN-SW = "N" AND WS-VENDOR-COUNT < 200
004490             ADD  1 TO WS-VENDOR-COUNT
004500             MOVE RQ-VENDOR TO WS-VN-ENTRY (WS-VENDOR-COUNT)
004510     END-IF.
004520 BB070-EXIT.
004530     EXIT.
004540*
004550 BB904-SCAN-VENDOR.
004560     IF      RQ-VENDOR = WS-VN-ENTRY (WS-SUB-1)
004570             MOVE "Y" TO WS-FOUND-VN-SW
004580     END-IF.
004590 BB904-EXIT.
004600     EXIT.
004610*
004620*    R7 - overall and monthly return rates, PTP average days.
004630 CC010-COMPUTE-STATS.
004640     MOVE    ZERO TO WS-RETURN-RATE-2025 WS-PTP-AVG-DAYS.
004650     IF      WS-APPROVED-2025-CNT > ZERO
004660             COMPUTE WS-RETURN-RATE-2025 ROUNDED =
004670                 WS-RETURNED-2025-CNT / WS-APPROVED-2025-CNT
004680                 * 100
004690     END-IF.
004700     IF      WS-PTP-DAYS-CNT > ZERO
004710             COMPUTE WS-PTP-AVG-DAYS ROUNDED =
004720                 WS-PTP-SUM / WS-PTP-DAYS-CNT
004730     END-IF.
004740     PERFORM CC020-ONE-MONTH-RATE
004750             VARYING WS-SUB-1 FROM 1 BY 1
004760             UNTIL   WS-SUB-1 > 12.
004770 CC010-EXIT.
004780     EXIT.
004790*
004800 CC020-ONE-MONTH-RATE.
004810     MOVE    ZERO TO WS-MO-RETURN-RATE (WS-SUB-1).
004820     IF      WS-MO-APPROVED (WS-SUB-1) > ZERO
004830             COMPUTE WS-MO-RETURN-RATE (WS-SUB-1) ROUNDED =
004840                 WS-MO-RETURNED (WS-SUB-1) /
004850                 WS-MO-APPROVED (WS-SUB-1) * 100
004860     END-IF.
004870 CC020-EXIT.
004880     EXIT.
004890*
004900 DD010-WRITE-REPORT.
004910     PERFORM DD011-WRITE-SUMMARY       THRU DD011-EXIT.
004920     PERFORM DD020-WRITE-STATUS        THRU DD020-EXIT.
004930     PERFORM DD030-WRITE-MONTHLY       THRU DD030-EXIT.
004940     PERFORM DD040-WRITE-PROJECTS      THRU DD040-EXIT.
004950     PERFORM DD050-WRITE-VENDORS       THRU DD050-EXIT.
004960     PERFORM DD060-WRITE-YEARS         THRU DD060-EXIT.
004970 DD010-EXIT.
004980     EXIT.
004990*
005000 DD012-PUT-HEADING.
005010     MOVE    SPACES TO WS-PRINT-LINE.
005020     WRITE   RQ-RPT-RECORD FROM WS-PRINT-LINE.
005030 DD012-EXIT.
005040     EXIT.
005050*
005060 DD011-WRITE-SUMMARY.
005070     PERFORM DD012-PUT-HEADING THRU DD012-EXIT.
005080     MOVE    SPACES TO WS-PRINT-LINE.
005090     MOVE    "PR TO PO KPI SUMMARY" TO WS-PL-COL1.
005100     WRITE   RQ-RPT-RECORD FROM WS-PRINT-LINE.
005110     MOVE    SPACES TO WS-PRINT-LINE.
005120     MOVE    "TOTAL PRS"            TO WS-PL-COL1.
005130     MOVE    WS-PR-READ-CNT         TO WS-ED-CNT.
005140     MOVE    WS-ED-CNT              TO WS-PL-COL2.
005150     WRITE   RQ-RPT-RECORD FROM WS-PRINT-LINE.
005160     MOVE    SPACES TO WS-PRINT-LINE.
005170     MOVE    "APPROVED 2025"        TO WS-PL-COL1.
005180     MOVE    WS-APPROVED-2025-CNT   TO WS-ED-CNT.
005190     MOVE    WS-ED-CNT              TO WS-PL-COL2.
005200     WRITE   RQ-RPT-RECORD FROM WS-PRINT-LINE.
005210     MOVE    SPACES TO WS-PRINT-LINE.
005220     MOVE    "RETURNED 2025"        TO WS-PL-COL1.
005230     MOVE    WS-RETURNED-2025-CNT   TO WS-ED-CNT.
005240     MOVE    WS-ED-CNT              TO WS-PL-COL2.
005250     WRITE   RQ-RPT-RECORD FROM WS-PRINT-LINE.
005260     MOVE    SPACES TO WS-PRINT-LINE.
005270     MOVE    "RETURN RATE 2025 PCT" TO WS-PL-COL1.
005280     MOVE    WS-RETURN-RATE-2025    TO WS-ED-RATE.
005290     MOVE    WS-ED-RATE             TO WS-PL-COL2.
005300     WRITE   RQ-RPT-RECORD FROM WS-PRINT-LINE.
005310     MOVE    SPACES TO WS-PRINT-LINE.
005320     MOVE    "AVG PR TO PO DAYS"    TO WS-PL-COL1.
005330     MOVE    WS-PTP-AVG-DAYS        TO WS-ED-DAYS.
005340     MOVE    WS-ED-DAYS             TO WS-PL-COL2.
005350     WRITE   RQ-RPT-RECORD FROM WS-PRINT-LINE.
005360     MOVE    SPACES TO WS-PRINT-LINE.
005370     MOVE    "WITHIN 30 DAYS"       TO WS-PL-COL1.
005380     MOVE    WS-PTP-WITHIN30-CNT    TO WS-ED-CNT.
005390     MOVE    WS-ED-CNT              TO WS-PL-COL2.
005400     WRITE   RQ-RPT-RECORD FROM WS-PRINT-LINE.
005410     MOVE    SPACES TO WS-PRINT-LINE.
005420     MOVE    "AFTER 30 DAYS"        TO WS-PL-COL1.
005430     MOVE    WS-PTP-AFTER30-CNT     TO WS-ED-CNT.
005440     MOVE    WS-ED-CNT              TO WS-PL-COL2.
005450     WRITE   RQ-RPT-RECORD FROM WS-PRINT-LINE.
005460     MOVE    SPACES TO WS-PRINT-LINE.
005470     MOVE    "COUNT WITH PO"        TO WS-PL-COL1.
005480     MOVE    WS-PTP-WITH-PO-CNT     TO WS-ED-CNT.
005490     MOVE    WS-ED-CNT              TO WS-PL-COL2.
005500     WRITE   RQ-RPT-RECORD FROM WS-PRINT-LINE.
005510 DD011-EXIT.
005520     EXIT.
005530*
005540 DD020-WRITE-STATUS.
005550     PERFORM DD012-PUT-HEADING THRU DD012-EXIT.
005560     MOVE    SPACES TO WS-PRINT-LINE.
005570     MOVE    "STATUS BREAKDOWN" TO WS-PL-COL1.
005580     WRITE   RQ-RPT-RECORD FROM WS-PRINT-LINE.
005590     PERFORM DD021-ONE-STATUS-LINE
005600             VARYING WS-SUB-1 FROM 1 BY 1
005610             UNTIL   WS-SUB-1 > WS-STATUS-COUNT.
005620 DD020-EXIT.
005630     EXIT.
005640*
005650 DD021-ONE-STATUS-LINE.
005660     MOVE    SPACES TO WS-PRINT-LINE.
005670     MOVE    WS-ST-NAME (WS-SUB-1) TO WS-PL-COL1.
005680     MOVE    WS-ST-CNT (WS-SUB-1)  TO WS-ED-CNT.
005690     MOVE    WS-ED-CNT             TO WS-PL-COL2.
005700     WRITE   RQ-RPT-RECORD FROM WS-PRINT-LINE.
005710 DD021-EXIT.
005720     EXIT.
005730*
005740*    Monthly Jan-Dec 2025 section, fixed 12-row table.
005750 DD030-WRITE-MONTHLY.
005760     PERFORM DD012-PUT-HEADING THRU DD012-EXIT.
005770     MOVE    SPACES TO WS-PRINT-LINE.
005780     MOVE    "MONTHLY 2025 BREAKDOWN" TO WS-PL-COL1.
005790     WRITE   RQ-RPT-RECORD FROM WS-PRINT-LINE.
005800     PERFORM DD031-ONE-MONTH-LINE
005810             VARYING WS-SUB-1 FROM 1 BY 1
005820             UNTIL   WS-SUB-1 > 12.
005830 DD030-EXIT.
005840     EXIT.
005850*
005860 DD031-ONE-MONTH-LINE.
005870     MOVE    SPACES TO WS-PRINT-LINE.
005880     MOVE    WS-SUB-1 TO WS-ED-CNT.
005890     MOVE    WS-ED-CNT TO WS-PL-COL1.
005900     MOVE    WS-MO-APPROVED (WS-SUB-1) TO WS-ED-CNT.
005910     MOVE    WS-ED-CNT TO WS-PL-COL2.
005920     MOVE    WS-MO-RETURNED (WS-SUB-1) TO WS-ED-CNT.
005930     MOVE    WS-ED-CNT TO WS-PL-COL3.
005940     MOVE    WS-MO-REJECTED (WS-SUB-1) TO WS-ED-CNT.
005950     MOVE    WS-ED-CNT TO WS-PL-COL4.
005960     MOVE    WS-MO-RETURN-RATE (WS-SUB-1) TO WS-ED-RATE.
005970     MOVE    WS-ED-RATE TO WS-PL-COL5.
005980     WRITE   RQ-RPT-RECORD FROM WS-PRINT-LINE.
005990 DD031-EXIT.
006000     EXIT.
006010*
006020*    Filter list - distinct projects, sorted ascending.
006030 DD040-WRITE-PROJECTS.
006040     PERFORM DD041-SORT-PROJECTS THRU DD041-EXIT.
006050     PERFORM DD012-PUT-HEADING THRU DD012-EXIT.
006060     MOVE    SPACES TO WS-PRINT-LINE.
006070     MOVE    "DISTINCT PROJECTS" TO WS-PL-COL1.
006080     WRITE   RQ-RPT-RECORD FROM WS-PRINT-LINE.
006090     PERFORM DD042-ONE-PROJECT-LINE
006100             VARYING WS-SUB-1 FROM 1 BY 1
006110             UNTIL   WS-SUB-1 > WS-PROJECT-COUNT.
006120 DD040-EXIT.
006130     EXIT.
006140*
006150 DD041-SORT-PROJECTS.
006160     PERFORM DD043-ONE-PJ-PASS
006170             VARYING WS-PASS-CNT FROM 1 BY 1
006180             UNTIL   WS-PASS-CNT > WS-PROJECT-COUNT.
006190 DD041-EXIT.
006200     EXIT.
006210*
006220 DD043-ONE-PJ-PASS.
006230     PERFORM DD044-PJ-COMPARE-SWAP
006240             VARYING WS-SUB-1 FROM 1 BY 1
006250             UNTIL   WS-SUB-1 > WS-PROJECT-COUNT - 1.
006260 DD043-EXIT.
006270     EXIT.
006280*
006290 DD044-PJ-COMPARE-SWAP.
006300     IF      WS-PJ-ENTRY (WS-SUB-1) > WS-PJ-ENTRY (WS-SUB-1 + 1)
006310             MOVE WS-PJ-ENTRY (WS-SUB-1)     TO WS-PJ-HOLD
006320             MOVE WS-PJ-ENTRY (WS-SUB-1 + 1)
006330                  TO WS-PJ-ENTRY (WS-SUB-1)
006340             MOVE WS-PJ-HOLD
006350                  TO WS-PJ-ENTRY (WS-SUB-1 + 1)
006360     END-IF.
006370 DD044-EXIT.
006380     EXIT.
006390*
006400 DD042-ONE-PROJECT-LINE.
006410     MOVE    SPACES TO WS-PRINT-LINE.
006420     MOVE    WS-PJ-ENTRY (WS-SUB-1) TO WS-PL-COL1.
006430     WRITE   RQ-RPT-RECORD FROM WS-PRINT-LINE.
006440 DD042-EXIT.
006450     EXIT.
006460*
006470*    Filter list - distinct vendors, sorted ascending.
006480 DD050-WRITE-VENDORS.
006490     PERFORM DD051-SORT-VENDORS THRU DD051-EXIT.
006500     PERFORM DD012-PUT-HEADING THRU DD012-EXIT.
006510     MOVE    SPACES TO WS-PRINT-LINE.
006520     MOVE    "DISTINCT VENDORS" TO WS-PL-COL1.
006530     WRITE   RQ-RPT-RECORD FROM WS-PRINT-LINE.
006540     PERFORM DD052-ONE-VENDOR-LINE
006550             VARYING WS-SUB-1 FROM 1 BY 1
006560             UNTIL   WS-SUB-1 > WS-VENDOR-COUNT.
006570 DD050-EXIT.
006580     EXIT.
006590*
006600 DD051-SORT-VENDORS.
006610     PERFORM DD053-ONE-VN-PASS
006620             VARYING WS-PASS-CNT FROM 1 BY 1
006630             UNTIL   WS-PASS-CNT > WS-VENDOR-COUNT.
006640 DD051-EXIT.
006650     EXIT.
006660*
006670 DD053-ONE-VN-PASS.
006680     PERFORM DD054-VN-COMPARE-SWAP
006690             VARYING WS-SUB-1 FROM 1 BY 1
006700             UNTIL   WS-SUB-1 > WS-VENDOR-COUNT - 1.
006710 DD053-EXIT.
006720     EXIT.
006730*
006740 DD054-VN-COMPARE-SWAP.
006750     IF      WS-VN-ENTRY (WS-SUB-1) > WS-VN-ENTRY (WS-SUB-1 + 1)
006760             MOVE WS-VN-ENTRY (WS-SUB-1)     TO WS-VN-HOLD
006770             MOVE WS-VN-ENTRY (WS-SUB-1 + 1)
006780                  TO WS-VN-ENTRY (WS-SUB-1)
006790             MOVE WS-VN-HOLD
006800                  TO WS-VN-ENTRY (WS-SUB-1 + 1)
006810     END-IF.
006820 DD054-EXIT.
006830     EXIT.
006840*
006850 DD052-ONE-VENDOR-LINE.
006860     MOVE    SPACES TO WS-PRINT-LINE.
006870     MOVE    WS-VN-ENTRY (WS-SUB-1) TO WS-PL-COL1.
006880     WRITE   RQ-RPT-RECORD FROM WS-PRINT-LINE.
006890 DD052-EXIT.
006900     EXIT.
006910*
006920*    Filter list - distinct years, sorted descending.
006930 DD060-WRITE-YEARS.
006940     PERFORM DD061-SORT-YEARS THRU DD061-EXIT.
006950     PERFORM DD012-PUT-HEADING THRU DD012-EXIT.
006960     MOVE    SPACES TO WS-PRINT-LINE.
006970     MOVE    "DISTINCT YEARS" TO WS-PL-COL1.
006980     WRITE   RQ-RPT-RECORD FROM WS-PRINT-LINE.
006990     PERFORM DD062-ONE-YEAR-LINE
007000             VARYING WS-SUB-1 FROM 1 BY 1
007010             UNTIL   WS-SUB-1 > WS-YEAR-COUNT.
007020 DD060-EXIT.
007030     EXIT.
007040*
007050 DD061-SORT-YEARS.
007060     PERFORM DD063-ONE-YR-PASS
007070             VARYING WS-PASS-CNT FROM 1 BY 1
007080             UNTIL   WS-PASS-CNT > WS-YEAR-COUNT.
007090 DD061-EXIT.
007100     EXIT.
007110*
007120 DD063-ONE-YR-PASS.
007130     PERFORM DD064-YR-COMPARE-SWAP
007140             VARYING WS-SUB-1 FROM 1 BY 1
007150             UNTIL   WS-SUB-1 > WS-YEAR-COUNT - 1.
007160 DD063-EXIT.
007170     EXIT.
007180*
007190 DD064-YR-COMPARE-SWAP.
007200     IF      WS-YR-ENTRY (WS-SUB-1) < WS-YR-ENTRY (WS-SUB-1 + 1)
007210             MOVE WS-YR-ENTRY (WS-SUB-1)     TO WS-YR-HOLD
007220             MOVE WS-YR-ENTRY (WS-SUB-1 + 1)
007230                  TO WS-YR-ENTRY (WS-SUB-1)
007240             MOVE WS-YR-HOLD
007250                  TO WS-YR-ENTRY (WS-SUB-1 + 1)
007260     END-IF.
007270 DD064-EXIT.
007280     EXIT.
007290*
007300 DD062-ONE-YEAR-LINE.
007310     MOVE    SPACES TO WS-PRINT-LINE.
007320     MOVE    WS-YR-ENTRY (WS-SUB-1) TO WS-PL-COL1.
007330     WRITE   RQ-RPT-RECORD FROM WS-PRINT-LINE.
007340 DD062-EXIT.
007350     EXIT.
007360*
007370*    Detail pass-through, all 20 fields, blank/0 defaults kept.
007380 DD070-WRITE-ONE-DETAIL.
007390     MOVE    SPACES                TO WS-DETAIL-LINE.
007400     MOVE    RQ-PR-NUM             TO DL-PR-NUM.
007410     MOVE    RQ-PROJECT (1:18)     TO DL-PROJECT.
007420     MOVE    RQ-PROJECT-NO         TO DL-PROJECT-NO.
007430     MOVE    RQ-DESCRIPTION (1:20) TO DL-DESCRIPTION.
007440     MOVE    RQ-STATUS             TO DL-STATUS.
007450     MOVE    RQ-PR-CLOSED          TO DL-PR-CLOSED.
007460     MOVE    RQ-SUBMISSION-DATE    TO DL-SUBMISSION-DATE.
007470     MOVE    RQ-PENDING-WITH (1:12) TO DL-PENDING-WITH.
007480     MOVE    RQ-APPROVED-DATE      TO DL-APPROVED-DATE.
007490     MOVE    RQ-PR-VALUE           TO DL-PR-VALUE.
007500     MOVE    RQ-PO-NUM             TO DL-PO-NUM.
007510     MOVE    RQ-PO-TYPE            TO DL-PO-TYPE.
007520     MOVE    RQ-VENDOR (1:18)      TO DL-VENDOR.
007530     MOVE    RQ-CURRENCY           TO DL-CURRENCY.
007540     MOVE    RQ-PO-VALUE           TO DL-PO-VALUE.
007550     MOVE    RQ-PO-STATUS          TO DL-PO-STATUS.
007560     MOVE    RQ-PO-APPROVED-DATE   TO DL-PO-APPR-DATE.
007570     MOVE    RQ-SAVING-AMOUNT      TO DL-SAVING-AMOUNT.
007580     MOVE    RQ-PR-TO-PO-DAYS      TO DL-PR-TO-PO-DAYS.
007590     MOVE    RQ-AGENT (1:12)       TO DL-AGENT.
007600     WRITE   RQ-DETAIL-RECORD FROM WS-DETAIL-LINE.
007610 DD070-EXIT.
007620     EXIT.

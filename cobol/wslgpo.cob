000100*****************************************************************
000110*                                                               *
000120*   RECORD LAYOUT  -  PAYMENTS DETAIL OUTPUT                   *
000130*        (U1 payments detail, one per accepted TR-RECORD with   *
000140*         total amount greater than zero)                       *
000150*                                                               *
000160*****************************************************************
000170* Record length 190 bytes, line sequential.
000180*
000190* 09/08/2026 tjm - REQ-4471 Created for the LGTRSYN rewrite.
000200*
000210 01  LG-PM-RECORD.
000220     03  PM-JOB-ORDER-NO          PIC X(15).
000230     03  PM-COMPANY               PIC X(20).
000240     03  PM-PROJECT               PIC X(30).
000250     03  PM-REQUESTER             PIC X(25).
000260     03  PM-REQUEST-DATE          PIC X(10).
000270     03  PM-REQUEST-DATE-R REDEFINES PM-REQUEST-DATE.
000280         05  PM-REQ-CCYY         PIC X(04).
000290         05  FILLER              PIC X(01).
000300         05  PM-REQ-MM           PIC X(02).
000310         05  FILLER              PIC X(01).
000320         05  PM-REQ-DD           PIC X(02).
000330     03  PM-SUPPLIER              PIC X(25).
000340     03  PM-EQUIPMENT-1           PIC X(20).
000350     03  PM-TOTAL-AMOUNT          PIC S9(9)V99.
000360     03  PM-PAYMENT-STATUS        PIC X(10).
000370     03  PM-DURATION              PIC S9(4)V9.
000380     03  PM-INVOICE-RECEIVED      PIC X(03).
000390     03  PM-INVOICE-RECV-DAYS     PIC S9(4)V9.
000400     03  PM-PAYMENT-CYCLE-DAYS    PIC S9(4)V9.
000410     03  FILLER                   PIC X(06).

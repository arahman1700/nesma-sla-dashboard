000100*****************************************************************
000110*                                                               *
000120*        TRANSPORTATION  SLA  METRICS  CALCULATOR              *
000130*                                                               *
000140*****************************************************************
000150*
000160 IDENTIFICATION          DIVISION.
000170*================================
000180*
000190     PROGRAM-ID.          LGSLARP.
000200*
000210     AUTHOR.              R. A. HOLLIS.
000220*
000230     INSTALLATION.        APPLEWOOD LOGISTICS - DATA PROC.
000240*
000250     DATE-WRITTEN.        11/01/1990.
000260*
000270     DATE-COMPILED.
000280*
000290     SECURITY.            INTERNAL USE ONLY - OPS DISTRIBUTION.
000300*
000310*    Remarks.             Reads the Transport Desk's nightly
000320*                         equipment-rental job-order extract and
000330*                         builds the SLA scorecard used at the
000340*                         morning ops meeting - duration stats,
000350*                         on-time rate, supplier/project/equipment
000360*                         rankings and the monthly trend.
000370*
000380*    Called Modules.      None.
000390*
000400*    Functions Used.      None.
000410*
000420*    Files Used.
000430*                         TRANSIN.     Transport tracking extract.
000440*                         SLARPT.      SLA scorecard print file.
000450*
000460* CHANGE LOG
000470* 11/01/1990 rah - 1.0.00 Created - first cut of the SLA report.
000480* 05/06/1992 rah -        Added on-time rate (3 day threshold).
000490* 14/03/1995 lpw -        Supplier/project amount rankings added,
000500*                         on request of the contracts desk.
000510* 22/01/1999 dkw -        Y2K review - dates already ccyy-mm-dd.
000520* 19/09/2001 lpw -        Equipment ranking section added.
000530* 06/04/2006 krn -        Monthly trend section added.
000540* 11/11/2012 krn -        Company breakdown section added.
000550* 09/08/2026 tjm - 2.0.00 REQ-4472 Rewrote for flat-extract feed;
000560*                         superseded the old Logistics Desk
000570*                         manual spreadsheet hand-off.
000580*
000590 ENVIRONMENT             DIVISION.
000600*================================
000610*
000620 COPY "ENVDIV.COB".
000630*
000640 INPUT-OUTPUT            SECTION.
000650 FILE-CONTROL.
000660*
000670     SELECT TRANSPORT-IN       ASSIGN TO "TRANSIN"
000680                                ORGANIZATION IS LINE SEQUENTIAL
000690                                FILE STATUS  IS WS-TR-STATUS.
000700*
000710     SELECT SLA-REPORT-FILE    ASSIGN TO "SLARPT"
000720                                ORGANIZATION IS LINE SEQUENTIAL
000730                                FILE STATUS  IS WS-RP-STATUS.
000740*
000750 DATA                    DIVISION.
000760*================================
000770*
000780 FILE SECTION.
000790*
000800 FD  TRANSPORT-IN
000810     LABEL RECORDS ARE STANDARD
000820     RECORDING MODE IS F.
000830 COPY "WSLGTR.COB".
000840*
000850 FD  SLA-REPORT-FILE
000860     LABEL RECORDS ARE STANDARD
000870     RECORDING MODE IS F.
000880 01  SLA-RPT-RECORD           PIC X(132).
000890*
000900 WORKING-STORAGE SECTION.
000910*-----------------------
000920 77  WS-PROG-NAME             PIC X(20) VALUE "LGSLARP (2.0.00)".
000930*
000940 01  WS-RUN-DATE               PIC 9(08).
000950*
000960 01  WS-FILE-STATUSES.
000970     03  WS-TR-STATUS          PIC XX.
000980     03  WS-RP-STATUS          PIC XX.
000990*
001000 01  WS-ERROR-WORK.
001010     03  WS-ERR-MSG            PIC X(25)  VALUE SPACES.
001020*
001030 01  LG001                     PIC X(40)  VALUE
001040     "LG001 TRANSPORT-IN OPEN ERROR STATUS = ".
001050 01  LG004                     PIC X(40)  VALUE
001060     "LG004 SLA-REPORT OPEN ERROR STATUS = ".
001070*
001080 01  WS-COUNTERS.
001090     03  WS-TR-READ-CNT        PIC S9(7)     COMP.
001100     03  WS-TOTAL-ORDERS       PIC S9(7)     COMP.
001110     03  WS-DONE-CNT           PIC S9(7)     COMP.
001120     03  WS-INPROG-CNT         PIC S9(7)     COMP.
001130     03  WS-NOTDONE-CNT        PIC S9(7)     COMP.
001140     03  WS-OPEN-CNT           PIC S9(7)     COMP.
001150     03  WS-DUR-COUNT          PIC S9(7)     COMP.
001160     03  WS-ONTIME-CNT         PIC S9(7)     COMP.
001170     03  WS-COMPANY-COUNT      PIC S9(4)     COMP.
001180     03  WS-SUPPLIER-COUNT     PIC S9(4)     COMP.
001190     03  WS-PROJECT-COUNT      PIC S9(4)     COMP.
001200     03  WS-EQUIPMENT-COUNT    PIC S9(4)     COMP.
001210     03  WS-MONTH-COUNT        PIC S9(4)     COMP.
001220*
001230 01  WS-SUBSCRIPTS.
001240     03  WS-SUB-1              PIC S9(4)     COMP.
001250     03  WS-SUB-2              PIC S9(4)     COMP.
001260     03  WS-EQUIP-SLOT-SUB     PIC S9(4)     COMP.
001270     03  WS-PASS-CNT           PIC S9(7)     COMP.
001280     03  WS-RANK-PASS          PIC S9(4)     COMP.
001290     03  WS-RANK-MAX-SUB       PIC S9(4)     COMP.
001300*
001310 01  WS-SWITCHES.
001320     03  WS-FOUND-CO-SW        PIC X         VALUE "N".
001330     03  WS-FOUND-SP-SW        PIC X         VALUE "N".
001340     03  WS-FOUND-PJ-SW        PIC X         VALUE "N".
001350     03  WS-FOUND-EQ-SW        PIC X         VALUE "N".
001360     03  WS-FOUND-MO-SW        PIC X         VALUE "N".
001370*
001380 01  WS-AMOUNTS.
001390     03  WS-TOTAL-AMOUNT       PIC S9(9)V99  COMP-3.
001400     03  WS-GRAND-TOTAL-AMOUNT PIC S9(11)V99 COMP-3.
001410*
001420 01  WS-STATUS-WORK.
001430     03  WS-STATUS-UC          PIC X(20).
001440     03  WS-NORM-STATUS        PIC X(20).
001450         88  WS-NORM-IS-DONE       VALUE "Done".
001460         88  WS-NORM-IS-INPROGRESS VALUE "In Progress".
001470         88  WS-NORM-IS-NOTDONE    VALUE "Not Done".
001480*
001490 01  WS-CASE-FOLD-TABLE.
001500     03  WS-LOWER-ALPHABET     PIC X(26)  VALUE
001510         "abcdefghijklmnopqrstuvwxyz".
001520     03  WS-UPPER-ALPHABET     PIC X(26)  VALUE
001530         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001540*
001550 01  WS-DURATION-TABLE.
001560     03  WS-DURATION-ENTRY     PIC S9(4)V9 COMP
001570                                OCCURS 5000 TIMES.
001580 01  WS-SWAP-HOLD              PIC S9(4)V9 COMP.
001590*
001600 01  WS-DURATION-STATS.
001610     03  WS-DUR-SUM            PIC S9(9)V9   COMP.
001620     03  WS-AVG-DURATION       PIC S9(4)V99.
001630     03  WS-MEDIAN-DURATION    PIC S9(4)V9.
001640     03  WS-P90-DURATION       PIC S9(4)V9.
001650     03  WS-ON-TIME-RATE       PIC S9(3)V9.
001660     03  WS-COMPLETION-RATE    PIC S9(3)V9.
001670     03  WS-HALF-N             PIC S9(7)     COMP.
001680     03  WS-MEDIAN-IDX         PIC S9(7)     COMP.
001690     03  WS-P90-RAW            PIC S9(7)     COMP.
001700     03  WS-P90-IDX            PIC S9(7)     COMP.
001710*
001720 01  WS-RANK-WORK.
001730     03  WS-RANK-MAX-CNT       PIC S9(7)     COMP.
001740     03  WS-RANK-MAX-AMT       PIC S9(9)V99  COMP.
001750*
001760 01  WS-COMPANY-TABLE.
001770     03  WS-COMPANY-ENTRY OCCURS 50 TIMES.
001780         05  WS-COMPANY-NAME   PIC X(20).
001790         05  WS-COMPANY-CNT    PIC S9(7)     COMP.
001800*
001810 01  WS-SUPPLIER-TABLE.
001820     03  WS-SUPPLIER-ENTRY OCCURS 200 TIMES.
001830         05  WS-SUPPLIER-NAME  PIC X(25).
001840         05  WS-SUPPLIER-CNT   PIC S9(7)     COMP.
001850         05  WS-SUPPLIER-AMT   PIC S9(9)V99  COMP-3.
001860         05  WS-SUPPLIER-USED  PIC X.
001870*
001880 01  WS-PROJECT-TABLE.
001890     03  WS-PROJECT-ENTRY OCCURS 200 TIMES.
001900         05  WS-PROJECT-NAME   PIC X(30).
001910         05  WS-PROJECT-CNT    PIC S9(7)     COMP.
001920         05  WS-PROJECT-AMT    PIC S9(9)V99  COMP-3.
001930         05  WS-PROJECT-USED   PIC X.
001940*
001950 01  WS-EQUIPMENT-TABLE.
001960     03  WS-EQUIPMENT-ENTRY OCCURS 200 TIMES.
001970         05  WS-EQUIPMENT-NAME PIC X(20).
001980         05  WS-EQUIPMENT-CNT  PIC S9(7)     COMP.
001990         05  WS-EQUIPMENT-AMT  PIC S9(9)V99  COMP-3.
002000         05  WS-EQUIPMENT-USED PIC X.
002010*
002020 01  WS-MONTH-TABLE.
002030     03  WS-MONTH-ENTRY OCCURS 120 TIMES.
002040         05  WS-MONTH-KEY      PIC X(07).
002050         05  WS-MONTH-ORDERS   PIC S9(7)     COMP.
002060         05  WS-MONTH-AMT      PIC S9(9)V99  COMP-3.
002070         05  WS-MONTH-DONE     PIC S9(7)     COMP.
002080 01  WS-MONTH-HOLD.
002090     03  WS-MH-KEY             PIC X(07).
002100     03  WS-MH-ORDERS          PIC S9(7)     COMP.
002110     03  WS-MH-AMT             PIC S9(9)V99  COMP-3.
002120     03  WS-MH-DONE            PIC S9(7)     COMP.
002130*
002140 01  WS-EDIT-FIELDS.
002150     03  WS-ED-CNT             PIC ZZZ,ZZ9.
002160     03  WS-ED-AMT             PIC Z,ZZZ,ZZ9.99-.
002170     03  WS-ED-RATE            PIC ZZ9.9.
002180     03  WS-ED-AVGDUR          PIC ZZZ9.99.
002190     03  WS-ED-DUR             PIC ZZZ9.9.
002200*
002210 01  WS-PRINT-LINE.
002220     03  WS-PL-COL1            PIC X(32).
002230     03  WS-PL-COL2            PIC X(20).
002240     03  WS-PL-COL3            PIC X(20).
002250     03  WS-PL-COL4            PIC X(20).
002260     03  WS-PL-COL5            PIC X(20).
002270     03  FILLER                PIC X(20).
002280*
002290 PROCEDURE               DIVISION.
002300*=================================
002310*
002320 AA000-MAIN-LINE.
002330     PERFORM AA010-INITIALISE      THRU AA010-EXIT.
002340     PERFORM AA020-OPEN-FILES      THRU AA020-EXIT.
002350     PERFORM BB010-PROCESS-RECORDS THRU BB010-EXIT.
002360     PERFORM CC010-COMPUTE-STATS   THRU CC010-EXIT.
002370     PERFORM DD010-WRITE-REPORT    THRU DD010-EXIT.
002380     PERFORM AA030-CLOSE-FILES     THRU AA030-EXIT.
002390     STOP RUN.
002400*
002410 AA010-INITIALISE.
002420     ACCEPT  WS-RUN-DATE FROM DATE YYYYMMDD.
002430     MOVE    ZERO TO WS-TR-READ-CNT  WS-TOTAL-ORDERS
002440                      WS-DONE-CNT    WS-INPROG-CNT
002450                      WS-NOTDONE-CNT WS-OPEN-CNT
002460                      WS-DUR-COUNT   WS-ONTIME-CNT
002470                      WS-COMPANY-COUNT  WS-SUPPLIER-COUNT
002480                      WS-PROJECT-COUNT  WS-EQUIPMENT-COUNT
002490                      WS-MONTH-COUNT    WS-GRAND-TOTAL-AMOUNT.
002500 AA010-EXIT.
002510     EXIT.
002520*
002530 AA020-OPEN-FILES.
002540     OPEN    INPUT  TRANSPORT-IN.
002550     IF      WS-TR-STATUS NOT = "00"
002560             COPY "LGFSTAT.CPY" REPLACING ==FS==   BY WS-TR-STATUS
002570                                          ==MSG==  BY WS-ERR-MSG
002580             DISPLAY LG001 WS-TR-STATUS SPACE WS-ERR-MSG
002590             STOP RUN
002600     END-IF.
002610     OPEN    OUTPUT SLA-REPORT-FILE.
002620     IF      WS-RP-STATUS NOT = "00"
002630             COPY "LGFSTAT.CPY" REPLACING ==FS==   BY WS-RP-STATUS
002640                                          ==MSG==  BY WS-ERR-MSG
002650             DISPLAY LG004 WS-RP-STATUS SPACE WS-ERR-MSG
002660             STOP RUN
002670     END-IF.
002680 AA020-EXIT.
002690     EXIT.
002700*
002710 AA030-CLOSE-FILES.
002720     CLOSE   TRANSPORT-IN SLA-REPORT-FILE.
002730 AA030-EXIT.
002740     EXIT.
002750*
002760 BB010-PROCESS-RECORDS.
002770     READ    TRANSPORT-IN
002780             AT END GO TO BB010-EXIT
002790     END-READ.
002800     ADD     1 TO WS-TR-READ-CNT.
002810     IF      TR-JOB-ORDER-NO = SPACES AND TR-PROJECT = SPACES
002820             GO TO BB010-PROCESS-RECORDS
002830     END-IF.
002840     ADD     1 TO WS-TOTAL-ORDERS.
002850     PERFORM BB020-DERIVE-TOTAL       THRU BB020-EXIT.
002860     PERFORM BB030-NORMALISE-WIDE     THRU BB030-EXIT.
002870     PERFORM BB040-ACCUMULATE-STATUS  THRU BB040-EXIT.
002880     ADD     WS-TOTAL-AMOUNT TO WS-GRAND-TOTAL-AMOUNT.
002890     IF      TR-DURATION > ZERO AND WS-DUR-COUNT < 5000
002900             ADD  1 TO WS-DUR-COUNT
002910             MOVE TR-DURATION
002920                  TO WS-DURATION-ENTRY (WS-DUR-COUNT)
002930     END-IF.
002940     PERFORM BB050-TRACK-COMPANY      THRU BB050-EXIT.
002950     IF      TR-SUPPLIER (1:3) NOT = "202"
002960             PERFORM BB060-TRACK-SUPPLIER THRU BB060-EXIT
002970     END-IF.
002980     PERFORM BB070-TRACK-PROJECT      THRU BB070-EXIT.
002990     PERFORM BB080-TRACK-EQUIP-SLOTS  THRU BB080-EXIT.
003000     PERFORM BB090-TRACK-MONTH        THRU BB090-EXIT.
003010     GO TO   BB010-PROCESS-RECORDS.
003020 BB010-EXIT.
003030     EXIT.
003040*
003050*    R1 - total amount derivation (shared with LGTRSYN).
003060 BB020-DERIVE-TOTAL.
003070     IF      TR-TOTAL-AMOUNT NOT NUMERIC OR TR-TOTAL-AMOUNT = ZERO
003080             PERFORM BB021-SUM-PRICE-SLOTS THRU BB021-EXIT
003090     ELSE
003100             MOVE TR-TOTAL-AMOUNT TO WS-TOTAL-AMOUNT
003110     END-IF.
003120 BB020-EXIT.
003130     EXIT.
003140*
003150 BB021-SUM-PRICE-SLOTS.
003160     MOVE    ZERO TO WS-TOTAL-AMOUNT.
003170     PERFORM BB022-ADD-ONE-PRICE-SLOT
003180             VARYING WS-EQUIP-SLOT-SUB FROM 1 BY 1
003190             UNTIL   WS-EQUIP-SLOT-SUB > 5.
003200 BB021-EXIT.
003210     EXIT.
003220*
003230 BB022-ADD-ONE-PRICE-SLOT.
003240     IF      TR-PRICE-OCC (WS-EQUIP-SLOT-SUB) NUMERIC
003250             ADD TR-PRICE-OCC (WS-EQUIP-SLOT-SUB)
003260                 TO WS-TOTAL-AMOUNT
003270     END-IF.
003280 BB022-EXIT.
003290     EXIT.
003300*
003310*    R2b - status normalisation, wider U2 variant.
003320 BB030-NORMALISE-WIDE.
003330     MOVE    TR-STATUS TO WS-STATUS-UC.
003340     INSPECT WS-STATUS-UC CONVERTING WS-LOWER-ALPHABET
003350                                   TO WS-UPPER-ALPHABET.
003360     EVALUATE WS-STATUS-UC
003370         WHEN "DONE"
003380             MOVE "Done"          TO WS-NORM-STATUS
003390         WHEN "COMPLETED"
003400             MOVE "Done"          TO WS-NORM-STATUS
003410         WHEN "COMPLETE"
003420             MOVE "Done"          TO WS-NORM-STATUS
003430         WHEN "IN PROGRESS"
003440             MOVE "In Progress"   TO WS-NORM-STATUS
003450         WHEN "INPROGRESS"
003460             MOVE "In Progress"   TO WS-NORM-STATUS
003470         WHEN "PENDING"
003480             MOVE "In Progress"   TO WS-NORM-STATUS
003490         WHEN "UNDER PROCESS"
003500             MOVE "In Progress"   TO WS-NORM-STATUS
003510         WHEN "WAITING FOR QUOTATION"
003520             MOVE "In Progress"   TO WS-NORM-STATUS
003530         WHEN SPACES
003540             MOVE "In Progress"   TO WS-NORM-STATUS
003550         WHEN OTHER
003560             MOVE "Not Done"      TO WS-NORM-STATUS
003570     END-EVALUATE.
003580 BB030-EXIT.
003590     EXIT.
003600*
003610 BB040-ACCUMULATE-STATUS.
003620     EVALUATE WS-NORM-STATUS
003630         WHEN "Done"
003640             ADD 1 TO WS-DONE-CNT
003650         WHEN "In Progress"
003660             ADD 1 TO WS-INPROG-CNT
003670         WHEN OTHER
003680             ADD 1 TO WS-NOTDONE-CNT
003690     END-EVALUATE.
003700 BB040-EXIT.
003710     EXIT.
003720*
003730*    Distinct company count and order count per company.
003740 BB050-TRACK-COMPANY.
003750     IF      TR-COMPANY = SPACES
003760             GO TO BB050-EXIT
003770     END-IF.
003780     MOVE    "N" TO WS-FOUND-CO-SW.
003790     PERFORM BB901-SCAN-COMPANY-SLOT
003800             VARYING WS-SUB-1 FROM 1 BY 1
003810             UNTIL   WS-SUB-1 > WS-COMPANY-COUNT
003820                  OR WS-FOUND-CO-SW = "Y".
003830     IF      WS-FOUND-CO-SW = "N" AND WS-COMPANY-COUNT < 50
003840             ADD  1 TO WS-COMPANY-COUNT
003850             MOVE TR-COMPANY
003860                  TO WS-COMPANY-NAME (WS-COMPANY-COUNT)
003870             ADD  1 TO WS-COMPANY-CNT (WS-COMPANY-COUNT)
003880     END-IF.
003890 BB050-EXIT.
003900     EXIT.
003910*
003920 BB901-SCAN-COMPANY-SLOT.
003930     IF      TR-COMPANY = WS-COMPANY-NAME (WS-SUB-1)
003940             MOVE "Y" TO WS-FOUND-CO-SW
003950             ADD  1   TO WS-COMPANY-CNT (WS-SUB-1)
003960     END-IF.
003970 BB901-EXIT.
003980     EXIT.
003990*
004000*    R6 - distinct supplier count, count and summed amount.
004010 BB060-TRACK-SUPPLIER.
004020     IF      TR-SUPPLIER = SPACES
004030             GO TO BB060-EXIT
004040     END-IF.
004050     MOVE    "N" TO WS-FOUND-SP-SW.
004060     PERFORM BB902-SCAN-SUPPLIER-SLOT
004070             VARYING WS-SUB-1 FROM 1 BY 1
004080             UNTIL   WS-SUB-1 > WS-SUPPLIER-COUNT
004090                  OR WS-FOUND-SP-SW = "Y".
004100     IF      WS-FOUND-SP-SW = "N" AND WS-SUPPLIER-COUNT < 200
004110             ADD  1 TO WS-SUPPLIER-COUNT
004120             MOVE TR-SUPPLIER
004130                  TO WS-SUPPLIER-NAME (WS-SUPPLIER-COUNT)
004140             MOVE "N" TO WS-SUPPLIER-USED (WS-SUPPLIER-COUNT)
004150             ADD  1 TO WS-SUPPLIER-CNT (WS-SUPPLIER-COUNT)
004160             ADD  WS-TOTAL-AMOUNT
004170                  TO WS-SUPPLIER-AMT (WS-SUPPLIER-COUNT)
004180     END-IF.
004190 BB060-EXIT.
004200     EXIT.
004210*
004220 BB902-SCAN-SUPPLIER-SLOT.
004230     IF      TR-SUPPLIER = WS-SUPPLIER-NAME (WS-SUB-1)
004240             MOVE "Y" TO WS-FOUND-SP-SW
004250             ADD  1   TO WS-SUPPLIER-CNT (WS-SUB-1)
004260             ADD  WS-TOTAL-AMOUNT TO WS-SUPPLIER-AMT (WS-SUB-1)
004270     END-IF.
004280 BB902-EXIT.
004290     EXIT.
004300*
004310*    Distinct project count, count and summed amount.
004320 BB070-TRACK-PROJECT.
004330     IF      TR-PROJECT = SPACES
004340             GO TO BB070-EXIT
004350     END-IF.
004360     MOVE    "N" TO WS-FOUND-PJ-SW.
004370     PERFORM BB903-SCAN-PROJECT-SLOT
004380             VARYING WS-SUB-1 FROM 1 BY 1
004390             UNTIL   WS-SUB-1 > WS-PROJECT-COUNT
004400                  OR WS-FOUND-PJ-SW = "Y".
004410     IF      WS-FOUND-PJ-SW = "N" AND WS-PROJECT-COUNT < 200
004420             ADD  1 TO WS-PROJECT-COUNT
004430             MOVE TR-PROJECT
004440                  TO WS-PROJECT-NAME (WS-PROJECT-COUNT)
004450             MOVE "N" TO WS-PROJECT-USED (WS-PROJECT-COUNT)
004460             ADD  1 TO WS-PROJECT-CNT (WS-PROJECT-COUNT)
004470             ADD  WS-TOTAL-AMOUNT
004480                  TO WS-PROJECT-AMT (WS-PROJECT-COUNT)
004490     END-IF.
004500 BB070-EXIT.
004510     EXIT.
004520*
004530 BB903-SCAN-PROJECT-SLOT.
004540     IF      TR-PROJECT = WS-PROJECT-NAME (WS-SUB-1)
004550             MOVE "Y" TO WS-FOUND-PJ-SW
004560             ADD  1   TO WS-PROJECT-CNT (WS-SUB-1)
004570             ADD  WS-TOTAL-AMOUNT TO WS-PROJECT-AMT (WS-SUB-1)
004580     END-IF.
004590 BB903-EXIT.
004600     EXIT.
004610*
004620*    Equipment count and summed line price, all 5 slots.
004630 BB080-TRACK-EQUIP-SLOTS.
004640     PERFORM BB081-TRACK-ONE-EQUIP-SLOT
004650             VARYING WS-EQUIP-SLOT-SUB FROM 1 BY 1
004660             UNTIL   WS-EQUIP-SLOT-SUB > 5.
004670 BB080-EXIT.
004680     EXIT.
004690*
004700 BB081-TRACK-ONE-EQUIP-SLOT.
004710     IF      TR-EQUIPMENT-OCC (WS-EQUIP-SLOT-SUB) = SPACES
004720             GO TO BB081-EXIT
004730     END-IF.
004740     MOVE    "N" TO WS-FOUND-EQ-SW.
004750     PERFORM BB904-SCAN-EQUIPMENT-SLOT
004760             VARYING WS-SUB-1 FROM 1 BY 1
004770             UNTIL   WS-SUB-1 > WS-EQUIPMENT-COUNT
004780                  OR WS-FOUND-EQ-SW = "Y".
004790     IF      WS-FOUND-EQ-SW = "N" AND WS-EQUIPMENT-COUNT < 200
004800             ADD  1 TO WS-EQUIPMENT-COUNT
004810             MOVE TR-EQUIPMENT-OCC (WS-EQUIP-SLOT-SUB)
004820                  TO WS-EQUIPMENT-NAME (WS-EQUIPMENT-COUNT)
004830             MOVE "N" TO WS-EQUIPMENT-USED (WS-EQUIPMENT-COUNT)
004840             ADD  1 TO WS-EQUIPMENT-CNT (WS-EQUIPMENT-COUNT)
004850             IF   TR-PRICE-OCC (WS-EQUIP-SLOT-SUB) NUMERIC
004860                  ADD TR-PRICE-OCC (WS-EQUIP-SLOT-SUB)
004870                      TO WS-EQUIPMENT-AMT (WS-EQUIPMENT-COUNT)
004880             END-IF
004890     END-IF.
004900 BB081-EXIT.
004910     EXIT.
004920*
004930 BB904-SCAN-EQUIPMENT-SLOT.
004940     IF      TR-EQUIPMENT-OCC (WS-EQUIP-SLOT-SUB)
004950                  = WS-EQUIPMENT-NAME (WS-SUB-1)
004960             MOVE "Y" TO WS-FOUND-EQ-SW
004970             ADD  1   TO WS-EQUIPMENT-CNT (WS-SUB-1)
004980             IF   TR-PRICE-OCC (WS-EQUIP-SLOT-SUB) NUMERIC
004990                  ADD TR-PRICE-OCC (WS-EQUIP-SLOT-SUB)
005000                      TO WS-EQUIPMENT-AMT (WS-SUB-1)
005010             END-IF
005020     END-IF.
005030 BB904-EXIT.
005040     EXIT.
005050*
005060*    Monthly trend, keyed on the first 7 chars of request date.
005070 BB090-TRACK-MONTH.
005080     IF      TR-REQUEST-DATE = SPACES
005090             GO TO BB090-EXIT
005100     END-IF.
005110     MOVE    "N" TO WS-FOUND-MO-SW.
005120     PERFORM BB905-SCAN-MONTH-SLOT
005130             VARYING WS-SUB-1 FROM 1 BY 1
005140             UNTIL   WS-SUB-1 > WS-MONTH-COUNT
005150                  OR WS-FOUND-MO-SW = "Y".
005160     IF      WS-FOUND-MO-SW = "N" AND WS-MONTH-COUNT < 120
005170             ADD  1 TO WS-MONTH-COUNT
005180             MOVE TR-REQUEST-DATE (1:7)
005190                  TO WS-MONTH-KEY (WS-MONTH-COUNT)
005200             ADD  1 TO WS-MONTH-ORDERS (WS-MONTH-COUNT)
005210             ADD  WS-TOTAL-AMOUNT
005220                  TO WS-MONTH-AMT (WS-MONTH-COUNT)
005230             IF   WS-NORM-IS-DONE
005240                  ADD 1 TO WS-MONTH-DONE (WS-MONTH-COUNT)
005250             END-IF
005260     END-IF.
005270 BB090-EXIT.
005280     EXIT.
005290*
005300 BB905-SCAN-MONTH-SLOT.
005310     IF      TR-REQUEST-DATE (1:7) = WS-MONTH-KEY (WS-SUB-1)
005320             MOVE "Y" TO WS-FOUND-MO-SW
005330             ADD  1   TO WS-MONTH-ORDERS (WS-SUB-1)
005340             ADD  WS-TOTAL-AMOUNT TO WS-MONTH-AMT (WS-SUB-1)
005350             IF   WS-NORM-IS-DONE
005360                  ADD 1 TO WS-MONTH-DONE (WS-SUB-1)
005370             END-IF
005380     END-IF.
005390 BB905-EXIT.
005400     EXIT.
005410*
005420*    R4 - duration statistics and R7 completion rate.
005430 CC010-COMPUTE-STATS.
005440     MOVE    ZERO TO WS-AVG-DURATION WS-MEDIAN-DURATION
005450                      WS-P90-DURATION WS-ON-TIME-RATE
005460                      WS-COMPLETION-RATE.
005470     IF      WS-TOTAL-ORDERS > ZERO
005480             COMPUTE WS-COMPLETION-RATE ROUNDED =
005490                     WS-DONE-CNT / WS-TOTAL-ORDERS * 100
005500     END-IF.
005510     ADD     WS-INPROG-CNT WS-NOTDONE-CNT GIVING WS-OPEN-CNT.
005520     IF      WS-DUR-COUNT = ZERO
005530             GO TO CC010-EXIT
005540     END-IF.
005550     PERFORM CC020-SORT-DURATIONS THRU CC020-EXIT.
005560     MOVE    ZERO TO WS-DUR-SUM WS-ONTIME-CNT.
005570     PERFORM CC030-ONE-DURATION-PASS
005580             VARYING WS-SUB-1 FROM 1 BY 1
005590             UNTIL   WS-SUB-1 > WS-DUR-COUNT.
005600     COMPUTE WS-AVG-DURATION ROUNDED =
005610             WS-DUR-SUM / WS-DUR-COUNT.
005620     COMPUTE WS-ON-TIME-RATE ROUNDED =
005630             WS-ONTIME-CNT / WS-DUR-COUNT * 100.
005640     COMPUTE WS-HALF-N = WS-DUR-COUNT / 2.
005650     ADD     1 TO WS-HALF-N GIVING WS-MEDIAN-IDX.
005660     MOVE    WS-DURATION-ENTRY (WS-MEDIAN-IDX)
005670             TO WS-MEDIAN-DURATION.
005680     COMPUTE WS-P90-RAW = WS-DUR-COUNT * 9 / 10.
005690     IF      WS-P90-RAW > WS-DUR-COUNT - 1
005700             COMPUTE WS-P90-RAW = WS-DUR-COUNT - 1
005710     END-IF.
005720     ADD     1 TO WS-P90-RAW GIVING WS-P90-IDX.
005730     MOVE    WS-DURATION-ENTRY (WS-P90-IDX)
005740             TO WS-P90-DURATION.
005750 CC010-EXIT.
005760     EXIT.
005770*
005780 CC030-ONE-DURATION-PASS.
005790     ADD     WS-DURATION-ENTRY (WS-SUB-1) TO WS-DUR-SUM.
005800     IF      WS-DURATION-ENTRY (WS-SUB-1) NOT > 3
005810             ADD 1 TO WS-ONTIME-CNT
005820     END-IF.
005830 CC030-EXIT.
005840     EXIT.
005850*
005860*    Classic bubble sort of the positive-duration table.
005870 CC020-SORT-DURATIONS.
005880     PERFORM CC021-ONE-BUBBLE-PASS
005890             VARYING WS-PASS-CNT FROM 1 BY 1
005900             UNTIL   WS-PASS-CNT > WS-DUR-COUNT.
005910 CC020-EXIT.
005920     EXIT.
005930*
005940 CC021-ONE-BUBBLE-PASS.
005950     PERFORM CC022-COMPARE-SWAP
005960             VARYING WS-SUB-1 FROM 1 BY 1
005970             UNTIL   WS-SUB-1 > WS-DUR-COUNT - 1.
005980 CC021-EXIT.
005990     EXIT.
006000*
006010 CC022-COMPARE-SWAP.
006020     IF      WS-DURATION-ENTRY (WS-SUB-1) >
006030             WS-DURATION-ENTRY (WS-SUB-1 + 1)
006040             MOVE WS-DURATION-ENTRY (WS-SUB-1)     TO WS-SWAP-HOLD
006050             MOVE WS-DURATION-ENTRY (WS-SUB-1 + 1)
006060                  TO WS-DURATION-ENTRY (WS-SUB-1)
006070             MOVE WS-SWAP-HOLD
006080                  TO WS-DURATION-ENTRY (WS-SUB-1 + 1)
006090     END-IF.
006100 CC022-EXIT.
006110     EXIT.
006120*
006130*    Report build - summary, rankings, company, monthly trend.
006140 DD010-WRITE-REPORT.
006150     PERFORM DD011-WRITE-SUMMARY     THRU DD011-EXIT.
006160     PERFORM DD020-WRITE-SUPPLIER-RANK THRU DD020-EXIT.
006170     PERFORM DD030-WRITE-PROJECT-RANK  THRU DD030-EXIT.
006180     PERFORM DD040-WRITE-EQUIPMENT-RANK THRU DD040-EXIT.
006190     PERFORM DD050-WRITE-COMPANY-SECTION THRU DD050-EXIT.
006200     PERFORM DD060-WRITE-MONTHLY-TREND THRU DD060-EXIT.
006210 DD010-EXIT.
006220     EXIT.
006230*
006240 DD011-WRITE-SUMMARY.
006250     PERFORM DD012-PUT-HEADING THRU DD012-EXIT.
006260     MOVE    SPACES TO WS-PRINT-LINE.
006270     MOVE    "SLA SCORECARD SUMMARY"    TO WS-PL-COL1.
006280     WRITE   SLA-RPT-RECORD FROM WS-PRINT-LINE.
006290     MOVE    SPACES TO WS-PRINT-LINE.
006300     MOVE    "TOTAL ORDERS"        TO WS-PL-COL1.
006310     MOVE    WS-TOTAL-ORDERS       TO WS-ED-CNT.
006320     MOVE    WS-ED-CNT             TO WS-PL-COL2.
006330     WRITE   SLA-RPT-RECORD FROM WS-PRINT-LINE.
006340     MOVE    SPACES TO WS-PRINT-LINE.
006350     MOVE    "DONE ORDERS"         TO WS-PL-COL1.
006360     MOVE    WS-DONE-CNT           TO WS-ED-CNT.
006370     MOVE    WS-ED-CNT             TO WS-PL-COL2.
006380     WRITE   SLA-RPT-RECORD FROM WS-PRINT-LINE.
006390     MOVE    SPACES TO WS-PRINT-LINE.
006400     MOVE    "IN PROGRESS ORDERS"  TO WS-PL-COL1.
006410     MOVE    WS-INPROG-CNT         TO WS-ED-CNT.
006420     MOVE    WS-ED-CNT             TO WS-PL-COL2.
006430     WRITE   SLA-RPT-RECORD FROM WS-PRINT-LINE.
006440     MOVE    SPACES TO WS-PRINT-LINE.
006450     MOVE    "NOT DONE ORDERS"     TO WS-PL-COL1.
006460     MOVE    WS-NOTDONE-CNT        TO WS-ED-CNT.
006470     MOVE    WS-ED-CNT             TO WS-PL-COL2.
006480     WRITE   SLA-RPT-RECORD FROM WS-PRINT-LINE.
006490     MOVE    SPACES TO WS-PRINT-LINE.
006500     MOVE    "OPEN ORDERS"         TO WS-PL-COL1.
006510     MOVE    WS-OPEN-CNT           TO WS-ED-CNT.
006520     MOVE    WS-ED-CNT             TO WS-PL-COL2.
006530     WRITE   SLA-RPT-RECORD FROM WS-PRINT-LINE.
006540     MOVE    SPACES TO WS-PRINT-LINE.
006550     MOVE    "ON-TIME RATE PCT"    TO WS-PL-COL1.
006560     MOVE    WS-ON-TIME-RATE       TO WS-ED-RATE.
006570     MOVE    WS-ED-RATE            TO WS-PL-COL2.
006580     WRITE   SLA-RPT-RECORD FROM WS-PRINT-LINE.
006590     MOVE    SPACES TO WS-PRINT-LINE.
006600     MOVE    "COMPLETION RATE PCT" TO WS-PL-COL1.
006610     MOVE    WS-COMPLETION-RATE    TO WS-ED-RATE.
006620     MOVE    WS-ED-RATE            TO WS-PL-COL2.
006630     WRITE   SLA-RPT-RECORD FROM WS-PRINT-LINE.
006640     MOVE    SPACES TO WS-PRINT-LINE.
006650     MOVE    "TOTAL AMOUNT SAR"    TO WS-PL-COL1.
006660     MOVE    WS-GRAND-TOTAL-AMOUNT TO WS-ED-AMT.
006670     MOVE    WS-ED-AMT             TO WS-PL-COL2.
006680     WRITE   SLA-RPT-RECORD FROM WS-PRINT-LINE.
006690     MOVE    SPACES TO WS-PRINT-LINE.
006700     MOVE    "AVG DURATION DAYS"   TO WS-PL-COL1.
006710     MOVE    WS-AVG-DURATION       TO WS-ED-AVGDUR.
006720     MOVE    WS-ED-AVGDUR          TO WS-PL-COL2.
006730     WRITE   SLA-RPT-RECORD FROM WS-PRINT-LINE.
006740     MOVE    SPACES TO WS-PRINT-LINE.
006750     MOVE    "MEDIAN DURATION DAYS" TO WS-PL-COL1.
006760     MOVE    WS-MEDIAN-DURATION    TO WS-ED-DUR.
006770     MOVE    WS-ED-DUR             TO WS-PL-COL2.
006780     WRITE   SLA-RPT-RECORD FROM WS-PRINT-LINE.
006790     MOVE    SPACES TO WS-PRINT-LINE.
006800     MOVE    "P90 DURATION DAYS"   TO WS-PL-COL1.
006810     MOVE    WS-P90-DURATION       TO WS-ED-DUR.
006820     MOVE    WS-ED-DUR             TO WS-PL-COL2.
006830     WRITE   SLA-RPT-RECORD FROM WS-PRINT-LINE.
006840 DD011-EXIT.
006850     EXIT.
006860*
006870 DD012-PUT-HEADING.
006880     MOVE    SPACES TO WS-PRINT-LINE.
006890     WRITE   SLA-RPT-RECORD FROM WS-PRINT-LINE.
006900 DD012-EXIT.
006910     EXIT.
006920*
006930*    Top 10 suppliers by count, then by amount.
006940 DD020-WRITE-SUPPLIER-RANK.
006950     PERFORM DD012-PUT-HEADING THRU DD012-EXIT.
006960     MOVE    SPACES TO WS-PRINT-LINE.
006970     MOVE    "TOP SUPPLIERS BY ORDERS" TO WS-PL-COL1.
006980     WRITE   SLA-RPT-RECORD FROM WS-PRINT-LINE.
006990     PERFORM EE011-RESET-SUPPLIER-USED
007000             VARYING WS-SUB-1 FROM 1 BY 1
007010             UNTIL   WS-SUB-1 > WS-SUPPLIER-COUNT.
007020     PERFORM EE010-ONE-SUPPLIER-CNT-RANK
007030             VARYING WS-RANK-PASS FROM 1 BY 1
007040             UNTIL   WS-RANK-PASS > 10
007050                  OR WS-RANK-PASS > WS-SUPPLIER-COUNT.
007060     PERFORM DD012-PUT-HEADING THRU DD012-EXIT.
007070     MOVE    SPACES TO WS-PRINT-LINE.
007080     MOVE    "TOP SUPPLIERS BY AMOUNT" TO WS-PL-COL1.
007090     WRITE   SLA-RPT-RECORD FROM WS-PRINT-LINE.
007100     PERFORM EE011-RESET-SUPPLIER-USED
007110             VARYING WS-SUB-1 FROM 1 BY 1
007120             UNTIL   WS-SUB-1 > WS-SUPPLIER-COUNT.
007130     PERFORM EE020-ONE-SUPPLIER-AMT-RANK
007140             VARYING WS-RANK-PASS FROM 1 BY 1
007150             UNTIL   WS-RANK-PASS > 10
007160                  OR WS-RANK-PASS > WS-SUPPLIER-COUNT.
007170 DD020-EXIT.
007180     EXIT.
007190*
007200 EE011-RESET-SUPPLIER-USED.
007210     MOVE    "N" TO WS-SUPPLIER-USED (WS-SUB-1).
007220 EE011-EXIT.
007230     EXIT.
007240*
007250 EE010-ONE-SUPPLIER-CNT-RANK.
007260     MOVE    -1 TO WS-RANK-MAX-CNT.
007270     MOVE    0  TO WS-RANK-MAX-SUB.
007280     PERFORM EE012-SCAN-SUPPLIER-CNT
007290             VARYING WS-SUB-2 FROM 1 BY 1
007300             UNTIL   WS-SUB-2 > WS-SUPPLIER-COUNT.
007310     IF      WS-RANK-MAX-SUB > 0
007320             MOVE SPACES TO WS-PRINT-LINE
007330             MOVE WS-SUPPLIER-NAME (WS-RANK-MAX-SUB) TO WS-PL-COL1
007340             MOVE WS-SUPPLIER-CNT (WS-RANK-MAX-SUB)  TO WS-ED-CNT
007350             MOVE WS-ED-CNT TO WS-PL-COL2
007360             WRITE SLA-RPT-RECORD FROM WS-PRINT-LINE
007370             MOVE "Y" TO WS-SUPPLIER-USED (WS-RANK-MAX-SUB)
007380     END-IF.
007390 EE010-EXIT.
007400     EXIT.
007410*
007420 EE012-SCAN-SUPPLIER-CNT.
007430     IF      WS-SUPPLIER-USED (WS-SUB-2) = "N"
007440         AND WS-SUPPLIER-CNT (WS-SUB-2) > WS-RANK-MAX-CNT
007450             MOVE WS-SUPPLIER-CNT (WS-SUB-2) TO WS-RANK-MAX-CNT
007460             MOVE WS-SUB-2 TO WS-RANK-MAX-SUB
007470     END-IF.
007480 EE012-EXIT.
007490     EXIT.
007500*
007510 EE020-ONE-SUPPLIER-AMT-RANK.
007520     MOVE    -1 TO WS-RANK-MAX-AMT.
007530     MOVE    0  TO WS-RANK-MAX-SUB.
007540     PERFORM EE022-SCAN-SUPPLIER-AMT
007550             VARYING WS-SUB-2 FROM 1 BY 1
007560             UNTIL   WS-SUB-2 > WS-SUPPLIER-COUNT.
007570     IF      WS-RANK-MAX-SUB > 0
007580             MOVE SPACES TO WS-PRINT-LINE
007590             MOVE WS-SUPPLIER-NAME (WS-RANK-MAX-SUB) TO WS-PL-COL1
007600             MOVE WS-SUPPLIER-AMT (WS-RANK-MAX-SUB)  TO WS-ED-AMT
007610             MOVE WS-ED-AMT TO WS-PL-COL2
007620             WRITE SLA-RPT-RECORD FROM WS-PRINT-LINE
007630             MOVE "Y" TO WS-SUPPLIER-USED (WS-RANK-MAX-SUB)
007640     END-IF.
007650 EE020-EXIT.
007660     EXIT.
007670*
007680 EE022-SCAN-SUPPLIER-AMT.
007690     IF      WS-SUPPLIER-USED (WS-SUB-2) = "N"
007700         AND WS-SUPPLIER-AMT (WS-SUB-2) > WS-RANK-MAX-AMT
007710             MOVE WS-SUPPLIER-AMT (WS-SUB-2) TO WS-RANK-MAX-AMT
007720             MOVE WS-SUB-2 TO WS-RANK-MAX-SUB
007730     END-IF.
007740 EE022-EXIT.
007750     EXIT.
007760*
007770*    Top 20 projects by count, then by amount.
007780 DD030-WRITE-PROJECT-RANK.
007790     PERFORM DD012-PUT-HEADING THRU DD012-EXIT.
007800     MOVE    SPACES TO WS-PRINT-LINE.
007810     MOVE    "TOP PROJECTS BY ORDERS" TO WS-PL-COL1.
007820     WRITE   SLA-RPT-RECORD FROM WS-PRINT-LINE.
007830     PERFORM EE031-RESET-PROJECT-USED
007840             VARYING WS-SUB-1 FROM 1 BY 1
007850             UNTIL   WS-SUB-1 > WS-PROJECT-COUNT.
007860     PERFORM EE030-ONE-PROJECT-CNT-RANK
007870             VARYING WS-RANK-PASS FROM 1 BY 1
007880             UNTIL   WS-RANK-PASS > 20
007890                  OR WS-RANK-PASS > WS-PROJECT-COUNT.
007900     PERFORM DD012-PUT-HEADING THRU DD012-EXIT.
007910     MOVE    SPACES TO WS-PRINT-LINE.
007920     MOVE    "TOP PROJECTS BY AMOUNT" TO WS-PL-COL1.
007930     WRITE   SLA-RPT-RECORD FROM WS-PRINT-LINE.
007940     PERFORM EE031-RESET-PROJECT-USED
007950             VARYING WS-SUB-1 FROM 1 BY 1
007960             UNTIL   WS-SUB-1 > WS-PROJECT-COUNT.
007970     PERFORM EE040-ONE-PROJECT-AMT-RANK
007980             VARYING WS-RANK-PASS FROM 1 BY 1
007990             UNTIL   WS-RANK-PASS > 20
008000                  OR WS-RANK-PASS > WS-PROJECT-COUNT.
008010 DD030-EXIT.
008020     EXIT.
008030*
008040 EE031-RESET-PROJECT-USED.
008050     MOVE    "N" TO WS-PROJECT-USED (WS-SUB-1).
008060 EE031-EXIT.
008070     EXIT.
008080*
008090 EE030-ONE-PROJECT-CNT-RANK.
008100     MOVE    -1 TO WS-RANK-MAX-CNT.
008110     MOVE    0  TO WS-RANK-MAX-SUB.
008120     PERFORM EE032-SCAN-PROJECT-CNT
008130             VARYING WS-SUB-2 FROM 1 BY 1
008140             UNTIL   WS-SUB-2 > WS-PROJECT-COUNT.
008150     IF      WS-RANK-MAX-SUB > 0
008160             MOVE SPACES TO WS-PRINT-LINE
008170             MOVE WS-PROJECT-NAME (WS-RANK-MAX-SUB) TO WS-PL-COL1
008180             MOVE WS-PROJECT-CNT (WS-RANK-MAX-SUB)  TO WS-ED-CNT
008190             MOVE WS-ED-CNT TO WS-PL-COL2
008200             WRITE SLA-RPT-RECORD FROM WS-PRINT-LINE
008210             MOVE "Y" TO WS-PROJECT-USED (WS-RANK-MAX-SUB)
008220     END-IF.
008230 EE030-EXIT.
008240     EXIT.
008250*
008260 EE032-SCAN-PROJECT-CNT.
008270     IF      WS-PROJECT-USED (WS-SUB-2) = "N"
008280         AND WS-PROJECT-CNT (WS-SUB-2) > WS-RANK-MAX-CNT
008290             MOVE WS-PROJECT-CNT (WS-SUB-2) TO WS-RANK-MAX-CNT
008300             MOVE WS-SUB-2 TO WS-RANK-MAX-SUB
008310     END-IF.
008320 EE032-EXIT.
008330     EXIT.
008340*
008350 EE040-ONE-PROJECT-AMT-RANK.
008360     MOVE    -1 TO WS-RANK-MAX-AMT.
008370     MOVE    0  TO WS-RANK-MAX-SUB.
008380     PERFORM EE042-SCAN-PROJECT-AMT
008390             VARYING WS-SUB-2 FROM 1 BY 1
008400             UNTIL   WS-SUB-2 > WS-PROJECT-COUNT.
008410     IF      WS-RANK-MAX-SUB > 0
008420             MOVE SPACES TO WS-PRINT-LINE
008430             MOVE WS-PROJECT-NAME (WS-RANK-MAX-SUB) TO WS-PL-COL1
008440             MOVE WS-PROJECT-AMT (WS-RANK-MAX-SUB)  TO WS-ED-AMT
008450             MOVE WS-ED-AMT TO WS-PL-COL2
008460             WRITE SLA-RPT-RECORD FROM WS-PRINT-LINE
008470             MOVE "Y" TO WS-PROJECT-USED (WS-RANK-MAX-SUB)
008480     END-IF.
008490 EE040-EXIT.
008500     EXIT.
008510*
008520 EE042-SCAN-PROJECT-AMT.
008530     IF      WS-PROJECT-USED (WS-SUB-2) = "N"
008540         AND WS-PROJECT-AMT (WS-SUB-2) > WS-RANK-MAX-AMT
008550             MOVE WS-PROJECT-AMT (WS-SUB-2) TO WS-RANK-MAX-AMT
008560             MOVE WS-SUB-2 TO WS-RANK-MAX-SUB
008570     END-IF.
008580 EE042-EXIT.
008590     EXIT.
008600*
008610*    Top 15 equipment descriptions by count, then by amount.
008620 DD040-WRITE-EQUIPMENT-RANK.
008630     PERFORM DD012-PUT-HEADING THRU DD012-EXIT.
008640     MOVE    SPACES TO WS-PRINT-LINE.
008650     MOVE    "TOP EQUIPMENT BY ORDERS" TO WS-PL-COL1.
008660     WRITE   SLA-RPT-RECORD FROM WS-PRINT-LINE.
008670     PERFORM EE051-RESET-EQUIPMENT-USED
008680             VARYING WS-SUB-1 FROM 1 BY 1
008690             UNTIL   WS-SUB-1 > WS-EQUIPMENT-COUNT.
008700     PERFORM EE050-ONE-EQUIPMENT-CNT-RANK
008710             VARYING WS-RANK-PASS FROM 1 BY 1
008720             UNTIL   WS-RANK-PASS > 15
008730                  OR WS-RANK-PASS > WS-EQUIPMENT-COUNT.
008740     PERFORM DD012-PUT-HEADING THRU DD012-EXIT.
008750     MOVE    SPACES TO WS-PRINT-LINE.
008760     MOVE    "TOP EQUIPMENT BY AMOUNT" TO WS-PL-COL1.
008770     WRITE   SLA-RPT-RECORD FROM WS-PRINT-LINE.
008780     PERFORM EE051-RESET-EQUIPMENT-USED
008790             VARYING WS-SUB-1 FROM 1 BY 1
008800             UNTIL   WS-SUB-1 > WS-EQUIPMENT-COUNT.
008810     PERFORM EE060-ONE-EQUIPMENT-AMT-RANK
008820             VARYING WS-RANK-PASS FROM 1 BY 1
008830             UNTIL   WS-RANK-PASS > 15
008840                  OR WS-RANK-PASS > WS-EQUIPMENT-COUNT.
008850 DD040-EXIT.
008860     EXIT.
008870*
008880 EE051-RESET-EQUIPMENT-USED.
008890     MOVE    "N" TO WS-EQUIPMENT-USED (WS-SUB-1).
008900 EE051-EXIT.
008910     EXIT.
008920*
008930 EE050-ONE-EQUIPMENT-CNT-RANK.
008940     MOVE    -1 TO WS-RANK-MAX-CNT.
008950     MOVE    0  TO WS-RANK-MAX-SUB.
008960     PERFORM EE052-SCAN-EQUIPMENT-CNT
008970             VARYING WS-SUB-2 FROM 1 BY 1
008980             UNTIL   WS-SUB-2 > WS-EQUIPMENT-COUNT.
008990     IF      WS-RANK-MAX-SUB > 0
009000             MOVE SPACES TO WS-PRINT-LINE
009010             MOVE WS-EQUIPMENT-NAME (WS-RANK-MAX-SUB)
009020                 TO WS-PL-COL1
009030             MOVE WS-EQUIPMENT-CNT (WS-RANK-MAX-SUB)  TO WS-ED-CNT
009040             MOVE WS-ED-CNT TO WS-PL-COL2
009050             WRITE SLA-RPT-RECORD FROM WS-PRINT-LINE
009060             MOVE "Y" TO WS-EQUIPMENT-USED (WS-RANK-MAX-SUB)
009070     END-IF.
009080 EE050-EXIT.
009090     EXIT.
009100*
009110 EE052-SCAN-EQUIPMENT-CNT.
009120     IF      WS-EQUIPMENT-USED (WS-SUB-2) = "N"
009130         AND WS-EQUIPMENT-CNT (WS-SUB-2) > WS-RANK-MAX-CNT
009140             MOVE WS-EQUIPMENT-CNT (WS-SUB-2) TO WS-RANK-MAX-CNT
009150             MOVE WS-SUB-2 TO WS-RANK-MAX-SUB
009160     END-IF.
009170 EE052-EXIT.
009180     EXIT.
009190*
009200 EE060-ONE-EQUIPMENT-AMT-RANK.
009210     MOVE    -1 TO WS-RANK-MAX-AMT.
009220     MOVE    0  TO WS-RANK-MAX-SUB.
009230     PERFORM EE062-SCAN-EQUIPMENT-AMT
009240             VARYING WS-SUB-2 FROM 1 BY 1
009250             UNTIL   WS-SUB-2 > WS-EQUIPMENT-COUNT.
009260     IF      WS-RANK-MAX-SUB > 0
009270             MOVE SPACES TO WS-PRINT-LINE
009280             MOVE WS-EQUIPMENT-NAME (WS-RANK-MAX-SUB)
009290                 TO WS-PL-COL1
009300             MOVE WS-EQUIPMENT-AMT (WS-RANK-MAX-SUB)  TO WS-ED-AMT
009310             MOVE WS-ED-AMT TO WS-PL-COL2
009320             WRITE SLA-RPT-RECORD FROM WS-PRINT-LINE
009330             MOVE "Y" TO WS-EQUIPMENT-USED (WS-RANK-MAX-SUB)
009340     END-IF.
009350 EE060-EXIT.
009360     EXIT.
009370*
009380 EE062-SCAN-EQUIPMENT-AMT.
009390     IF      WS-EQUIPMENT-USED (WS-SUB-2) = "N"
009400         AND WS-EQUIPMENT-AMT (WS-SUB-2) > WS-RANK-MAX-AMT
009410             MOVE WS-EQUIPMENT-AMT (WS-SUB-2) TO WS-RANK-MAX-AMT
009420             MOVE WS-SUB-2 TO WS-RANK-MAX-SUB
009430     END-IF.
009440 EE062-EXIT.
009450     EXIT.
009460*
009470*    Company breakdown, arrival order, no ranking or truncation.
009480 DD050-WRITE-COMPANY-SECTION.
009490     PERFORM DD012-PUT-HEADING THRU DD012-EXIT.
009500     MOVE    SPACES TO WS-PRINT-LINE.
009510     MOVE    "COMPANY BREAKDOWN" TO WS-PL-COL1.
009520     WRITE   SLA-RPT-RECORD FROM WS-PRINT-LINE.
009530     PERFORM DD051-ONE-COMPANY-LINE
009540             VARYING WS-SUB-1 FROM 1 BY 1
009550             UNTIL   WS-SUB-1 > WS-COMPANY-COUNT.
009560 DD050-EXIT.
009570     EXIT.
009580*
009590 DD051-ONE-COMPANY-LINE.
009600     MOVE    SPACES TO WS-PRINT-LINE.
009610     MOVE    WS-COMPANY-NAME (WS-SUB-1) TO WS-PL-COL1.
009620     MOVE    WS-COMPANY-CNT (WS-SUB-1)  TO WS-ED-CNT.
009630     MOVE    WS-ED-CNT TO WS-PL-COL2.
009640     WRITE   SLA-RPT-RECORD FROM WS-PRINT-LINE.
009650 DD051-EXIT.
009660     EXIT.
009670*
009680*    Monthly trend, sorted ascending by YYYY-MM key.
009690 DD060-WRITE-MONTHLY-TREND.
009700     PERFORM DD061-SORT-MONTH-TABLE THRU DD061-EXIT.
009710     PERFORM DD012-PUT-HEADING THRU DD012-EXIT.
009720     MOVE    SPACES TO WS-PRINT-LINE.
009730     MOVE    "MONTHLY TREND" TO WS-PL-COL1.
009740     WRITE   SLA-RPT-RECORD FROM WS-PRINT-LINE.
009750     PERFORM DD062-ONE-MONTH-LINE
009760             VARYING WS-SUB-1 FROM 1 BY 1
009770             UNTIL   WS-SUB-1 > WS-MONTH-COUNT.
009780 DD060-EXIT.
009790     EXIT.
009800*
009810 DD061-SORT-MONTH-TABLE.
009820     PERFORM DD063-ONE-MONTH-PASS
009830             VARYING WS-PASS-CNT FROM 1 BY 1
009840             UNTIL   WS-PASS-CNT > WS-MONTH-COUNT.
009850 DD061-EXIT.
009860     EXIT.
009870*
009880 DD063-ONE-MONTH-PASS.
009890     PERFORM DD064-MONTH-COMPARE-SWAP
009900             VARYING WS-SUB-1 FROM 1 BY 1
009910             UNTIL   WS-SUB-1 > WS-MONTH-COUNT - 1.
009920 DD063-EXIT.
009930     EXIT.
009940*
009950 DD064-MONTH-COMPARE-SWAP.
009960     IF      WS-MONTH-KEY (WS-SUB-1) > WS-MONTH-KEY (WS-SUB-1 + 1)
009970             MOVE WS-MONTH-ENTRY (WS-SUB-1)     TO WS-MONTH-HOLD
009980             MOVE WS-MONTH-ENTRY (WS-SUB-1 + 1)
009990                  TO WS-MONTH-ENTRY (WS-SUB-1)
010000             MOVE WS-MONTH-HOLD
010010                  TO WS-MONTH-ENTRY (WS-SUB-1 + 1)
010020     END-IF.
010030 DD064-EXIT.
010040     EXIT.
010050*
010060 DD062-ONE-MONTH-LINE.
010070     MOVE    SPACES TO WS-PRINT-LINE.
010080     MOVE    WS-MONTH-KEY (WS-SUB-1)    TO WS-PL-COL1.
010090     MOVE    WS-MONTH-ORDERS (WS-SUB-1) TO WS-ED-CNT.
010100     MOVE    WS-ED-CNT TO WS-PL-COL2.
010110     MOVE    WS-MONTH-AMT (WS-SUB-1)    TO WS-ED-AMT.
010120     MOVE    WS-ED-AMT TO WS-PL-COL3.
010130     MOVE    WS-MONTH-DONE (WS-SUB-1)   TO WS-ED-CNT.
010140     MOVE    WS-ED-CNT TO WS-PL-COL4.
010150     IF      WS-MONTH-ORDERS (WS-SUB-1) > ZERO
010160             COMPUTE WS-ED-RATE ROUNDED =
010170                     WS-MONTH-DONE (WS-SUB-1) /
010180                     WS-MONTH-ORDERS (WS-SUB-1) * 100
010190     ELSE
010200             MOVE ZERO TO WS-ED-RATE
010210     END-IF.
010220     MOVE    WS-ED-RATE TO WS-PL-COL5.
010230     WRITE   SLA-RPT-RECORD FROM WS-PRINT-LINE.
010240 DD062-EXIT.
010250     EXIT.

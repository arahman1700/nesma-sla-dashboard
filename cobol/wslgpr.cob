000100*****************************************************************
000110*                                                               *
000120*   RECORD LAYOUT  -  PR-TO-PO PROCUREMENT EXTRACT              *
000130*        (Purchase Requisition through Purchase Order)          *
000140*                                                               *
000150*****************************************************************
000160* Record length 300 bytes, line sequential, arrival order.
000170* Supplied nightly by the Procurement Desk extract job PRC-EXT-03.
000180*
000190* 02/05/1990 rah - Created.
000200* 17/07/1996 rah - Added PO-Type/Currency/Saving-Amount when the
000210*                  Vendor Master conversion went live.
000220* 22/01/1999 dkw - Y2K review - dates already ccyy-mm-dd.
000230* 09/08/2026 tjm - REQ-4473 added date REDEFINES for the PR-to-PO
000240*                  procurement sync rewrite.
000250*
000260 01  LG-RQ-RECORD.
000270     03  RQ-PR-NUM                PIC X(12).
000280     03  RQ-PROJECT               PIC X(30).
000290     03  RQ-PROJECT-NO            PIC X(12).
000300     03  RQ-DESCRIPTION           PIC X(40).
000310     03  RQ-STATUS                PIC X(12).
000320         88  RQ-PR-IS-APPROVED   VALUE "APPROVED" "Approved".
000330         88  RQ-PR-IS-RETURNED   VALUE "RETURNED" "Returned".
000340         88  RQ-PR-IS-REJECTED   VALUE "REJECTED" "Rejected".
000350     03  RQ-PR-CLOSED             PIC X(03).
000360     03  RQ-SUBMISSION-DATE       PIC X(10).
000370     03  RQ-SUBMISSION-DATE-R REDEFINES RQ-SUBMISSION-DATE.
000380         05  RQ-SUB-CCYY         PIC X(04).
000390         05  FILLER              PIC X(01).
000400         05  RQ-SUB-MM           PIC X(02).
000410         05  FILLER              PIC X(01).
000420         05  RQ-SUB-DD           PIC X(02).
000430     03  RQ-PENDING-WITH          PIC X(20).
000440     03  RQ-APPROVED-DATE         PIC X(10).
000450     03  RQ-APPROVED-DATE-R REDEFINES RQ-APPROVED-DATE.
000460         05  RQ-APR-CCYY         PIC X(04).
000470         05  FILLER              PIC X(01).
000480         05  RQ-APR-MM           PIC X(02).
000490         05  FILLER              PIC X(01).
000500         05  RQ-APR-DD           PIC X(02).
000510     03  RQ-PR-VALUE              PIC S9(9)V99.
000520     03  RQ-PO-NUM                PIC X(12).
000530     03  RQ-PO-TYPE               PIC X(12).
000540     03  RQ-VENDOR                PIC X(30).
000550     03  RQ-CURRENCY              PIC X(03).
000560     03  RQ-PO-VALUE              PIC S9(9)V99.
000570     03  RQ-PO-STATUS             PIC X(12).
000580     03  RQ-PO-APPROVED-DATE      PIC X(10).
000590     03  RQ-PO-APPROVED-DATE-R REDEFINES RQ-PO-APPROVED-DATE.
000600         05  RQ-POA-CCYY         PIC X(04).
000610         05  FILLER              PIC X(01).
000620         05  RQ-POA-MM           PIC X(02).
000630         05  FILLER              PIC X(01).
000640         05  RQ-POA-DD           PIC X(02).
000650     03  RQ-SAVING-AMOUNT         PIC S9(9)V99.
000660     03  RQ-PR-TO-PO-DAYS         PIC S9(4).
000670     03  RQ-AGENT                 PIC X(20).
000680     03  FILLER                   PIC X(15).

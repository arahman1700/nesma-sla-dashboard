000100*****************************************************************
000110*                                                               *
000120*   RECORD LAYOUT  -  TRANSPORTATION TRACKING EXTRACT           *
000130*        (Equipment Rental Job Orders, up to 5 price lines)     *
000140*                                                               *
000150*****************************************************************
000160* Record length 400 bytes, line sequential, arrival order.
000170* Supplied nightly by the Transport Desk extract job TRK-EXT-01.
000180*
000190* 14/06/1987 rah - Created.
000200* 19/02/1993 rah - Widened Supplier from x(15) to x(25), Project
000210*                  grew to x(30) same run - extract layout change.
000220* 22/01/1999 dkw - Y2K review - dates already ccyy-mm-dd.
000230* 09/08/2026 tjm - REQ-4471 added Equipment/Price REDEFINES tables
000240*                  for the SLA/payments sync rewrite.
000250*
000260 01  LG-TR-RECORD.
000270     03  TR-SERIAL-NO            PIC 9(06).
000280     03  TR-JOB-ORDER-NO         PIC X(15).
000290     03  TR-COMPANY              PIC X(20).
000300     03  TR-PROJECT              PIC X(30).
000310     03  TR-REQUESTER            PIC X(25).
000320     03  TR-REQUEST-DATE         PIC X(10).
000330     03  TR-REQUEST-DATE-R REDEFINES TR-REQUEST-DATE.
000340         05  TR-REQ-CCYY         PIC X(04).
000350         05  FILLER              PIC X(01).
000360         05  TR-REQ-MM           PIC X(02).
000370         05  FILLER              PIC X(01).
000380         05  TR-REQ-DD           PIC X(02).
000390     03  TR-SUPPLIER              PIC X(25).
000400     03  TR-EQUIPMENT-1           PIC X(20).
000410     03  TR-EQUIPMENT-2           PIC X(20).
000420     03  TR-EQUIPMENT-3           PIC X(20).
000430     03  TR-EQUIPMENT-4           PIC X(20).
000440     03  TR-EQUIPMENT-5           PIC X(20).
000450     03  TR-EQUIPMENT-TABLE REDEFINES TR-EQUIPMENT-1.
000460         05  TR-EQUIPMENT-OCC    PIC X(20) OCCURS 5 TIMES.
000470     03  TR-PRICE-1               PIC S9(7)V99.
000480     03  TR-PRICE-2               PIC S9(7)V99.
000490     03  TR-PRICE-3               PIC S9(7)V99.
000500     03  TR-PRICE-4               PIC S9(7)V99.
000510     03  TR-PRICE-5               PIC S9(7)V99.
000520     03  TR-PRICE-TABLE REDEFINES TR-PRICE-1.
000530         05  TR-PRICE-OCC      PIC S9(7)V99       OCCURS 5 TIMES.
000540     03  TR-RENT-TYPE             PIC X(10).
000550     03  TR-TOTAL-AMOUNT          PIC S9(9)V99.
000560     03  TR-ACTUAL-DATE           PIC X(10).
000570     03  TR-ACTUAL-DATE-R REDEFINES TR-ACTUAL-DATE.
000580         05  TR-ACT-CCYY         PIC X(04).
000590         05  FILLER              PIC X(01).
000600         05  TR-ACT-MM           PIC X(02).
000610         05  FILLER              PIC X(01).
000620         05  TR-ACT-DD           PIC X(02).
000630     03  TR-DURATION              PIC S9(4)V9.
000640     03  TR-STATUS                PIC X(20).
000650         88  TR-STATUS-DONE      VALUE "DONE" "Done" "COMPLETE"
000660             "Complete" "COMPLETED" "Completed".
000670         88  TR-STATUS-IN-PROG   VALUE "IN PROGRESS" "In Progress"
000680             "INPROGRESS" "PENDING" "Pending".
000690         88  TR-STATUS-NOT-DONE  VALUE "NOT DONE" "Not Done"
000700             "CANCELLED" "Cancelled" "CANCELED" "Canceled".
000710     03  TR-PENDING-WITH          PIC X(20).
000720     03  TR-REMARKS               PIC X(40).
000730     03  FILLER                   PIC X(08).

000100*****************************************************************
000110*                                                               *
000120*        JOB ORDERS  &  PAYMENTS  KPI  SYNC                    *
000130*                                                               *
000140*****************************************************************
000150*
000160 IDENTIFICATION          DIVISION.
000170*================================
000180*
000190     PROGRAM-ID.          LGJOKPI.
000200*
000210     AUTHOR.              L. P. WALTERS.
000220*
000230     INSTALLATION.        APPLEWOOD LOGISTICS - DATA PROC.
000240*
000250     DATE-WRITTEN.        03/05/1988.
000260*
000270     DATE-COMPILED.
000280*
000290     SECURITY.            INTERNAL USE ONLY - OPS DISTRIBUTION.
000300*
000310*    Remarks.             Reads the Logistics Desk's nightly
000320*                         job-order extract, builds the job-order
000330*                         KPI scorecard (status counts, completion
000340*                         stats, cost distributions, monthly
000350*                         trend, first 100 detail orders), then
000360*                         the payments KPI section for invoiced
000370*                         orders (paid/pending counts, averages,
000380*                         payment rate, distributions).
000390*
000400*    Called Modules.      None.
000410*
000420*    Functions Used.      None.
000430*
000440*    Files Used.
000450*                         JOBORDIN.    Job-order extract.
000460*                         JORPT.       Job-order KPI print file.
000470*
000480* CHANGE LOG
000490* 03/05/1988 lpw - 1.0.00 Created - job-order KPI first cut.
000500* 17/10/1990 lpw -        Added completion-time on-time rate.
000510* 05/09/1994 lpw -        Payments KPI section added, on request
000520*                         of Finance when invoicing went live.
000530* 22/01/1999 dkw -        Y2K review - dates already ccyy-mm-dd.
000540* 12/02/2004 krn -        Cost/equipment distribution tables
000550*                         widened, 50 to 100 entries.
000560* 08/07/2015 krn -        First-100-orders detail section added.
000570* 09/08/2026 tjm - 2.0.00 REQ-4473 Rewrote for flat-extract feed;
000580*                         superseded the old Procurement Desk
000590*                         manual spreadsheet hand-off.
000600*
000610 ENVIRONMENT             DIVISION.
000620*================================
000630*
000640 COPY "ENVDIV.COB".
000650*
000660 INPUT-OUTPUT            SECTION.
000670 FILE-CONTROL.
000680*
000690     SELECT JOBORDER-IN        ASSIGN TO "JOBORDIN"
000700                                ORGANIZATION IS LINE SEQUENTIAL
000710                                FILE STATUS  IS WS-JO-STATUS.
000720*
000730     SELECT JOBORDER-REPORT-FILE ASSIGN TO "JORPT"
000740                                ORGANIZATION IS LINE SEQUENTIAL
000750                                FILE STATUS  IS WS-RP-STATUS.
000760*
000770 DATA                    DIVISION.
000780*================================
000790*
000800 FILE SECTION.
000810*
000820 FD  JOBORDER-IN
000830     LABEL RECORDS ARE STANDARD
000840     RECORDING MODE IS F.
000850 COPY "WSLGJO.COB".
000860*
000870 FD  JOBORDER-REPORT-FILE
000880     LABEL RECORDS ARE STANDARD
000890     RECORDING MODE IS F.
000900 01  JO-RPT-RECORD             PIC X(132).
000910*
000920 WORKING-STORAGE SECTION.
000930*-----------------------
000940 77  WS-PROG-NAME             PIC X(20) VALUE "LGJOKPI (2.0.00)".
000950*
000960 01  WS-RUN-DATE               PIC 9(08).
000970*
000980 01  WS-FILE-STATUSES.
000990     03  WS-JO-STATUS          PIC XX.
001000     03  WS-RP-STATUS          PIC XX.
001010*
001020 01  WS-ERROR-WORK.
001030     03  WS-ERR-MSG            PIC X(25)  VALUE SPACES.
001040*
001050 01  LG005                     PIC X(40)  VALUE
001060     "LG005 JOBORDER-IN OPEN ERROR STATUS = ".
001070 01  LG006                     PIC X(40)  VALUE
001080     "LG006 JOBORDER-REPORT OPEN ERROR STATUS = ".
001090*
001100*    U3 counters.
001110 01  WS-U3-COUNTERS.
001120     03  WS-JO-READ-CNT        PIC S9(7)     COMP.
001130     03  WS-JO-TOTAL-CNT       PIC S9(7)     COMP.
001140     03  WS-JO-DONE-CNT        PIC S9(7)     COMP.
001150     03  WS-JO-INPROG-CNT      PIC S9(7)     COMP.
001160     03  WS-JO-NOTDONE-CNT     PIC S9(7)     COMP.
001170     03  WS-JO-OPEN-CNT        PIC S9(7)     COMP.
001180     03  WS-CMP-DAYS-COUNT     PIC S9(7)     COMP.
001190     03  WS-CMP-ONTIME-CNT     PIC S9(7)     COMP.
001200     03  WS-JO-SUPPLIER-COUNT  PIC S9(4)     COMP.
001210     03  WS-JO-PROJECT-COUNT   PIC S9(4)     COMP.
001220     03  WS-JO-EQUIP-COUNT     PIC S9(4)     COMP.
001230     03  WS-JO-MONTH-COUNT     PIC S9(4)     COMP.
001240     03  WS-JO-DETAIL-CNT      PIC S9(7)     COMP.
001250*
001260*    U4 counters.
001270 01  WS-U4-COUNTERS.
001280     03  WS-PM-TOTAL-CNT       PIC S9(7)     COMP.
001290     03  WS-PM-PAID-CNT        PIC S9(7)     COMP.
001300     03  WS-PM-PENDING-CNT     PIC S9(7)     COMP.
001310     03  WS-PM-OTHER-CNT       PIC S9(7)     COMP.
001320     03  WS-PM-CMP-CNT         PIC S9(7)     COMP.
001330     03  WS-PM-CYCLE-CNT       PIC S9(7)     COMP.
001340     03  WS-PM-INVRCV-CNT      PIC S9(7)     COMP.
001350     03  WS-PM-SUPPLIER-COUNT  PIC S9(4)     COMP.
001360     03  WS-PM-PROJECT-COUNT   PIC S9(4)     COMP.
001370     03  WS-PM-EQUIP-COUNT     PIC S9(4)     COMP.
001380*
001390 01  WS-SUBSCRIPTS.
001400     03  WS-SUB-1              PIC S9(4)     COMP.
001410     03  WS-SUB-2              PIC S9(4)     COMP.
001420     03  WS-RANK-PASS          PIC S9(4)     COMP.
001430     03  WS-RANK-MAX-SUB       PIC S9(4)     COMP.
001440*
001450 01  WS-SWITCHES.
001460     03  WS-FOUND-SP-SW        PIC X         VALUE "N".
001470     03  WS-FOUND-PJ-SW        PIC X         VALUE "N".
001480     03  WS-FOUND-EQ-SW        PIC X         VALUE "N".
001490     03  WS-FOUND-MO-SW        PIC X         VALUE "N".
001500*
001510 01  WS-AMOUNTS.
001520     03  WS-JO-TOTAL-AMOUNT    PIC S9(11)V99 COMP-3.
001530     03  WS-CMP-DAYS-SUM       PIC S9(9)V9   COMP.
001540     03  WS-PM-TOTAL-AMOUNT    PIC S9(11)V99 COMP-3.
001550     03  WS-PM-CMP-SUM         PIC S9(9)V9   COMP.
001560     03  WS-PM-CYCLE-SUM       PIC S9(9)V9   COMP.
001570     03  WS-PM-INVRCV-SUM      PIC S9(9)V9   COMP.
001580*
001590 01  WS-STATS.
001600     03  WS-CMP-AVG            PIC S9(4)V99.
001610     03  WS-CMP-MEDIAN         PIC S9(4)V9.
001620     03  WS-CMP-P90            PIC S9(4)V9.
001630     03  WS-ON-TIME-RATE       PIC S9(3)V99.
001640     03  WS-COMPLETION-RATE    PIC S9(3)V9.
001650     03  WS-HALF-N             PIC S9(7)     COMP.
001660     03  WS-MEDIAN-IDX         PIC S9(7)     COMP.
001670     03  WS-P90-RAW            PIC S9(7)     COMP.
001680     03  WS-P90-IDX            PIC S9(7)     COMP.
001690     03  WS-PM-AVG-CMP         PIC S9(4)V99.
001700     03  WS-PM-AVG-CYCLE       PIC S9(4)V99.
001710     03  WS-PM-AVG-INVRCV      PIC S9(4)V99.
001720     03  WS-PM-PAY-RATE        PIC S9(3)V9.
001730*
001740 01  WS-RANK-WORK.
001750     03  WS-RANK-MAX-CNT       PIC S9(7)     COMP.
001760     03  WS-RANK-MAX-AMT       PIC S9(9)V99  COMP.
001770*
001780*    Completion-days scratch table for sort-based stats (R4).
001790 01  WS-CMP-DAYS-TABLE.
001800     03  WS-CMP-DAYS-ENTRY     PIC S9(4)V9 COMP
001810                                OCCURS 5000 TIMES.
001820 01  WS-SWAP-HOLD              PIC S9(4)V9 COMP.
001830 01  WS-PASS-CNT                PIC S9(7)     COMP.
001840*
001850*    U3 distribution tables.
001860 01  WS-JO-SUPPLIER-TABLE.
001870     03  WS-JOSP-ENTRY OCCURS 200 TIMES.
001880         05  WS-JOSP-NAME      PIC X(25).
001890         05  WS-JOSP-CNT       PIC S9(7)     COMP.
001900         05  WS-JOSP-USED      PIC X.
001910*
001920 01  WS-JO-PROJECT-TABLE.
001930     03  WS-JOPJ-ENTRY OCCURS 200 TIMES.
001940         05  WS-JOPJ-NAME      PIC X(30).
001950         05  WS-JOPJ-AMT       PIC S9(9)V99  COMP-3.
001960         05  WS-JOPJ-USED      PIC X.
001970*
001980 01  WS-JO-EQUIPMENT-TABLE.
001990     03  WS-JOEQ-ENTRY OCCURS 200 TIMES.
002000         05  WS-JOEQ-NAME      PIC X(20).
002010         05  WS-JOEQ-CNT       PIC S9(7)     COMP.
002020         05  WS-JOEQ-USED      PIC X.
002030*
002040 01  WS-JO-MONTH-TABLE.
002050     03  WS-JOMO-ENTRY OCCURS 120 TIMES.
002060         05  WS-JOMO-KEY       PIC X(07).
002070         05  WS-JOMO-ORDERS    PIC S9(7)     COMP.
002080         05  WS-JOMO-AMT       PIC S9(9)V99  COMP-3.
002090 01  WS-JOMO-HOLD.
002100     03  WS-JOMOH-KEY          PIC X(07).
002110     03  WS-JOMOH-ORDERS       PIC S9(7)     COMP.
002120     03  WS-JOMOH-AMT          PIC S9(9)V99  COMP-3.
002130*
002140*    U4 distribution tables.
002150 01  WS-PM-SUPPLIER-TABLE.
002160     03  WS-PMSP-ENTRY OCCURS 200 TIMES.
002170         05  WS-PMSP-NAME      PIC X(25).
002180         05  WS-PMSP-CNT       PIC S9(7)     COMP.
002190         05  WS-PMSP-USED      PIC X.
002200*
002210 01  WS-PM-PROJECT-TABLE.
002220     03  WS-PMPJ-ENTRY OCCURS 200 TIMES.
002230         05  WS-PMPJ-NAME      PIC X(30).
002240         05  WS-PMPJ-CNT       PIC S9(7)     COMP.
002250         05  WS-PMPJ-USED      PIC X.
002260*
002270 01  WS-PM-EQUIPMENT-TABLE.
002280     03  WS-PMEQ-ENTRY OCCURS 200 TIMES.
002290         05  WS-PMEQ-NAME      PIC X(20).
002300         05  WS-PMEQ-CNT       PIC S9(7)     COMP.
002310         05  WS-PMEQ-USED      PIC X.
002320*
002330 01  WS-EDIT-FIELDS.
002340     03  WS-ED-CNT             PIC ZZZ,ZZ9.
002350     03  WS-ED-AMT             PIC Z,ZZZ,ZZ9.99-.
002360     03  WS-ED-RATE            PIC ZZ9.9.
002370     03  WS-ED-RATE2           PIC ZZ9.99.
002380     03  WS-ED-AVGDUR          PIC ZZZ9.99.
002390     03  WS-ED-DUR             PIC ZZZ9.9.
002400*
002410 01  WS-PRINT-LINE.
002420     03  WS-PL-COL1            PIC X(32).
002430     03  WS-PL-COL2            PIC X(20).
002440     03  WS-PL-COL3            PIC X(20).
002450     03  WS-PL-COL4            PIC X(20).
002460     03  WS-PL-COL5            PIC X(20).
002470     03  FILLER                PIC X(20).
002480*
002490 PROCEDURE               DIVISION.
002500*=================================
002510*
002520 AA000-MAIN-LINE.
002530     PERFORM AA010-INITIALISE      THRU AA010-EXIT.
002540     PERFORM AA020-OPEN-FILES      THRU AA020-EXIT.
002550     PERFORM BB010-PROCESS-RECORDS THRU BB010-EXIT.
002560     PERFORM CC010-COMPUTE-U3-STATS THRU CC010-EXIT.
002570     PERFORM CC020-COMPUTE-U4-STATS THRU CC020-EXIT.
002580     PERFORM DD010-WRITE-U3-REPORT THRU DD010-EXIT.
002590     PERFORM DD070-WRITE-U4-REPORT THRU DD070-EXIT.
002600     PERFORM AA030-CLOSE-FILES     THRU AA030-EXIT.
002610     STOP RUN.
002620*
002630 AA010-INITIALISE.
002640     ACCEPT  WS-RUN-DATE FROM DATE YYYYMMDD.
002650     MOVE    ZERO TO WS-JO-READ-CNT   WS-JO-TOTAL-CNT
002660                      WS-JO-DONE-CNT  WS-JO-INPROG-CNT
002670                      WS-JO-NOTDONE-CNT WS-JO-OPEN-CNT
002680                      WS-CMP-DAYS-COUNT WS-CMP-ONTIME-CNT
002690                      WS-JO-SUPPLIER-COUNT WS-JO-PROJECT-COUNT
002700                      WS-JO-EQUIP-COUNT WS-JO-MONTH-COUNT
002710                      WS-JO-DETAIL-CNT  WS-JO-TOTAL-AMOUNT
002720                      WS-CMP-DAYS-SUM.
002730     MOVE    ZERO TO WS-PM-TOTAL-CNT WS-PM-PAID-CNT
002740                      WS-PM-PENDING-CNT WS-PM-OTHER-CNT
002750                      WS-PM-CMP-CNT WS-PM-CYCLE-CNT
002760                      WS-PM-INVRCV-CNT WS-PM-SUPPLIER-COUNT
002770                      WS-PM-PROJECT-COUNT WS-PM-EQUIP-COUNT
002780                      WS-PM-TOTAL-AMOUNT WS-PM-CMP-SUM
002790                      WS-PM-CYCLE-SUM WS-PM-INVRCV-SUM.
002800 AA010-EXIT.
002810     EXIT.
002820*
002830 AA020-OPEN-FILES.
002840     OPEN    INPUT  JOBORDER-IN.
002850     IF      WS-JO-STATUS NOT = "00"
002860             COPY "LGFSTAT.CPY" REPLACING ==FS==   BY WS-JO-STATUS
002870                                          ==MSG==  BY WS-ERR-MSG
002880             DISPLAY LG005 WS-JO-STATUS SPACE WS-ERR-MSG
002890             STOP RUN
002900     END-IF.
002910     OPEN    OUTPUT JOBORDER-REPORT-FILE.
002920     IF      WS-RP-STATUS NOT = "00"
002930             COPY "LGFSTAT.CPY" REPLACING ==FS==   BY WS-RP-STATUS
002940                                          ==MSG==  BY WS-ERR-MSG
002950             DISPLAY LG006 WS-RP-STATUS SPACE WS-ERR-MSG
002960             STOP RUN
002970     END-IF.
002980 AA020-EXIT.
002990     EXIT.
003000*
003010 AA030-CLOSE-FILES.
003020     CLOSE   JOBORDER-IN JOBORDER-REPORT-FILE.
003030 AA030-EXIT.
003040     EXIT.
003050*
003060 BB010-PROCESS-RECORDS.
003070     READ    JOBORDER-IN
003080             AT END GO TO BB010-EXIT
003090     END-READ.
003100     ADD     1 TO WS-JO-READ-CNT.
003110     IF      JO-JOB-ORDER-NO = SPACES
003120             GO TO BB010-PROCESS-RECORDS
003130     END-IF.
003140     ADD     1 TO WS-JO-TOTAL-CNT.
003150     PERFORM BB020-STATUS-COUNTS      THRU BB020-EXIT.
003160     IF      JO-COST NUMERIC AND JO-COST NOT = ZERO
003170             ADD JO-COST TO WS-JO-TOTAL-AMOUNT
003180     END-IF.
003190     IF      JO-COMPLETION-DAYS NUMERIC
003200         AND JO-COMPLETION-DAYS NOT = ZERO
003210         AND WS-CMP-DAYS-COUNT < 5000
003220             ADD  1 TO WS-CMP-DAYS-COUNT
003230             MOVE JO-COMPLETION-DAYS
003240                  TO WS-CMP-DAYS-ENTRY (WS-CMP-DAYS-COUNT)
003250     END-IF.
003260     IF      JO-SUPPLIER NOT = SPACES
003270             PERFORM BB030-TRACK-JO-SUPPLIER THRU BB030-EXIT
003280     END-IF.
003290     IF      JO-PROJECT NOT = SPACES
003300             PERFORM BB040-TRACK-JO-PROJECT THRU BB040-EXIT
003310     END-IF.
003320     IF      JO-EQUIPMENT-TYPE NOT = SPACES
003330             PERFORM BB050-TRACK-JO-EQUIPMENT THRU BB050-EXIT
003340     END-IF.
003350     IF      JO-JOB-ORDER-DATE NOT = SPACES
003360             PERFORM BB060-TRACK-JO-MONTH THRU BB060-EXIT
003370     END-IF.
003380     IF      WS-JO-DETAIL-CNT < 100
003390             ADD  1 TO WS-JO-DETAIL-CNT
003400             PERFORM DD060-WRITE-ONE-DETAIL THRU DD060-EXIT
003410     END-IF.
003420     IF      JO-INV-APPL-YES
003430             PERFORM CC030-PAYMENT-RECORD THRU CC030-EXIT
003440     END-IF.
003450     GO TO   BB010-PROCESS-RECORDS.
003460 BB010-EXIT.
003470     EXIT.
003480*
003490*    R5 - job-order status derivation.
003500 BB020-STATUS-COUNTS.
003510     IF      JO-PERFORMED-YES
003520         AND JO-COMPLETION-DATE NOT = SPACES
003530             ADD 1 TO WS-JO-DONE-CNT
003540     ELSE
003550         IF  JO-PERFORMED-YES AND JO-COMPLETION-DATE = SPACES
003560             ADD 1 TO WS-JO-INPROG-CNT
003570         ELSE
003580             ADD 1 TO WS-JO-NOTDONE-CNT
003590         END-IF
003600     END-IF.
003610     IF      JO-COMPLETION-DATE = SPACES
003620             ADD 1 TO WS-JO-OPEN-CNT
003630     END-IF.
003640 BB020-EXIT.
003650     EXIT.
003660*
003670*    Distinct supplier count (U3 top-10 by orders).
003680 BB030-TRACK-JO-SUPPLIER.
003690     MOVE    "N" TO WS-FOUND-SP-SW.
003700     PERFORM BB901-SCAN-JO-SUPPLIER
003710             VARYING WS-SUB-1 FROM 1 BY 1
003720             UNTIL   WS-SUB-1 > WS-JO-SUPPLIER-COUNT
003730                  OR WS-FOUND-SP-SW = "Y".
003740     IF      WS-FOUND-SP-SW = "N" AND WS-JO-SUPPLIER-COUNT < 200
003750             ADD  1 TO WS-JO-SUPPLIER-COUNT
003760             MOVE JO-SUPPLIER
003770                  TO WS-JOSP-NAME (WS-JO-SUPPLIER-COUNT)
003780             MOVE "N" TO WS-JOSP-USED (WS-JO-SUPPLIER-COUNT)
003790             ADD  1 TO WS-JOSP-CNT (WS-JO-SUPPLIER-COUNT)
003800     END-IF.
003810 BB030-EXIT.
003820     EXIT.
003830*
003840 BB901-SCAN-JO-SUPPLIER.
003850     IF      JO-SUPPLIER = WS-JOSP-NAME (WS-SUB-1)
003860             MOVE "Y" TO WS-FOUND-SP-SW
003870             ADD  1   TO WS-JOSP-CNT (WS-SUB-1)
003880     END-IF.
003890 BB901-EXIT.
003900     EXIT.
003910*
003920*    Distinct project cost totals (U3 top-10 by amount).
003930 BB040-TRACK-JO-PROJECT.
003940     MOVE    "N" TO WS-FOUND-PJ-SW.
003950     PERFORM BB902-SCAN-JO-PROJECT
003960             VARYING WS-SUB-1 FROM 1 BY 1
003970             UNTIL   WS-SUB-1 > WS-JO-PROJECT-COUNT
003980                  OR WS-FOUND-PJ-SW = "Y".
003990     IF      WS-FOUND-PJ-SW = "N" AND WS-JO-PROJECT-COUNT < 200
004000             ADD  1 TO WS-JO-PROJECT-COUNT
004010             MOVE JO-PROJECT
004020                  TO WS-JOPJ-NAME (WS-JO-PROJECT-COUNT)
004030             MOVE "N" TO WS-JOPJ-USED (WS-JO-PROJECT-COUNT)
004040             IF   JO-COST NUMERIC
004050                  ADD JO-COST
004060                      TO WS-JOPJ-AMT (WS-JO-PROJECT-COUNT)
004070             END-IF
004080     END-IF.
004090 BB040-EXIT.
004100     EXIT.
004110*
004120 BB902-SCAN-JO-PROJECT.
004130     IF      JO-PROJECT = WS-JOPJ-NAME (WS-SUB-1)
004140             MOVE "Y" TO WS-FOUND-PJ-SW
004150             IF   JO-COST NUMERIC
004160                  ADD JO-COST TO WS-JOPJ-AMT (WS-SUB-1)
004170             END-IF
004180     END-IF.
004190 BB902-EXIT.
004200     EXIT.
004210*
004220*    Distinct equipment counts (U3 top-10).
004230 BB050-TRACK-JO-EQUIPMENT.
004240     MOVE    "N" TO WS-FOUND-EQ-SW.
004250     PERFORM BB903-SCAN-JO-EQUIPMENT
004260             VARYING WS-SUB-1 FROM 1 BY 1
004270             UNTIL   WS-SUB-1 > WS-JO-EQUIP-COUNT
004280                  OR WS-FOUND-EQ-SW = "Y".
004290     IF      WS-FOUND-EQ-SW = "N" AND WS-JO-EQUIP-COUNT < 200
004300             ADD  1 TO WS-JO-EQUIP-COUNT
004310             MOVE JO-EQUIPMENT-TYPE
004320                  TO WS-JOEQ-NAME (WS-JO-EQUIP-COUNT)
004330             MOVE "N" TO WS-JOEQ-USED (WS-JO-EQUIP-COUNT)
004340             ADD  1 TO WS-JOEQ-CNT (WS-JO-EQUIP-COUNT)
004350     END-IF.
004360 BB050-EXIT.
004370     EXIT.
004380*
004390 BB903-SCAN-JO-EQUIPMENT.
004400     IF      JO-EQUIPMENT-TYPE = WS-JOEQ-NAME (WS-SUB-1)
004410             MOVE "Y" TO WS-FOUND-EQ-SW
004420             ADD  1   TO WS-JOEQ-CNT (WS-SUB-1)
004430     END-IF.
004440 BB903-EXIT.
004450     EXIT.
004460*
004470*    Monthly trend, keyed on first 7 chars of job-order date.
004480 BB060-TRACK-JO-MONTH.
004490     MOVE    "N" TO WS-FOUND-MO-SW.
004500     PERFORM BB904-SCAN-JO-MONTH
004510             VARYING WS-SUB-1 FROM 1 BY 1
004520             UNTIL   WS-SUB-1 > WS-JO-MONTH-COUNT
004530                  OR WS-FOUND-MO-SW = "Y".
004540     IF      WS-FOUND-MO-SW = "N" AND WS-JO-MONTH-COUNT < 120
004550             ADD  1 TO WS-JO-MONTH-COUNT
004560             MOVE JO-JOB-ORDER-DATE (1:7)
004570                  TO WS-JOMO-KEY (WS-JO-MONTH-COUNT)
004580             ADD  1 TO WS-JOMO-ORDERS (WS-JO-MONTH-COUNT)
004590             IF   JO-COST NUMERIC
004600                  ADD JO-COST
004610                      TO WS-JOMO-AMT (WS-JO-MONTH-COUNT)
004620             END-IF
004630     END-IF.
004640 BB060-EXIT.
004650     EXIT.
004660*
004670 BB904-SCAN-JO-MONTH.
004680     IF      JO-JOB-ORDER-DATE (1:7) = WS-JOMO-KEY (WS-SUB-1)
004690             MOVE "Y" TO WS-FOUND-MO-SW
004700             ADD  1   TO WS-JOMO-ORDERS (WS-SUB-1)
004710             IF   JO-COST NUMERIC
004720                  ADD JO-COST TO WS-JOMO-AMT (WS-SUB-1)
004730             END-IF
004740     END-IF.
004750 BB904-EXIT.
004760     EXIT.
004770*
004780*    U4 - payments KPI, one invoiced order at a time.
004790 CC030-PAYMENT-RECORD.
004800     ADD     1 TO WS-PM-TOTAL-CNT.
004810     EVALUATE JO-PAYMENT-STATUS
004820         WHEN "Paid"
004830             ADD 1 TO WS-PM-PAID-CNT
004840         WHEN "Pending Approval"
004850             ADD 1 TO WS-PM-PENDING-CNT
004860         WHEN "Pending"
004870             ADD 1 TO WS-PM-PENDING-CNT
004880         WHEN "Under Review"
004890             ADD 1 TO WS-PM-PENDING-CNT
004900         WHEN OTHER
004910             ADD 1 TO WS-PM-OTHER-CNT
004920     END-EVALUATE.
004930     IF      JO-COST NUMERIC AND JO-COST NOT = ZERO
004940             ADD JO-COST TO WS-PM-TOTAL-AMOUNT
004950     END-IF.
004960     IF      JO-COMPLETION-DAYS NUMERIC
004970         AND JO-COMPLETION-DAYS NOT = ZERO
004980             ADD 1 TO WS-PM-CMP-CNT
004990             ADD JO-COMPLETION-DAYS TO WS-PM-CMP-SUM
005000     END-IF.
005010     IF      JO-PAYMENT-CYCLE-DAYS NUMERIC
005020         AND JO-PAYMENT-CYCLE-DAYS NOT = ZERO
005030             ADD 1 TO WS-PM-CYCLE-CNT
005040             ADD JO-PAYMENT-CYCLE-DAYS TO WS-PM-CYCLE-SUM
005050     END-IF.
005060     IF      JO-INVOICE-RECV-DAYS NUMERIC
005070         AND JO-INVOICE-RECV-DAYS NOT = ZERO
005080             ADD 1 TO WS-PM-INVRCV-CNT
005090             ADD JO-INVOICE-RECV-DAYS TO WS-PM-INVRCV-SUM
005100     END-IF.
005110     IF      JO-SUPPLIER NOT = SPACES
005120             PERFORM CC031-TRACK-PM-SUPPLIER THRU CC031-EXIT
005130     END-IF.
005140     IF      JO-PROJECT NOT = SPACES
005150             PERFORM CC032-TRACK-PM-PROJECT THRU CC032-EXIT
005160     END-IF.
005170     IF      JO-EQUIPMENT-TYPE NOT = SPACES
005180             PERFORM CC033-TRACK-PM-EQUIPMENT THRU CC033-EXIT
005190     END-IF.
005200 CC030-EXIT.
005210     EXIT.
005220*
005230 CC031-TRACK-PM-SUPPLIER.
005240     MOVE    "N" TO WS-FOUND-SP-SW.
005250     PERFORM CC931-SCAN-PM-SUPPLIER
005260             VARYING WS-SUB-1 FROM 1 BY 1
005270             UNTIL   WS-SUB-1 > WS-PM-SUPPLIER-COUNT
005280                  OR WS-FOUND-SP-SW = "Y".
005290     IF      WS-FOUND-SP-SW = "N" AND WS-PM-SUPPLIER-COUNT < 200
005300             ADD  1 TO WS-PM-SUPPLIER-COUNT
005310             MOVE JO-SUPPLIER
005320                  TO WS-PMSP-NAME (WS-PM-SUPPLIER-COUNT)
005330             MOVE "N" TO WS-PMSP-USED (WS-PM-SUPPLIER-COUNT)
005340             ADD  1 TO WS-PMSP-CNT (WS-PM-SUPPLIER-COUNT)
005350     END-IF.
005360 CC031-EXIT.
005370     EXIT.
005380*
005390 CC931-SCAN-PM-SUPPLIER.
005400     IF      JO-SUPPLIER = WS-PMSP-NAME (WS-SUB-1)
005410             MOVE "Y" TO WS-FOUND-SP-SW
005420             ADD  1   TO WS-PMSP-CNT (WS-SUB-1)
005430     END-IF.
005440 CC931-EXIT.
005450     EXIT.
005460*
005470 CC032-TRACK-PM-PROJECT.
005480     MOVE    "N" TO WS-FOUND-PJ-SW.
005490     PERFORM CC932-SCAN-PM-PROJECT
005500             VARYING WS-SUB-1 FROM 1 BY 1
005510             UNTIL   WS-SUB-1 > WS-PM-PROJECT-COUNT
005520                  OR WS-FOUND-PJ-SW = "Y".
005530     IF      WS-FOUND-PJ-SW = "N" AND WS-PM-PROJECT-COUNT < 200
005540             ADD  1 TO WS-PM-PROJECT-COUNT
005550             MOVE JO-PROJECT
005560                  TO WS-PMPJ-NAME (WS-PM-PROJECT-COUNT)
005570             MOVE "N" TO WS-PMPJ-USED (WS-PM-PROJECT-COUNT)
005580             ADD  1 TO WS-PMPJ-CNT (WS-PM-PROJECT-COUNT)
005590     END-IF.
005600 CC032-EXIT.
005610     EXIT.
005620*
005630 CC932-SCAN-PM-PROJECT.
005640     IF      JO-PROJECT = WS-PMPJ-NAME (WS-SUB-1)
005650             MOVE "Y" TO WS-FOUND-PJ-SW
005660             ADD  1   TO WS-PMPJ-CNT (WS-SUB-1)
005670     END-IF.
005680 CC932-EXIT.
005690     EXIT.
005700*
005710 CC033-TRACK-PM-EQUIPMENT.
005720     MOVE    "N" TO WS-FOUND-EQ-SW.
005730     PERFORM CC933-SCAN-PM-EQUIPMENT
005740             VARYING WS-SUB-1 FROM 1 BY 1
005750             UNTIL   WS-SUB-1 > WS-PM-EQUIP-COUNT
005760                  OR WS-FOUND-EQ-SW = "Y".
005770     IF      WS-FOUND-EQ-SW = "N" AND WS-PM-EQUIP-COUNT < 200
005780             ADD  1 TO WS-PM-EQUIP-COUNT
005790             MOVE JO-EQUIPMENT-TYPE
005800                  TO WS-PMEQ-NAME (WS-PM-EQUIP-COUNT)
005810             MOVE "N" TO WS-PMEQ-USED (WS-PM-EQUIP-COUNT)
005820             ADD  1 TO WS-PMEQ-CNT (WS-PM-EQUIP-COUNT)
005830     END-IF.
005840 CC033-EXIT.
005850     EXIT.
005860*
005870 CC933-SCAN-PM-EQUIPMENT.
005880     IF      JO-EQUIPMENT-TYPE = WS-PMEQ-NAME (WS-SUB-1)
005890             MOVE "Y" TO WS-FOUND-EQ-SW
005900             ADD  1   TO WS-PMEQ-CNT (WS-SUB-1)
005910     END-IF.
005920 CC933-EXIT.
005930     EXIT.
005940*
005950*    R4/R7 - completion-time statistics and completion rate.
005960 CC010-COMPUTE-U3-STATS.
005970     MOVE    ZERO TO WS-CMP-AVG WS-CMP-MEDIAN WS-CMP-P90
005980                      WS-ON-TIME-RATE WS-COMPLETION-RATE.
005990     IF      WS-JO-TOTAL-CNT > ZERO
006000             COMPUTE WS-COMPLETION-RATE ROUNDED =
006010                     WS-JO-DONE-CNT / WS-JO-TOTAL-CNT * 100
006020     END-IF.
006030     IF      WS-CMP-DAYS-COUNT = ZERO
006040             GO TO CC010-EXIT
006050     END-IF.
006060     PERFORM CC011-SORT-CMP-DAYS THRU CC011-EXIT.
006070     MOVE    ZERO TO WS-CMP-DAYS-SUM WS-CMP-ONTIME-CNT.
006080     PERFORM CC012-ONE-CMP-DAYS-PASS
006090             VARYING WS-SUB-1 FROM 1 BY 1
006100             UNTIL   WS-SUB-1 > WS-CMP-DAYS-COUNT.
006110     COMPUTE WS-CMP-AVG ROUNDED =
006120             WS-CMP-DAYS-SUM / WS-CMP-DAYS-COUNT.
006130     COMPUTE WS-ON-TIME-RATE ROUNDED =
006140             WS-CMP-ONTIME-CNT / WS-CMP-DAYS-COUNT * 100.
006150     COMPUTE WS-HALF-N = WS-CMP-DAYS-COUNT / 2.
006160     ADD     1 TO WS-HALF-N GIVING WS-MEDIAN-IDX.
006170     MOVE    WS-CMP-DAYS-ENTRY (WS-MEDIAN-IDX) TO WS-CMP-MEDIAN.
006180     COMPUTE WS-P90-RAW = WS-CMP-DAYS-COUNT * 9 / 10.
006190     IF      WS-P90-RAW > WS-CMP-DAYS-COUNT - 1
006200             COMPUTE WS-P90-RAW = WS-CMP-DAYS-COUNT - 1
006210     END-IF.
006220     ADD     1 TO WS-P90-RAW GIVING WS-P90-IDX.
006230     MOVE    WS-CMP-DAYS-ENTRY (WS-P90-IDX) TO WS-CMP-P90.
006240 CC010-EXIT.
006250     EXIT.
006260*
006270 CC012-ONE-CMP-DAYS-PASS.
006280     ADD     WS-CMP-DAYS-ENTRY (WS-SUB-1) TO WS-CMP-DAYS-SUM.
006290     IF      WS-CMP-DAYS-ENTRY (WS-SUB-1) NOT > 3
006300             ADD 1 TO WS-CMP-ONTIME-CNT
006310     END-IF.
006320 CC012-EXIT.
006330     EXIT.
006340*
006350 CC011-SORT-CMP-DAYS.
006360     PERFORM CC013-ONE-BUBBLE-PASS
006370             VARYING WS-PASS-CNT FROM 1 BY 1
006380             UNTIL   WS-PASS-CNT > WS-CMP-DAYS-COUNT.
006390 CC011-EXIT.
006400     EXIT.
006410*
006420 CC013-ONE-BUBBLE-PASS.
006430     PERFORM CC014-COMPARE-SWAP
006440             VARYING WS-SUB-1 FROM 1 BY 1
006450             UNTIL   WS-SUB-1 > WS-CMP-DAYS-COUNT - 1.
006460 CC013-EXIT.
006470     EXIT.
006480*
006490 CC014-COMPARE-SWAP.
006500     IF      WS-CMP-DAYS-ENTRY (WS-SUB-1) >
006510             WS-CMP-DAYS-ENTRY (WS-SUB-1 + 1)
006520             MOVE WS-CMP-DAYS-ENTRY (WS-SUB-1)   TO WS-SWAP-HOLD
006530             MOVE WS-CMP-DAYS-ENTRY (WS-SUB-1 + 1)
006540                  TO WS-CMP-DAYS-ENTRY (WS-SUB-1)
006550             MOVE WS-SWAP-HOLD
006560                  TO WS-CMP-DAYS-ENTRY (WS-SUB-1 + 1)
006570     END-IF.
006580 CC014-EXIT.
006590     EXIT.
006600*
006610*    R7 - U4 averages over present values and payment rate.
006620 CC020-COMPUTE-U4-STATS.
006630     MOVE    ZERO TO WS-PM-AVG-CMP WS-PM-AVG-CYCLE
006640                      WS-PM-AVG-INVRCV WS-PM-PAY-RATE.
006650     IF      WS-PM-CMP-CNT > ZERO
006660             COMPUTE WS-PM-AVG-CMP ROUNDED =
006670                     WS-PM-CMP-SUM / WS-PM-CMP-CNT
006680     END-IF.
006690     IF      WS-PM-CYCLE-CNT > ZERO
006700             COMPUTE WS-PM-AVG-CYCLE ROUNDED =
006710                     WS-PM-CYCLE-SUM / WS-PM-CYCLE-CNT
006720     END-IF.
006730     IF      WS-PM-INVRCV-CNT > ZERO
006740             COMPUTE WS-PM-AVG-INVRCV ROUNDED =
006750                     WS-PM-INVRCV-SUM / WS-PM-INVRCV-CNT
006760     END-IF.
006770     IF      WS-PM-TOTAL-CNT > ZERO
006780             COMPUTE WS-PM-PAY-RATE ROUNDED =
006790                     WS-PM-PAID-CNT / WS-PM-TOTAL-CNT * 100
006800     END-IF.
006810 CC020-EXIT.
006820     EXIT.
006830*
006840*    U3 report - summary, status counts, distributions, trend.
006850 DD010-WRITE-U3-REPORT.
006860     PERFORM DD011-WRITE-U3-SUMMARY  THRU DD011-EXIT.
006870     PERFORM DD020-WRITE-JO-SUPPLIER THRU DD020-EXIT.
006880     PERFORM DD030-WRITE-JO-PROJECT  THRU DD030-EXIT.
006890     PERFORM DD040-WRITE-JO-EQUIPMENT THRU DD040-EXIT.
006900     PERFORM DD050-WRITE-JO-MONTHLY  THRU DD050-EXIT.
006910 DD010-EXIT.
006920     EXIT.
006930*
006940 DD012-PUT-HEADING.
006950     MOVE    SPACES TO WS-PRINT-LINE.
006960     WRITE   JO-RPT-RECORD FROM WS-PRINT-LINE.
006970 DD012-EXIT.
006980     EXIT.
006990*
007000 DD011-WRITE-U3-SUMMARY.
007010     PERFORM DD012-PUT-HEADING THRU DD012-EXIT.
007020     MOVE    SPACES TO WS-PRINT-LINE.
007030     MOVE    "JOB ORDER KPI SUMMARY" TO WS-PL-COL1.
007040     WRITE   JO-RPT-RECORD FROM WS-PRINT-LINE.
007050     MOVE    SPACES TO WS-PRINT-LINE.
007060     MOVE    "TOTAL ORDERS"        TO WS-PL-COL1.
007070     MOVE    WS-JO-TOTAL-CNT       TO WS-ED-CNT.
007080     MOVE    WS-ED-CNT             TO WS-PL-COL2.
007090     WRITE   JO-RPT-RECORD FROM WS-PRINT-LINE.
007100     MOVE    SPACES TO WS-PRINT-LINE.
007110     MOVE    "DONE ORDERS"         TO WS-PL-COL1.
007120     MOVE    WS-JO-DONE-CNT        TO WS-ED-CNT.
007130     MOVE    WS-ED-CNT             TO WS-PL-COL2.
007140     WRITE   JO-RPT-RECORD FROM WS-PRINT-LINE.
007150     MOVE    SPACES TO WS-PRINT-LINE.
007160     MOVE    "IN PROGRESS ORDERS"  TO WS-PL-COL1.
007170     MOVE    WS-JO-INPROG-CNT      TO WS-ED-CNT.
007180     MOVE    WS-ED-CNT             TO WS-PL-COL2.
007190     WRITE   JO-RPT-RECORD FROM WS-PRINT-LINE.
007200     MOVE    SPACES TO WS-PRINT-LINE.
007210     MOVE    "NOT DONE ORDERS"     TO WS-PL-COL1.
007220     MOVE    WS-JO-NOTDONE-CNT     TO WS-ED-CNT.
007230     MOVE    WS-ED-CNT             TO WS-PL-COL2.
007240     WRITE   JO-RPT-RECORD FROM WS-PRINT-LINE.
007250     MOVE    SPACES TO WS-PRINT-LINE.
007260     MOVE    "OPEN ORDERS"         TO WS-PL-COL1.
007270     MOVE    WS-JO-OPEN-CNT        TO WS-ED-CNT.
007280     MOVE    WS-ED-CNT             TO WS-PL-COL2.
007290     WRITE   JO-RPT-RECORD FROM WS-PRINT-LINE.
007300     MOVE    SPACES TO WS-PRINT-LINE.
007310     MOVE    "ON-TIME RATE PCT"    TO WS-PL-COL1.
007320     MOVE    WS-ON-TIME-RATE       TO WS-ED-RATE2.
007330     MOVE    WS-ED-RATE2           TO WS-PL-COL2.
007340     WRITE   JO-RPT-RECORD FROM WS-PRINT-LINE.
007350     MOVE    SPACES TO WS-PRINT-LINE.
007360     MOVE    "COMPLETION RATE PCT" TO WS-PL-COL1.
007370     MOVE    WS-COMPLETION-RATE    TO WS-ED-RATE.
007380     MOVE    WS-ED-RATE            TO WS-PL-COL2.
007390     WRITE   JO-RPT-RECORD FROM WS-PRINT-LINE.
007400     MOVE    SPACES TO WS-PRINT-LINE.
007410     MOVE    "TOTAL AMOUNT SAR"    TO WS-PL-COL1.
007420     MOVE    WS-JO-TOTAL-AMOUNT    TO WS-ED-AMT.
007430     MOVE    WS-ED-AMT             TO WS-PL-COL2.
007440     WRITE   JO-RPT-RECORD FROM WS-PRINT-LINE.
007450     MOVE    SPACES TO WS-PRINT-LINE.
007460     MOVE    "AVG COMPLETION DAYS" TO WS-PL-COL1.
007470     MOVE    WS-CMP-AVG            TO WS-ED-AVGDUR.
007480     MOVE    WS-ED-AVGDUR          TO WS-PL-COL2.
007490     WRITE   JO-RPT-RECORD FROM WS-PRINT-LINE.
007500     MOVE    SPACES TO WS-PRINT-LINE.
007510     MOVE    "MEDIAN COMPLETION DAYS" TO WS-PL-COL1.
007520     MOVE    WS-CMP-MEDIAN         TO WS-ED-DUR.
007530     MOVE    WS-ED-DUR             TO WS-PL-COL2.
007540     WRITE   JO-RPT-RECORD FROM WS-PRINT-LINE.
007550     MOVE    SPACES TO WS-PRINT-LINE.
007560     MOVE    "P90 COMPLETION DAYS" TO WS-PL-COL1.
007570     MOVE    WS-CMP-P90            TO WS-ED-DUR.
007580     MOVE    WS-ED-DUR             TO WS-PL-COL2.
007590     WRITE   JO-RPT-RECORD FROM WS-PRINT-LINE.
007600 DD011-EXIT.
007610     EXIT.
007620*
007630*    Top 10 suppliers by count.
007640 DD020-WRITE-JO-SUPPLIER.
007650     PERFORM DD012-PUT-HEADING THRU DD012-EXIT.
007660     MOVE    SPACES TO WS-PRINT-LINE.
007670     MOVE    "TOP SUPPLIERS BY ORDERS" TO WS-PL-COL1.
007680     WRITE   JO-RPT-RECORD FROM WS-PRINT-LINE.
007690     PERFORM EE011-RESET-JOSP-USED
007700             VARYING WS-SUB-1 FROM 1 BY 1
007710             UNTIL   WS-SUB-1 > WS-JO-SUPPLIER-COUNT.
007720     PERFORM EE010-ONE-JOSP-CNT-RANK
007730             VARYING WS-RANK-PASS FROM 1 BY 1
007740             UNTIL   WS-RANK-PASS > 10
007750                  OR WS-RANK-PASS > WS-JO-SUPPLIER-COUNT.
007760 DD020-EXIT.
007770     EXIT.
007780*
007790 EE011-RESET-JOSP-USED.
007800     MOVE    "N" TO WS-JOSP-USED (WS-SUB-1).
007810 EE011-EXIT.
007820     EXIT.
007830*
007840 EE010-ONE-JOSP-CNT-RANK.
007850     MOVE    -1 TO WS-RANK-MAX-CNT.
007860     MOVE    0  TO WS-RANK-MAX-SUB.
007870     PERFORM EE012-SCAN-JOSP-CNT
007880             VARYING WS-SUB-2 FROM 1 BY 1
007890             UNTIL   WS-SUB-2 > WS-JO-SUPPLIER-COUNT.
007900     IF      WS-RANK-MAX-SUB > 0
007910             MOVE SPACES TO WS-PRINT-LINE
007920             MOVE WS-JOSP-NAME (WS-RANK-MAX-SUB) TO WS-PL-COL1
007930             MOVE WS-JOSP-CNT (WS-RANK-MAX-SUB)  TO WS-ED-CNT
007940             MOVE WS-ED-CNT TO WS-PL-COL2
007950             WRITE JO-RPT-RECORD FROM WS-PRINT-LINE
007960             MOVE "Y" TO WS-JOSP-USED (WS-RANK-MAX-SUB)
007970     END-IF.
007980 EE010-EXIT.
007990     EXIT.
008000*
008010 EE012-SCAN-JOSP-CNT.
008020     IF      WS-JOSP-USED (WS-SUB-2) = "N"
008030         AND WS-JOSP-CNT (WS-SUB-2) > WS-RANK-MAX-CNT
008040             MOVE WS-JOSP-CNT (WS-SUB-2) TO WS-RANK-MAX-CNT
008050             MOVE WS-SUB-2 TO WS-RANK-MAX-SUB
008060     END-IF.
008070 EE012-EXIT.
008080     EXIT.
008090*
008100*    Top 10 projects by cost amount.
008110 DD030-WRITE-JO-PROJECT.
008120     PERFORM DD012-PUT-HEADING THRU DD012-EXIT.
008130     MOVE    SPACES TO WS-PRINT-LINE.
008140     MOVE    "TOP PROJECTS BY AMOUNT" TO WS-PL-COL1.
008150     WRITE   JO-RPT-RECORD FROM WS-PRINT-LINE.
008160     PERFORM EE031-RESET-JOPJ-USED
008170             VARYING WS-SUB-1 FROM 1 BY 1
008180             UNTIL   WS-SUB-1 > WS-JO-PROJECT-COUNT.
008190     PERFORM EE030-ONE-JOPJ-AMT-RANK
008200             VARYING WS-RANK-PASS FROM 1 BY 1
008210             UNTIL   WS-RANK-PASS > 10
008220                  OR WS-RANK-PASS > WS-JO-PROJECT-COUNT.
008230 DD030-EXIT.
008240     EXIT.
008250*
008260 EE031-RESET-JOPJ-USED.
008270     MOVE    "N" TO WS-JOPJ-USED (WS-SUB-1).
008280 EE031-EXIT.
008290     EXIT.
008300*
008310 EE030-ONE-JOPJ-AMT-RANK.
008320     MOVE    -1 TO WS-RANK-MAX-AMT.
008330     MOVE    0  TO WS-RANK-MAX-SUB.
008340     PERFORM EE032-SCAN-JOPJ-AMT
008350             VARYING WS-SUB-2 FROM 1 BY 1
008360             UNTIL   WS-SUB-2 > WS-JO-PROJECT-COUNT.
008370     IF      WS-RANK-MAX-SUB > 0
008380             MOVE SPACES TO WS-PRINT-LINE
008390             MOVE WS-JOPJ-NAME (WS-RANK-MAX-SUB) TO WS-PL-COL1
008400             MOVE WS-JOPJ-AMT (WS-RANK-MAX-SUB)  TO WS-ED-AMT
008410             MOVE WS-ED-AMT TO WS-PL-COL2
008420             WRITE JO-RPT-RECORD FROM WS-PRINT-LINE
008430             MOVE "Y" TO WS-JOPJ-USED (WS-RANK-MAX-SUB)
008440     END-IF.
008450 EE030-EXIT.
008460     EXIT.
008470*
008480 EE032-SCAN-JOPJ-AMT.
008490     IF      WS-JOPJ-USED (WS-SUB-2) = "N"
008500         AND WS-JOPJ-AMT (WS-SUB-2) > WS-RANK-MAX-AMT
008510             MOVE WS-JOPJ-AMT (WS-SUB-2) TO WS-RANK-MAX-AMT
008520             MOVE WS-SUB-2 TO WS-RANK-MAX-SUB
008530     END-IF.
008540 EE032-EXIT.
008550     EXIT.
008560*
008570*    Top 10 equipment types by count.
008580 DD040-WRITE-JO-EQUIPMENT.
008590     PERFORM DD012-PUT-HEADING THRU DD012-EXIT.
008600     MOVE    SPACES TO WS-PRINT-LINE.
008610     MOVE    "TOP EQUIPMENT BY ORDERS" TO WS-PL-COL1.
008620     WRITE   JO-RPT-RECORD FROM WS-PRINT-LINE.
008630     PERFORM EE051-RESET-JOEQ-USED
008640             VARYING WS-SUB-1 FROM 1 BY 1
008650             UNTIL   WS-SUB-1 > WS-JO-EQUIP-COUNT.
008660     PERFORM EE050-ONE-JOEQ-CNT-RANK
008670             VARYING WS-RANK-PASS FROM 1 BY 1
008680             UNTIL   WS-RANK-PASS > 10
008690                  OR WS-RANK-PASS > WS-JO-EQUIP-COUNT.
008700 DD040-EXIT.
008710     EXIT.
008720*
008730 EE051-RESET-JOEQ-USED.
008740     MOVE    "N" TO WS-JOEQ-USED (WS-SUB-1).
008750 EE051-EXIT.
008760     EXIT.
008770*
008780 EE050-ONE-JOEQ-CNT-RANK.
008790     MOVE    -1 TO WS-RANK-MAX-CNT.
008800     MOVE    0  TO WS-RANK-MAX-SUB.
008810     PERFORM EE052-SCAN-JOEQ-CNT
008820             VARYING WS-SUB-2 FROM 1 BY 1
008830             UNTIL   WS-SUB-2 > WS-JO-EQUIP-COUNT.
008840     IF      WS-RANK-MAX-SUB > 0
008850             MOVE SPACES TO WS-PRINT-LINE
008860             MOVE WS-JOEQ-NAME (WS-RANK-MAX-SUB) TO WS-PL-COL1
008870             MOVE WS-JOEQ-CNT (WS-RANK-MAX-SUB)  TO WS-ED-CNT
008880             MOVE WS-ED-CNT TO WS-PL-COL2
008890             WRITE JO-RPT-RECORD FROM WS-PRINT-LINE
008900             MOVE "Y" TO WS-JOEQ-USED (WS-RANK-MAX-SUB)
008910     END-IF.
008920 EE050-EXIT.
008930     EXIT.
008940*
008950 EE052-SCAN-JOEQ-CNT.
008960     IF      WS-JOEQ-USED (WS-SUB-2) = "N"
008970         AND WS-JOEQ-CNT (WS-SUB-2) > WS-RANK-MAX-CNT
008980             MOVE WS-JOEQ-CNT (WS-SUB-2) TO WS-RANK-MAX-CNT
008990             MOVE WS-SUB-2 TO WS-RANK-MAX-SUB
009000     END-IF.
009010 EE052-EXIT.
009020     EXIT.
009030*
009040*    Monthly trend, sorted ascending by YYYY-MM key.
009050 DD050-WRITE-JO-MONTHLY.
009060     PERFORM DD051-SORT-JO-MONTH THRU DD051-EXIT.
009070     PERFORM DD012-PUT-HEADING THRU DD012-EXIT.
009080     MOVE    SPACES TO WS-PRINT-LINE.
009090     MOVE    "MONTHLY TREND" TO WS-PL-COL1.
009100     WRITE   JO-RPT-RECORD FROM WS-PRINT-LINE.
009110     PERFORM DD052-ONE-JO-MONTH-LINE
009120             VARYING WS-SUB-1 FROM 1 BY 1
009130             UNTIL   WS-SUB-1 > WS-JO-MONTH-COUNT.
009140 DD050-EXIT.
009150     EXIT.
009160*
009170 DD051-SORT-JO-MONTH.
009180     PERFORM DD053-ONE-MONTH-PASS
009190             VARYING WS-PASS-CNT FROM 1 BY 1
009200             UNTIL   WS-PASS-CNT > WS-JO-MONTH-COUNT.
009210 DD051-EXIT.
009220     EXIT.
009230*
009240 DD053-ONE-MONTH-PASS.
009250     PERFORM DD054-MONTH-COMPARE-SWAP
009260             VARYING WS-SUB-1 FROM 1 BY 1
009270             UNTIL   WS-SUB-1 > WS-JO-MONTH-COUNT - 1.
009280 DD053-EXIT.
009290     EXIT.
009300*
009310 DD054-MONTH-COMPARE-SWAP.
009320     IF      WS-JOMO-KEY (WS-SUB-1) > WS-JOMO-KEY (WS-SUB-1 + 1)
009330             MOVE WS-JOMO-ENTRY (WS-SUB-1)     TO WS-JOMO-HOLD
009340             MOVE WS-JOMO-ENTRY (WS-SUB-1 + 1)
009350                  TO WS-JOMO-ENTRY (WS-SUB-1)
009360             MOVE WS-JOMO-HOLD
009370                  TO WS-JOMO-ENTRY (WS-SUB-1 + 1)
009380     END-IF.
009390 DD054-EXIT.
009400     EXIT.
009410*
009420 DD052-ONE-JO-MONTH-LINE.
009430     MOVE    SPACES TO WS-PRINT-LINE.
009440     MOVE    WS-JOMO-KEY (WS-SUB-1)    TO WS-PL-COL1.
009450     MOVE    WS-JOMO-ORDERS (WS-SUB-1) TO WS-ED-CNT.
009460     MOVE    WS-ED-CNT TO WS-PL-COL2.
009470     MOVE    WS-JOMO-AMT (WS-SUB-1)    TO WS-ED-AMT.
009480     MOVE    WS-ED-AMT TO WS-PL-COL3.
009490     WRITE   JO-RPT-RECORD FROM WS-PRINT-LINE.
009500 DD052-EXIT.
009510     EXIT.
009520*
009530*    First 100 detail orders, pass-through of the key fields.
009540 DD060-WRITE-ONE-DETAIL.
009550     MOVE    SPACES TO WS-PRINT-LINE.
009560     MOVE    JO-JOB-ORDER-NO   TO WS-PL-COL1.
009570     MOVE    JO-PROJECT (1:20) TO WS-PL-COL2.
009580     MOVE    JO-SUPPLIER (1:20) TO WS-PL-COL3.
009590     MOVE    JO-COST           TO WS-ED-AMT.
009600     MOVE    WS-ED-AMT         TO WS-PL-COL4.
009610     WRITE   JO-RPT-RECORD FROM WS-PRINT-LINE.
009620 DD060-EXIT.
009630     EXIT.
009640*
009650*    U4 payments section of the same JOBORDER-REPORT file.
009660 DD070-WRITE-U4-REPORT.
009670     PERFORM DD071-WRITE-U4-SUMMARY  THRU DD071-EXIT.
009680     PERFORM DD080-WRITE-PM-SUPPLIER THRU DD080-EXIT.
009690     PERFORM DD090-WRITE-PM-PROJECT  THRU DD090-EXIT.
009700     PERFORM DD100-WRITE-PM-EQUIPMENT THRU DD100-EXIT.
009710 DD070-EXIT.
009720     EXIT.
009730*
009740 DD071-WRITE-U4-SUMMARY.
009750     PERFORM DD012-PUT-HEADING THRU DD012-EXIT.
009760     MOVE    SPACES TO WS-PRINT-LINE.
009770     MOVE    "PAYMENTS KPI SUMMARY" TO WS-PL-COL1.
009780     WRITE   JO-RPT-RECORD FROM WS-PRINT-LINE.
009790     MOVE    SPACES TO WS-PRINT-LINE.
009800     MOVE    "TOTAL INVOICES"      TO WS-PL-COL1.
009810     MOVE    WS-PM-TOTAL-CNT       TO WS-ED-CNT.
009820     MOVE    WS-ED-CNT             TO WS-PL-COL2.
009830     WRITE   JO-RPT-RECORD FROM WS-PRINT-LINE.
009840     MOVE    SPACES TO WS-PRINT-LINE.
009850     MOVE    "PAID INVOICES"       TO WS-PL-COL1.
009860     MOVE    WS-PM-PAID-CNT        TO WS-ED-CNT.
009870     MOVE    WS-ED-CNT             TO WS-PL-COL2.
009880     WRITE   JO-RPT-RECORD FROM WS-PRINT-LINE.
009890     MOVE    SPACES TO WS-PRINT-LINE.
009900     MOVE    "PENDING INVOICES"    TO WS-PL-COL1.
009910     MOVE    WS-PM-PENDING-CNT     TO WS-ED-CNT.
009920     MOVE    WS-ED-CNT             TO WS-PL-COL2.
009930     WRITE   JO-RPT-RECORD FROM WS-PRINT-LINE.
009940     MOVE    SPACES TO WS-PRINT-LINE.
009950     MOVE    "OTHER INVOICES"      TO WS-PL-COL1.
009960     MOVE    WS-PM-OTHER-CNT       TO WS-ED-CNT.
009970     MOVE    WS-ED-CNT             TO WS-PL-COL2.
009980     WRITE   JO-RPT-RECORD FROM WS-PRINT-LINE.
009990     MOVE    SPACES TO WS-PRINT-LINE.
010000     MOVE    "TOTAL AMOUNT SAR"    TO WS-PL-COL1.
010010     MOVE    WS-PM-TOTAL-AMOUNT    TO WS-ED-AMT.
010020     MOVE    WS-ED-AMT             TO WS-PL-COL2.
010030     WRITE   JO-RPT-RECORD FROM WS-PRINT-LINE.
010040     MOVE    SPACES TO WS-PRINT-LINE.
010050     MOVE    "PAYMENT RATE PCT"    TO WS-PL-COL1.
010060     MOVE    WS-PM-PAY-RATE        TO WS-ED-RATE.
010070     MOVE    WS-ED-RATE            TO WS-PL-COL2.
010080     WRITE   JO-RPT-RECORD FROM WS-PRINT-LINE.
010090     MOVE    SPACES TO WS-PRINT-LINE.
010100     MOVE    "AVG COMPLETION DAYS" TO WS-PL-COL1.
010110     MOVE    WS-PM-AVG-CMP         TO WS-ED-AVGDUR.
010120     MOVE    WS-ED-AVGDUR          TO WS-PL-COL2.
010130     WRITE   JO-RPT-RECORD FROM WS-PRINT-LINE.
010140     MOVE    SPACES TO WS-PRINT-LINE.
010150     MOVE    "AVG PAYMENT CYCLE DAYS" TO WS-PL-COL1.
010160     MOVE    WS-PM-AVG-CYCLE       TO WS-ED-AVGDUR.
010170     MOVE    WS-ED-AVGDUR          TO WS-PL-COL2.
010180     WRITE   JO-RPT-RECORD FROM WS-PRINT-LINE.
010190     MOVE    SPACES TO WS-PRINT-LINE.
010200     MOVE    "AVG INVOICE RECV DAYS" TO WS-PL-COL1.
010210     MOVE    WS-PM-AVG-INVRCV      TO WS-ED-AVGDUR.
010220     MOVE    WS-ED-AVGDUR          TO WS-PL-COL2.
010230     WRITE   JO-RPT-RECORD FROM WS-PRINT-LINE.
010240 DD071-EXIT.
010250     EXIT.
010260*
010270*    Top 15 suppliers by count (payments KPI section).
010280 DD080-WRITE-PM-SUPPLIER.
010290     PERFORM DD012-PUT-HEADING THRU DD012-EXIT.
010300     MOVE    SPACES TO WS-PRINT-LINE.
010310     MOVE    "PAYMENTS TOP SUPPLIERS" TO WS-PL-COL1.
010320     WRITE   JO-RPT-RECORD FROM WS-PRINT-LINE.
010330     PERFORM EE081-RESET-PMSP-USED
010340             VARYING WS-SUB-1 FROM 1 BY 1
010350             UNTIL   WS-SUB-1 > WS-PM-SUPPLIER-COUNT.
010360     PERFORM EE080-ONE-PMSP-CNT-RANK
010370             VARYING WS-RANK-PASS FROM 1 BY 1
010380             UNTIL   WS-RANK-PASS > 15
010390                  OR WS-RANK-PASS > WS-PM-SUPPLIER-COUNT.
010400 DD080-EXIT.
010410     EXIT.
010420*
010430 EE081-RESET-PMSP-USED.
010440     MOVE    "N" TO WS-PMSP-USED (WS-SUB-1).
010450 EE081-EXIT.
010460     EXIT.
010470*
010480 EE080-ONE-PMSP-CNT-RANK.
010490     MOVE    -1 TO WS-RANK-MAX-CNT.
010500     MOVE    0  TO WS-RANK-MAX-SUB.
010510     PERFORM EE082-SCAN-PMSP-CNT
010520             VARYING WS-SUB-2 FROM 1 BY 1
010530             UNTIL   WS-SUB-2 > WS-PM-SUPPLIER-COUNT.
010540     IF      WS-RANK-MAX-SUB > 0
010550             MOVE SPACES TO WS-PRINT-LINE
010560             MOVE WS-PMSP-NAME (WS-RANK-MAX-SUB) TO WS-PL-COL1
010570             MOVE WS-PMSP-CNT (WS-RANK-MAX-SUB)  TO WS-ED-CNT
010580             MOVE WS-ED-CNT TO WS-PL-COL2
010590             WRITE JO-RPT-RECORD FROM WS-PRINT-LINE
010600             MOVE "Y" TO WS-PMSP-USED (WS-RANK-MAX-SUB)
010610     END-IF.
010620 EE080-EXIT.
010630     EXIT.
010640*
010650 EE082-SCAN-PMSP-CNT.
010660     IF      WS-PMSP-USED (WS-SUB-2) = "N"
010670         AND WS-PMSP-CNT (WS-SUB-2) > WS-RANK-MAX-CNT
010680             MOVE WS-PMSP-CNT (WS-SUB-2) TO WS-RANK-MAX-CNT
010690             MOVE WS-SUB-2 TO WS-RANK-MAX-SUB
010700     END-IF.
010710 EE082-EXIT.
010720     EXIT.
010730*
010740*    Top 20 projects by count (payments KPI section).
010750 DD090-WRITE-PM-PROJECT.
010760     PERFORM DD012-PUT-HEADING THRU DD012-EXIT.
010770     MOVE    SPACES TO WS-PRINT-LINE.
010780     MOVE    "PAYMENTS TOP PROJECTS" TO WS-PL-COL1.
010790     WRITE   JO-RPT-RECORD FROM WS-PRINT-LINE.
010800     PERFORM EE091-RESET-PMPJ-USED
010810             VARYING WS-SUB-1 FROM 1 BY 1
010820             UNTIL   WS-SUB-1 > WS-PM-PROJECT-COUNT.
010830     PERFORM EE090-ONE-PMPJ-CNT-RANK
010840             VARYING WS-RANK-PASS FROM 1 BY 1
010850             UNTIL   WS-RANK-PASS > 20
010860                  OR WS-RANK-PASS > WS-PM-PROJECT-COUNT.
010870 DD090-EXIT.
010880     EXIT.
010890*
010900 EE091-RESET-PMPJ-USED.
010910     MOVE    "N" TO WS-PMPJ-USED (WS-SUB-1).
010920 EE091-EXIT.
010930     EXIT.
010940*
010950 EE090-ONE-PMPJ-CNT-RANK.
010960     MOVE    -1 TO WS-RANK-MAX-CNT.
010970     MOVE    0  TO WS-RANK-MAX-SUB.
010980     PERFORM EE092-SCAN-PMPJ-CNT
010990             VARYING WS-SUB-2 FROM 1 BY 1
011000             UNTIL   WS-SUB-2 > WS-PM-PROJECT-COUNT.
011010     IF      WS-RANK-MAX-SUB > 0
011020             MOVE SPACES TO WS-PRINT-LINE
011030             MOVE WS-PMPJ-NAME (WS-RANK-MAX-SUB) TO WS-PL-COL1
011040             MOVE WS-PMPJ-CNT (WS-RANK-MAX-SUB)  TO WS-ED-CNT
011050             MOVE WS-ED-CNT TO WS-PL-COL2
011060             WRITE JO-RPT-RECORD FROM WS-PRINT-LINE
011070             MOVE "Y" TO WS-PMPJ-USED (WS-RANK-MAX-SUB)
011080     END-IF.
011090 EE090-EXIT.
011100     EXIT.
011110*
011120 EE092-SCAN-PMPJ-CNT.
011130     IF      WS-PMPJ-USED (WS-SUB-2) = "N"
011140         AND WS-PMPJ-CNT (WS-SUB-2) > WS-RANK-MAX-CNT
011150             MOVE WS-PMPJ-CNT (WS-SUB-2) TO WS-RANK-MAX-CNT
011160             MOVE WS-SUB-2 TO WS-RANK-MAX-SUB
011170     END-IF.
011180 EE092-EXIT.
011190     EXIT.
011200*
011210*    Top 15 equipment types by count (payments KPI section).
011220 DD100-WRITE-PM-EQUIPMENT.
011230     PERFORM DD012-PUT-HEADING THRU DD012-EXIT.
011240     MOVE    SPACES TO WS-PRINT-LINE.
011250     MOVE    "PAYMENTS TOP EQUIPMENT" TO WS-PL-COL1.
011260     WRITE   JO-RPT-RECORD FROM WS-PRINT-LINE.
011270     PERFORM EE101-RESET-PMEQ-USED
011280             VARYING WS-SUB-1 FROM 1 BY 1
011290             UNTIL   WS-SUB-1 > WS-PM-EQUIP-COUNT.
011300     PERFORM EE100-ONE-PMEQ-CNT-RANK
011310             VARYING WS-RANK-PASS FROM 1 BY 1
011320             UNTIL   WS-RANK-PASS > 15
011330                  OR WS-RANK-PASS > WS-PM-EQUIP-COUNT.
011340 DD100-EXIT.
011350     EXIT.
011360*
011370 EE101-RESET-PMEQ-USED.
011380     MOVE    "N" TO WS-PMEQ-USED (WS-SUB-1).
011390 EE101-EXIT.
011400     EXIT.
011410*
011420 EE100-ONE-PMEQ-CNT-RANK.
011430     MOVE    -1 TO WS-RANK-MAX-CNT.
011440     MOVE    0  TO WS-RANK-MAX-SUB.
011450     PERFORM EE102-SCAN-PMEQ-CNT
011460             VARYING WS-SUB-2 FROM 1 BY 1
011470             UNTIL   WS-SUB-2 > WS-PM-EQUIP-COUNT.
011480     IF      WS-RANK-MAX-SUB > 0
011490             MOVE SPACES TO WS-PRINT-LINE
011500             MOVE WS-PMEQ-NAME (WS-RANK-MAX-SUB) TO WS-PL-COL1
011510             MOVE WS-PMEQ-CNT (WS-RANK-MAX-SUB)  TO WS-ED-CNT
011520             MOVE WS-ED-CNT TO WS-PL-COL2
011530             WRITE JO-RPT-RECORD FROM WS-PRINT-LINE
011540             MOVE "Y" TO WS-PMEQ-USED (WS-RANK-MAX-SUB)
011550     END-IF.
011560 EE100-EXIT.
011570     EXIT.
011580*
011590 EE102-SCAN-PMEQ-CNT.
011600     IF      WS-PMEQ-USED (WS-SUB-2) = "N"
011610         AND WS-PMEQ-CNT (WS-SUB-2) > WS-RANK-MAX-CNT
011620             MOVE WS-PMEQ-CNT (WS-SUB-2) TO WS-RANK-MAX-CNT
011630             MOVE WS-SUB-2 TO WS-RANK-MAX-SUB
011640     END-IF.
011650 EE102-EXIT.
011660     EXIT.
